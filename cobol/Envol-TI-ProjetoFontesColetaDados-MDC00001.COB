000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     MDC00001.
000500 AUTHOR.                         M.ALVES.
000600 INSTALLATION.                   ENVOL-TI PROCESSAMENTO DE DADOS.
000700 DATE-WRITTEN.                   12 JAN 1988.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO - SOMENTE BATCH.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : MDC00001 ---> TITULOS PUBLICOS (ANBIMA)       *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : R. TAVARES                                    *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : LE O ARQUIVO DE PRECOS DE TITULOS PUBLICOS    *
002000*     *            DIVULGADO PELA ANBIMA (LAYOUT "@"), GRAVA O   *
002100*     *            RELATORIO TITULOS.TXT E A TRILHA DE AUDITORIA,*
002200*     *            PRECEDIDO DO BACKUP DO RELATORIO ANTERIOR.    *
002300*     *----------------------------------------------------------*
002400*----------------------------------------------------------------*
002500*    H I S T O R I C O   D E   A L T E R A C O E S               *
002600*----------------------------------------------------------------*
002700*DATA       AUTOR      CHAMADO      DESCRICAO                    *
002800*----------------------------------------------------------------*
002900*12.01.1988 M.ALVES     OS-0201     VERSAO ORIGINAL - RELATORIO  *
003000*                                   DE TITULOS EM CUSTODIA P/    *
003100*                                   CONFERENCIA DA TESOURARIA.   *
003200*30.08.1991 M.ALVES     OS-0460     INCLUSAO DE FAIXA DE DATA-   *
003300*                                   BASE/VENCIMENTO NO LAYOUT.   *
003400*29.11.1998 C.ROCHA     Y2K-0040    DATAS DO RELATORIO PASSAM DE *
003500*                                   2 PARA 4 DIGITOS DE ANO.     *
003600*07.01.1999 C.ROCHA     Y2K-0040    TESTES DE VIRADA DE SECULO   *
003700*                                   CONCLUIDOS, SEM PENDENCIAS.  *
003800*14.10.2009 P.FARIAS    OS-1340     AMPLIA CRITERIO DE PRECIFICA-*
003900*                                   CAO PARA 20 POSICOES.        *
004000*18.02.2020 AmarildoMB  PT-2020-02  REESCRITA GERAL DO RELATORIO *
004100*                                   (SAIDA EM ARQUIVO TEXTO, SEM *
004200*                                   IMPRESSORA DE LINHA).        *
004300*14.07.2024 R.TAVARES   MDC-0001    ADAPTADO PARA O COLETOR DE   *
004400*                                   DADOS DE MERCADO - ENTRADA   *
004500*                                   PASSA A SER O ARQUIVO "@"-   *
004600*                                   DELIMITADO DA ANBIMA, COM    *
004700*                                   BACKUP DO RELATORIO ANTERIOR *
004800*                                   VIA MDC00900.                *
004900*19.08.2024 R.TAVARES   MDC-0021    TRATAMENTO DE CAMPO NUMERICO *
005000*                                   NULO ('--') NO ARQUIVO FONTE.*
005100*----------------------------------------------------------------*
005200*================================================================*
005300 ENVIRONMENT                     DIVISION.
005400*================================================================*
005500 CONFIGURATION                   SECTION.
005600*----------------------------------------------------------------*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS DIGITO IS "0123456789"
006000     UPSI-0 ON  STATUS IS CHAVE-DEBUG-LIGADA
006100            OFF STATUS IS CHAVE-DEBUG-DESLIGADA.
006200*----------------------------------------------------------------*
006300 INPUT-OUTPUT                    SECTION.
006400*----------------------------------------------------------------*
006500 FILE-CONTROL.
006600*
006700*  ---> Arquivo-fonte ANBIMA (simula o download diario)
006800     SELECT  ARQ-ANBIMA          ASSIGN TO 'ANBIMA'
006900             ORGANIZATION        IS LINE SEQUENTIAL
007000             ACCESS MODE         IS SEQUENTIAL
007100             FILE STATUS         IS FS-ANBIMA.
007200*
007300*  ---> Relatorio de saida
007400     SELECT  REL-ANBIMA          ASSIGN TO 'TITULOS.TXT'
007500             ORGANIZATION        IS LINE SEQUENTIAL
007600             FILE STATUS         IS FS-RELATO.
007700*
007800*================================================================*
007900 DATA                            DIVISION.
008000*================================================================*
008100 FILE                            SECTION.
008200*----------------------------------------------------------------*
008300 FD  ARQ-ANBIMA
008400     LABEL RECORD                IS STANDARD.
008500 01  REG-ANBIMA                  PIC  X(300).
008600*
008700 FD  REL-ANBIMA.
008800 01  REG-RELATO                  PIC  X(200).
008900*
009000*----------------------------------------------------------------*
009100 WORKING-STORAGE                 SECTION.
009200*----------------------------------------------------------------*
009300 77  FILLER                      PIC  X(032)         VALUE
009400     'III  WORKING STORAGE SECTION III'.
009500*
009600 77  WSS-FIM-ARQ                 PIC  X(001)         VALUE 'N'.
009700     88  WSS-FIM-ANBIMA                      VALUE 'S'.
009800*
009900 01  WSS-AUXILIARES.
010000*
010100*----------------------------------------------------------------*
010200*    VARIAVEIS - FILE STATUS                                     *
010300*----------------------------------------------------------------*
010400     03  FS-ANBIMA               PIC  X(002)         VALUE SPACES.
010500     03  FS-RELATO               PIC  X(002)         VALUE SPACES.
010600*
010700*----------------------------------------------------------------*
010800*    CONTADORES                                                  *
010900*----------------------------------------------------------------*
011000     03  WSS-LINHAS-LIDAS        PIC  9(005) COMP-3  VALUE ZEROS.
011100     03  WSS-LINHAS-GRAVADAS     PIC  9(005) COMP-3  VALUE ZEROS.
011200     03  FILLER                  PIC  X(010)         VALUE SPACES.
011300*
011400*----------------------------------------------------------------*
011500*    REGISTRO DE SAIDA - TITULOS PUBLICOS (ANBIMA)                *
011600*----------------------------------------------------------------*
011700 COPY 'FD-BONDPRC.CPY'           REPLACING ==::== BY == ==.
011800*
011900*----------------------------------------------------------------*
012000*    AREA DE DECOMPOSICAO DA LINHA "@"-DELIMITADA                *
012100*----------------------------------------------------------------*
012200 01  WSS-CAMPOS-ANBIMA.
012300     03  WSS-CA-TITULO           PIC  X(020)         VALUE SPACES.
012400     03  WSS-CA-DT-REF           PIC  X(010)         VALUE SPACES.
012500     03  WSS-CA-SELIC            PIC  X(010)         VALUE SPACES.
012600     03  WSS-CA-DT-BASE          PIC  X(010)         VALUE SPACES.
012700     03  WSS-CA-DT-VENCTO        PIC  X(010)         VALUE SPACES.
012800     03  WSS-CA-TX-COMPRA        PIC  X(020)         VALUE SPACES.
012900     03  WSS-CA-TX-VENDA         PIC  X(020)         VALUE SPACES.
013000     03  WSS-CA-TX-INDIC         PIC  X(020)         VALUE SPACES.
013100     03  WSS-CA-PU               PIC  X(020)         VALUE SPACES.
013200     03  WSS-CA-DESVIO           PIC  X(020)         VALUE SPACES.
013300     03  WSS-CA-INF-D0           PIC  X(020)         VALUE SPACES.
013400     03  WSS-CA-SUP-D0           PIC  X(020)         VALUE SPACES.
013500     03  WSS-CA-INF-D1           PIC  X(020)         VALUE SPACES.
013600     03  WSS-CA-SUP-D1           PIC  X(020)         VALUE SPACES.
013700     03  WSS-CA-CRITERIO         PIC  X(020)         VALUE SPACES.
013800     03  WSS-CA-CONT-ARROBA      PIC  9(002) COMP-3  VALUE ZEROS.
013900     03  FILLER                  PIC  X(010)         VALUE SPACES.
014000*
014100*----------------------------------------------------------------*
014200*    CONVERSOR GENERICO DE DECIMAL PT-BR (VIRGULA) P/ COMP-3     *
014300*    (REUTILIZADO POR TODOS OS CAMPOS NUMERICOS DO LAYOUT)       *
014400*----------------------------------------------------------------*
014500 01  WSS-CONVERSOR.
014600     03  WSS-CNV-ENTRADA         PIC  X(020)         VALUE SPACES.
014700     03  WSS-CNV-ENTRADA-R REDEFINES WSS-CNV-ENTRADA.
014800         05  WSS-CNV-PRIMEIRO     PIC  X(001).
014900         05  WSS-CNV-RESTO        PIC  X(019).
015000     03  WSS-CNV-NULO            PIC  X(001)         VALUE 'N'.
015100         88  WSS-CNV-E-NULO                  VALUE 'S'.
015200     03  WSS-CNV-NEGATIVO        PIC  X(001)         VALUE 'N'.
015300         88  WSS-CNV-E-NEGATIVO              VALUE 'S'.
015400     03  WSS-CNV-TXT-INT         PIC  X(009)         VALUE ZEROS.
015500     03  WSS-CNV-TXT-DEC         PIC  X(014)         VALUE ZEROS.
015600     03  WSS-CNV-TAM             PIC  9(002) COMP    VALUE ZEROS.
015700     03  WSS-CNV-INT-N           PIC  9(009)         VALUE ZEROS.
015800     03  WSS-CNV-DEC-N           PIC  9(014)         VALUE ZEROS.
015900     03  WSS-CNV-VALOR           PIC S9(009)V9(014)
016000                                 COMP-3              VALUE ZEROS.
016100     03  FILLER                  PIC  X(010)         VALUE SPACES.
016200*
016300*----------------------------------------------------------------*
016400*    AREA DE RELATORIO                                           *
016500*----------------------------------------------------------------*
016600*  ---> CABECALHO
016700 01  CAB-CSV.
016800     03  FILLER                  PIC  X(200)         VALUE
016900     'Titulo;Data Referencia;Codigo SELIC;Data Base/Emissao;Data
017000-    ' Vencimento;Tx. Compra;Tx. Venda;Tx. Indicativas;PU;Desvio
017100-    ' padrao;Interv. Ind. Inf. (D0);Interv. Ind. Sup. (D0);Inte'.
017200 01  CAB-CSV2.
017300     03  FILLER                  PIC  X(060)         VALUE
017400     'rv. Ind. Inf. (D+1);Interv. Ind. Sup. (D+1);Criterio'.
017500*
017600*  ---> DETALHE
017700 01  DET-CSV.
017800     03  TITULO-CSV              PIC  X(020)         VALUE SPACES.
017900     03  FILLER                  PIC  X(001)         VALUE ';'.
018000     03  DT-REF-CSV              PIC  9(008)         VALUE ZEROS.
018100     03  FILLER                  PIC  X(001)         VALUE ';'.
018200     03  SELIC-CSV               PIC  X(010)         VALUE SPACES.
018300     03  FILLER                  PIC  X(001)         VALUE ';'.
018400     03  DT-BASE-CSV             PIC  9(008)         VALUE ZEROS.
018500     03  FILLER                  PIC  X(001)         VALUE ';'.
018600     03  DT-VENCTO-CSV           PIC  9(008)         VALUE ZEROS.
018700     03  FILLER                  PIC  X(001)         VALUE ';'.
018800     03  TX-COMPRA-CSV           PIC -ZZ9.9999       VALUE ZEROS.
018900     03  FILLER                  PIC  X(001)         VALUE ';'.
019000     03  TX-VENDA-CSV            PIC -ZZ9.9999       VALUE ZEROS.
019100     03  FILLER                  PIC  X(001)         VALUE ';'.
019200     03  TX-INDIC-CSV            PIC -ZZ9.9999       VALUE ZEROS.
019300     03  FILLER                  PIC  X(001)         VALUE ';'.
019400     03  PU-CSV                  PIC -ZZZZZZ9.999999 VALUE ZEROS.
019500     03  FILLER                  PIC  X(001)         VALUE ';'.
019600     03  DESVIO-CSV              PIC -ZZ9.99999999999999
019700                                                      VALUE ZEROS.
019800     03  FILLER                  PIC  X(001)         VALUE ';'.
019900     03  INF-D0-CSV              PIC -ZZ9.9999       VALUE ZEROS.
020000     03  FILLER                  PIC  X(001)         VALUE ';'.
020100     03  SUP-D0-CSV              PIC -ZZ9.9999       VALUE ZEROS.
020200     03  FILLER                  PIC  X(001)         VALUE ';'.
020300     03  INF-D1-CSV              PIC -ZZ9.9999       VALUE ZEROS.
020400     03  FILLER                  PIC  X(001)         VALUE ';'.
020500     03  SUP-D1-CSV              PIC -ZZ9.9999       VALUE ZEROS.
020600     03  FILLER                  PIC  X(001)         VALUE ';'.
020700     03  CRITERIO-CSV            PIC  X(020)         VALUE SPACES.
020800     03  FILLER                  PIC  X(010)         VALUE SPACES.
020900*
021000*  ---> TRILHA DE AUDITORIA
021100 COPY 'WS-AUDITOR.CPY'           REPLACING ==::== BY == ==.
021200 01  LIN-AUDITORIA               PIC  X(120)         VALUE SPACES.
021300*
021400*----------------------------------------------------------------*
021500*    AREA DE COMUNICACAO COM MDC00900 (BACKUP/DIA UTIL)          *
021600*----------------------------------------------------------------*
021700 COPY 'LK-BACKUP.CPY'            REPLACING ==::== BY == -BKP ==.
021800*
021900 01  WSS-DATA-SIS                PIC  9(008)         VALUE ZEROS.
022000 01  WSS-DATA-SIS-R REDEFINES WSS-DATA-SIS.
022100     03  WSS-DSIS-ANO            PIC  9(004).
022200     03  WSS-DSIS-MES            PIC  9(002).
022300     03  WSS-DSIS-DIA            PIC  9(002).
022400*
022500 01  WSS-HORA-SIS                PIC  9(006)         VALUE ZEROS.
022600 01  WSS-HORA-SIS-R REDEFINES WSS-HORA-SIS.
022700     03  WSS-HSIS-HH             PIC  9(002).
022800     03  WSS-HSIS-MM             PIC  9(002).
022900     03  WSS-HSIS-SS             PIC  9(002).
023000*
023100 01  FILLER                      PIC  X(032)        VALUE
023200     'FFF  FIM DA WORKING-STORAGE  FFF'.
023300*
023400*================================================================*
023500 PROCEDURE                       DIVISION.
023600*================================================================*
023700 RT-PRINCIPAL                    SECTION.
023800*  ---> Processamento principal.
023900*----------------------------------------------------------------*
024000*
024100     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
024200*
024300     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
024400*
024500     PERFORM RT-GRAVAR-AUDITORIA THRU RT-GRAVAR-AUDITORIAX.
024600*
024700     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
024800*
024900     PERFORM RT-FINALIZAR        THRU RT-FINALIZAR.
025000*
025100 RT-PRINCIPALX.
025200     EXIT.
025300*
025400*----------------------------------------------------------------*
025500 RT-INICIALIZAR                  SECTION.
025600*  ---> Inicializa areas, executa backup do relatorio anterior e
025700*       abre os arquivos.
025800*----------------------------------------------------------------*
025900*
026000     INITIALIZE WSS-AUXILIARES
026100                WSS-CAMPOS-ANBIMA
026200                REG-ANBIMA
026300        REPLACING ALPHANUMERIC   BY SPACES
026400                  NUMERIC        BY ZEROS.
026500*
026600     ACCEPT WSS-DATA-SIS         FROM DATE YYYYMMDD.
026700*
026800     MOVE SPACES                 TO DIRETORIO-ARQ-BKP.
026900     STRING '.'                  DELIMITED BY SIZE
027000                                 INTO DIRETORIO-ARQ-BKP.
027100     MOVE 'TITULOS.TXT'          TO NOME-ARQ-BKP.
027200     MOVE 1                      TO DAYS-BACK-BKP.
027300     MOVE 'S'                    TO CONSIDERA-UTIL-BKP.
027400     MOVE 'BRA'                  TO PAIS-FERIADO-BKP.
027500     MOVE WSS-DSIS-ANO           TO DATA-HOJE-ANO-BKP.
027600     MOVE WSS-DSIS-MES           TO DATA-HOJE-MES-BKP.
027700     MOVE WSS-DSIS-DIA           TO DATA-HOJE-DIA-BKP.
027800*
027900     CALL 'MDC00900'             USING REG-BKP.
028000*
028100     IF RETORNO-OK-BKP OR RETORNO-SEM-BACKUP-BKP
028200        CONTINUE
028300     ELSE
028400        DISPLAY 'MDC00001 - FALHA NO BACKUP DO RELATORIO - '
028500                 MENSAGEM-BKP
028600        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
028700     END-IF.
028800*
028900     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
029000*
029100     PERFORM RT-GRAVAR-CABECALHO THRU RT-GRAVAR-CABECALHOX.
029200*
029300 RT-INICIALIZARX.
029400     EXIT.
029500*
029600*----------------------------------------------------------------*
029700 RT-ABRIR-ARQUIVOS               SECTION.
029800*  ---> Abre arquivo-fonte e relatorio de saida.
029900*----------------------------------------------------------------*
030000*
030100     OPEN INPUT ARQ-ANBIMA.
030200*
030300     IF FS-ANBIMA                EQUAL ZEROS
030400        CONTINUE
030500     ELSE
030600        DISPLAY 'MDC00001 - ERRO AO ABRIR ARQUIVO ANBIMA - FS '
030700                 FS-ANBIMA
030800        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
030900     END-IF.
031000*
031100     OPEN OUTPUT REL-ANBIMA.
031200*
031300     IF FS-RELATO                EQUAL ZEROS
031400        CONTINUE
031500     ELSE
031600        DISPLAY 'MDC00001 - ERRO AO ABRIR TITULOS.TXT - FS '
031700                 FS-RELATO
031800        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
031900     END-IF.
032000*
032100 RT-ABRIR-ARQUIVOSX.
032200     EXIT.
032300*
032400*----------------------------------------------------------------*
032500 RT-GRAVAR-CABECALHO             SECTION.
032600*  ---> Grava cabecalho do relatorio (2 linhas, colunas > 200).
032700*----------------------------------------------------------------*
032800*
032900     WRITE REG-RELATO            FROM CAB-CSV  AFTER 1 LINE.
033000     WRITE REG-RELATO            FROM CAB-CSV2 AFTER 0 LINES.
033100*
033200 RT-GRAVAR-CABECALHOX.
033300     EXIT.
033400*
033500*----------------------------------------------------------------*
033600 RT-PROCESSAR                    SECTION.
033700*  ---> Le ate o fim do arquivo, tratando e gravando cada linha.
033800*----------------------------------------------------------------*
033900*
034000*  --->  pula as 3 linhas de cabecalho do arquivo-fonte ANBIMA
034100     PERFORM RT-LER-ANBIMA       THRU RT-LER-ANBIMAX.
034200     PERFORM RT-LER-ANBIMA       THRU RT-LER-ANBIMAX.
034300     PERFORM RT-LER-ANBIMA       THRU RT-LER-ANBIMAX.
034400*
034500 RT-PROCESSAR-LACO.
034600     IF WSS-FIM-ANBIMA
034700        GO TO RT-PROCESSAR-LACO-FIM
034800     END-IF.
034900*
035000     PERFORM RT-TRATAR-ANBIMA    THRU RT-TRATAR-ANBIMAX.
035100     PERFORM RT-LER-ANBIMA       THRU RT-LER-ANBIMAX.
035200     GO TO RT-PROCESSAR-LACO.
035300*
035400 RT-PROCESSAR-LACO-FIM.
035500     CONTINUE.
035600*
035700 RT-PROCESSARX.
035800     EXIT.
035900*
036000*----------------------------------------------------------------*
036100 RT-LER-ANBIMA                   SECTION.
036200*  ---> Le a proxima linha do arquivo-fonte ANBIMA.
036300*----------------------------------------------------------------*
036400*
036500     READ ARQ-ANBIMA
036600       AT END
036700          SET WSS-FIM-ANBIMA     TO TRUE
036800     END-READ.
036900*
037000     IF FS-ANBIMA                EQUAL ZEROS OR '10'
037100        CONTINUE
037200     ELSE
037300        DISPLAY 'MDC00001 - ERRO DE LEITURA EM ANBIMA - FS '
037400                 FS-ANBIMA
037500        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
037600     END-IF.
037700*
037800     IF NOT WSS-FIM-ANBIMA
037900        ADD 1                    TO WSS-LINHAS-LIDAS
038000     END-IF.
038100*
038200 RT-LER-ANBIMAX.
038300     EXIT.
038400*
038500*----------------------------------------------------------------*
038600 RT-TRATAR-ANBIMA                SECTION.
038700*  ---> Decompoe a linha "@"-delimitada e grava a linha detalhe.
038800*----------------------------------------------------------------*
038900*
039000     IF REG-ANBIMA                EQUAL SPACES
039100        GO TO RT-TRATAR-ANBIMAX
039200     END-IF.
039300*
039400     INITIALIZE WSS-CAMPOS-ANBIMA
039500                REG
039600        REPLACING ALPHANUMERIC   BY SPACES
039700                  NUMERIC        BY ZEROS.
039800*
039900     UNSTRING REG-ANBIMA        DELIMITED BY '@'
040000         INTO WSS-CA-TITULO
040100              WSS-CA-DT-REF
040200              WSS-CA-SELIC
040300              WSS-CA-DT-BASE
040400              WSS-CA-DT-VENCTO
040500              WSS-CA-TX-COMPRA
040600              WSS-CA-TX-VENDA
040700              WSS-CA-TX-INDIC
040800              WSS-CA-PU
040900              WSS-CA-DESVIO
041000              WSS-CA-INF-D0
041100              WSS-CA-SUP-D0
041200              WSS-CA-INF-D1
041300              WSS-CA-SUP-D1
041400              WSS-CA-CRITERIO
041500         TALLYING IN WSS-CA-CONT-ARROBA
041600     END-UNSTRING.
041700*
041800     MOVE WSS-CA-TITULO          TO TITULO.
041900     MOVE WSS-CA-DT-REF (1:8)    TO DT-REFERENCIA.
042000     MOVE WSS-CA-SELIC           TO COD-SELIC.
042100     MOVE WSS-CA-DT-BASE (1:8)   TO DT-BASE.
042200     MOVE WSS-CA-DT-VENCTO (1:8) TO DT-VENCIMENTO.
042300     MOVE WSS-CA-CRITERIO        TO CRITERIO.
042400*
042500     MOVE WSS-CA-TX-COMPRA       TO WSS-CNV-ENTRADA.
042600     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
042700     IF WSS-CNV-E-NULO
042800        SET E-NULO-TX-COMPRA     TO TRUE
042900     ELSE
043000        MOVE WSS-CNV-VALOR       TO TX-COMPRA
043100     END-IF.
043200*
043300     MOVE WSS-CA-TX-VENDA        TO WSS-CNV-ENTRADA.
043400     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
043500     IF WSS-CNV-E-NULO
043600        SET E-NULO-TX-VENDA      TO TRUE
043700     ELSE
043800        MOVE WSS-CNV-VALOR       TO TX-VENDA
043900     END-IF.
044000*
044100     MOVE WSS-CA-TX-INDIC        TO WSS-CNV-ENTRADA.
044200     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
044300     IF WSS-CNV-E-NULO
044400        SET E-NULO-TX-INDIC      TO TRUE
044500     ELSE
044600        MOVE WSS-CNV-VALOR       TO TX-INDICATIVA
044700     END-IF.
044800*
044900     MOVE WSS-CA-PU              TO WSS-CNV-ENTRADA.
045000     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
045100     IF WSS-CNV-E-NULO
045200        SET E-NULO-PU            TO TRUE
045300     ELSE
045400        MOVE WSS-CNV-VALOR       TO PU
045500     END-IF.
045600*
045700     MOVE WSS-CA-DESVIO          TO WSS-CNV-ENTRADA.
045800     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
045900     IF WSS-CNV-E-NULO
046000        SET E-NULO-DESVIO        TO TRUE
046100     ELSE
046200        MOVE WSS-CNV-VALOR       TO DESVIO-PADRAO
046300     END-IF.
046400*
046500     MOVE WSS-CA-INF-D0          TO WSS-CNV-ENTRADA.
046600     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
046700     IF WSS-CNV-E-NULO
046800        SET E-NULO-INF-D0        TO TRUE
046900     ELSE
047000        MOVE WSS-CNV-VALOR       TO INTERV-INF-D0
047100     END-IF.
047200*
047300     MOVE WSS-CA-SUP-D0          TO WSS-CNV-ENTRADA.
047400     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
047500     IF WSS-CNV-E-NULO
047600        SET E-NULO-SUP-D0        TO TRUE
047700     ELSE
047800        MOVE WSS-CNV-VALOR       TO INTERV-SUP-D0
047900     END-IF.
048000*
048100     MOVE WSS-CA-INF-D1          TO WSS-CNV-ENTRADA.
048200     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
048300     IF WSS-CNV-E-NULO
048400        SET E-NULO-INF-D1        TO TRUE
048500     ELSE
048600        MOVE WSS-CNV-VALOR       TO INTERV-INF-D1
048700     END-IF.
048800*
048900     MOVE WSS-CA-SUP-D1          TO WSS-CNV-ENTRADA.
049000     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
049100     IF WSS-CNV-E-NULO
049200        SET E-NULO-SUP-D1        TO TRUE
049300     ELSE
049400        MOVE WSS-CNV-VALOR       TO INTERV-SUP-D1
049500     END-IF.
049600*
049700     PERFORM RT-GRAVAR-DETALHE   THRU RT-GRAVAR-DETALHEX.
049800*
049900 RT-TRATAR-ANBIMAX.
050000     EXIT.
050100*
050200*----------------------------------------------------------------*
050300 RT-CONVERTER-DECIMAL            SECTION.
050400*  ---> Converte WSS-CNV-ENTRADA (texto pt-BR, virgula decimal,  *
050500*       ponto de milhar, ou '--' p/ nulo) em WSS-CNV-VALOR       *
050600*       COMP-3. Usado por todas as leitoras numericas da casa.  *
050700*----------------------------------------------------------------*
050800*
050900     MOVE 'N'                    TO WSS-CNV-NULO.
051000     MOVE 'N'                    TO WSS-CNV-NEGATIVO.
051100     MOVE ZEROS                  TO WSS-CNV-VALOR
051200                                     WSS-CNV-INT-N
051300                                     WSS-CNV-DEC-N.
051400     MOVE ZEROS                  TO WSS-CNV-TXT-INT
051500                                     WSS-CNV-TXT-DEC.
051600*
051700     IF WSS-CNV-ENTRADA          EQUAL SPACES OR
051800        WSS-CNV-ENTRADA (1:2)    EQUAL '--'
051900        SET WSS-CNV-E-NULO       TO TRUE
052000        GO TO RT-CONVERTER-DECIMALX
052100     END-IF.
052200*
052300     IF WSS-CNV-PRIMEIRO         EQUAL '-'
052400        SET WSS-CNV-E-NEGATIVO   TO TRUE
052500        MOVE WSS-CNV-RESTO       TO WSS-CNV-ENTRADA
052600     END-IF.
052700*
052800*  --->  remove pontos de milhar (mantido o mesmo estilo de STRING
052900*        ja usado em MDC00900 para montagem de caminhos)
053000     INSPECT WSS-CNV-ENTRADA     CONVERTING '.' TO SPACE.
053100*
053200     UNSTRING WSS-CNV-ENTRADA   DELIMITED BY ','
053300         INTO WSS-CNV-TXT-INT
053400              WSS-CNV-TXT-DEC
053500     END-UNSTRING.
053600*
053700     MOVE ZERO                   TO WSS-CNV-TAM.
053800     INSPECT WSS-CNV-TXT-INT    TALLYING WSS-CNV-TAM
053900                                 FOR CHARACTERS BEFORE SPACE.
054000     IF WSS-CNV-TAM              GREATER ZERO
054100        MOVE WSS-CNV-TXT-INT (1:WSS-CNV-TAM)
054200                                 TO WSS-CNV-INT-N
054300                                    (10 - WSS-CNV-TAM:
054400                                     WSS-CNV-TAM)
054500     END-IF.
054600*
054700     MOVE ZERO                   TO WSS-CNV-TAM.
054800     INSPECT WSS-CNV-TXT-DEC    TALLYING WSS-CNV-TAM
054900                                 FOR CHARACTERS BEFORE SPACE.
055000     IF WSS-CNV-TAM              GREATER ZERO
055100        MOVE WSS-CNV-TXT-DEC (1:WSS-CNV-TAM)
055200                                 TO WSS-CNV-DEC-N (1:WSS-CNV-TAM)
055300     END-IF.
055400*
055500     COMPUTE WSS-CNV-VALOR ROUNDED =
055600             WSS-CNV-INT-N + (WSS-CNV-DEC-N / 100000000000000).
055700*
055800     IF WSS-CNV-E-NEGATIVO
055900        COMPUTE WSS-CNV-VALOR = WSS-CNV-VALOR * -1
056000     END-IF.
056100*
056200 RT-CONVERTER-DECIMALX.
056300     EXIT.
056400*
056500*----------------------------------------------------------------*
056600 RT-GRAVAR-DETALHE               SECTION.
056700*  ---> Monta e grava a linha detalhe do relatorio.
056800*----------------------------------------------------------------*
056900*
057000     MOVE TITULO                 TO TITULO-CSV.
057100     MOVE DT-REFERENCIA          TO DT-REF-CSV.
057200     MOVE COD-SELIC              TO SELIC-CSV.
057300     MOVE DT-BASE                TO DT-BASE-CSV.
057400     MOVE DT-VENCIMENTO          TO DT-VENCTO-CSV.
057500     MOVE TX-COMPRA              TO TX-COMPRA-CSV.
057600     MOVE TX-VENDA               TO TX-VENDA-CSV.
057700     MOVE TX-INDICATIVA          TO TX-INDIC-CSV.
057800     MOVE PU                     TO PU-CSV.
057900     MOVE DESVIO-PADRAO          TO DESVIO-CSV.
058000     MOVE INTERV-INF-D0          TO INF-D0-CSV.
058100     MOVE INTERV-SUP-D0          TO SUP-D0-CSV.
058200     MOVE INTERV-INF-D1          TO INF-D1-CSV.
058300     MOVE INTERV-SUP-D1          TO SUP-D1-CSV.
058400     MOVE CRITERIO               TO CRITERIO-CSV.
058500*
058600     WRITE REG-RELATO            FROM DET-CSV AFTER 1 LINE.
058700*
058800     ADD 1                       TO WSS-LINHAS-GRAVADAS.
058900*
059000 RT-GRAVAR-DETALHEX.
059100     EXIT.
059200*
059300*----------------------------------------------------------------*
059400 RT-GRAVAR-AUDITORIA             SECTION.
059500*  ---> Grava a trilha de auditoria ao final do relatorio.
059600*----------------------------------------------------------------*
059700*
059800     MOVE 'RELATORIO ANBIMA - TITULOS PUBLICOS' TO WSS-AUD-TITULO.
059900     MOVE WSS-DSIS-ANO           TO WSS-AUD-REF-ANO.
060000     MOVE WSS-DSIS-MES           TO WSS-AUD-REF-MES.
060100     MOVE WSS-DSIS-DIA           TO WSS-AUD-REF-DIA.
060200     MOVE WSS-DATA-SIS           TO WSS-AUD-CRI-DATA.
060300     ACCEPT WSS-HORA-SIS         FROM TIME.
060400     MOVE WSS-HORA-SIS           TO WSS-AUD-CRI-HORA.
060500     ACCEPT WSS-AUD-USUARIO      FROM ENVIRONMENT 'USERNAME'.
060600*
060700     IF CHAVE-DEBUG-LIGADA
060800        DISPLAY 'MDC00001 - LINHAS LIDAS: ' WSS-LINHAS-LIDAS
060900                 ' GRAVADAS: ' WSS-LINHAS-GRAVADAS
061000                 ' HORA: ' WSS-HSIS-HH ':' WSS-HSIS-MM
061100                 ':' WSS-HSIS-SS
061200     END-IF.
061300*
061400     STRING 'AUDIT;' DELIMITED BY SIZE
061500            WSS-AUD-TITULO       DELIMITED BY SIZE
061600            ';'                  DELIMITED BY SIZE
061700            WSS-AUD-DATA-REF     DELIMITED BY SIZE
061800            ';'                  DELIMITED BY SIZE
061900            WSS-AUD-CRIADO-EM    DELIMITED BY SIZE
062000            ';'                  DELIMITED BY SIZE
062100            WSS-AUD-USUARIO      DELIMITED BY SIZE
062200       INTO LIN-AUDITORIA.
062300*
062400     WRITE REG-RELATO            FROM LIN-AUDITORIA AFTER 1 LINE.
062500*
062600 RT-GRAVAR-AUDITORIAX.
062700     EXIT.
062800*
062900*----------------------------------------------------------------*
063000 RT-FECHAR-ARQUIVOS              SECTION.
063100*  ---> Fecha os arquivos do programa.
063200*----------------------------------------------------------------*
063300*
063400     CLOSE ARQ-ANBIMA.
063500     CLOSE REL-ANBIMA.
063600*
063700 RT-FECHAR-ARQUIVOSX.
063800     EXIT.
063900*
064000*----------------------------------------------------------------*
064100 RT-FINALIZAR                    SECTION.
064200*  ---> Finaliza o programa.
064300*----------------------------------------------------------------*
064400*
064500     GOBACK.
064600*
064700 RT-FINALIZARX.
064800     EXIT.
064900*
065000*----------------------------------------------------------------*
065100*                   F I M  D O  P R O G R A M A                  *
065200*----------------------------------------------------------------*
