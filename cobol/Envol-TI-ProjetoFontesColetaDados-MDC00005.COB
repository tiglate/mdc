000100 IDENTIFICATION               DIVISION.
000200*================================================================*
000300 PROGRAM-ID.                  MDC00005.
000400 AUTHOR.                      M.ALVES.
000500 INSTALLATION.                ENVOL-TI PROCESSAMENTO DE DADOS.
000600 DATE-WRITTEN.                07 FEV 1993.
000700 DATE-COMPILED.
000800 SECURITY.                    USO INTERNO - SOMENTE BATCH.
000900*REMARKS.
001000*     *----------------------------------------------------------*
001100*     *#NOME     : MDC00005 ---> CURVA DE JUROS - PARAMETROS NSS *
001200*     *----------------------------------------------------------*
001300*     *#TIPO     : PROGRAMA COBOL - BATCH                        *
001400*     *----------------------------------------------------------*
001500*     *#ANALISTA : M.ALVES                                       *
001600*     *----------------------------------------------------------*
001700*     *#FUNCAO   : LE O ARQUIVO DE CURVA DE JUROS (PARAMETROS NSS*
001800*     *            DO BACEN) - 1 LINHA DE CABECALHO COM A DATA DE*
001900*     *            REFERENCIA SEGUIDA DE EXATAMENTE 2 LINHAS DE  *
002000*     *            DADOS - E GERA O RELATORIO SEQUENCIAL, COM    *
002100*     *            TRILHA DE AUDITORIA FINAL.                    *
002200*     *----------------------------------------------------------*
002300*----------------------------------------------------------------*
002400*    H I S T O R I C O   D E   A L T E R A C O E S               *
002500*----------------------------------------------------------------*
002600*DATA       AUTOR      CHAMADO      DESCRICAO                    *
002700*----------------------------------------------------------------*
002800*07.02.1993 M.ALVES     OS-0420     Criacao - TABELA DE          *
002900*                                   PARAMETROS DA ESTRUTURA A    *
003000*                                   TERMO (BACEN)                *
003100*30.09.1994 J.PAIVA     OS-0457     Validacao do numero de campos*
003200*                                   da linha (erro fatal se <> 7)*
003300*19.08.1996 C.ROCHA     OS-0494     Migracao fita p/ disco -     *
003400*                                   arquivo sequencial           *
003500*22.10.1998 C.ROCHA     Y2K-1320    Preparacao ANO 2000 - data de*
003600*                                   referencia com 4 digitos     *
003700*14.06.1999 C.ROCHA     Y2K-1320    Teste virada de seculo OK    *
003800*11.05.2006 P.FARIAS    OS-0531     Emissao em disco - fim da    *
003900*                                   impressao em formulario      *
004000*21.07.2024 R.TAVARES   MDC-0005    Programa reescrito para o    *
004100*                                   coletor de dados de mercado; *
004200*                                   valores BETA/LAMBDA passam a *
004300*                                   chegar em notacao cientifica *
004400*                                   (rotina de normalizacao      *
004500*                                   incluida) e inclui backup via*
004600*                                   MDC00900                     *
004700*----------------------------------------------------------------*
004800 ENVIRONMENT                  DIVISION.
004900*================================================================*
005000 CONFIGURATION                SECTION.
005100 SPECIAL-NAMES.
005200     C01                      IS TOP-OF-FORM
005300     CLASS DIGITO             IS "0123456789"
005400     UPSI-0                   ON  STATUS IS CHAVE-DEBUG-LIGADA
005500                              OFF STATUS IS CHAVE-DEBUG-DESLIGADA.
005600*
005700 INPUT-OUTPUT                 SECTION.
005800 FILE-CONTROL.
005900     SELECT ARQ-CURVA         ASSIGN TO 'CURVA'
006000                              ORGANIZATION IS LINE SEQUENTIAL
006100                              ACCESS MODE IS SEQUENTIAL
006200                              FILE STATUS IS FS-CURVA.
006300*
006400     SELECT REL-CURVA         ASSIGN TO 'CURVA.TXT'
006500                              ORGANIZATION IS LINE SEQUENTIAL
006600                              ACCESS MODE IS SEQUENTIAL
006700                              FILE STATUS IS FS-RELATO.
006800*
006900 DATA                         DIVISION.
007000*================================================================*
007100 FILE                         SECTION.
007200*
007300 FD  ARQ-CURVA
007400     LABEL RECORD IS STANDARD.
007500 01  REG-CURVA                    PIC  X(200).
007600*
007700 FD  REL-CURVA
007800     LABEL RECORD IS STANDARD.
007900 01  REG-RELATO                   PIC  X(200).
008000*
008100 WORKING-STORAGE               SECTION.
008200*================================================================*
008300 77  FILLER                      PIC  X(032)        VALUE
008400     'III WORKING STORAGE SECTION III'.
008500*
008600 77  WSS-FIM-ARQ                 PIC  X(001)         VALUE 'N'.
008700     88  WSS-FIM-CURVA                       VALUE 'S'.
008800*
008900 01  WSS-AUXILIARES.
009000*----------------------------------------------------------------*
009100*    VARIAVEIS - FILE STATUS                                     *
009200*----------------------------------------------------------------*
009300     03  FS-CURVA                PIC  X(002)         VALUE SPACES.
009400     03  FS-RELATO               PIC  X(002)         VALUE SPACES.
009500*----------------------------------------------------------------*
009600*    CONTADORES                                                  *
009700*----------------------------------------------------------------*
009800     03  WSS-LINHAS-LIDAS        PIC  9(005) COMP-3  VALUE ZEROS.
009900     03  WSS-LINHAS-GRAVADAS     PIC  9(005) COMP-3  VALUE ZEROS.
010000     03  WSS-LINHAS-DADO         PIC  9(002) COMP-3  VALUE ZEROS.
010100     03  FILLER                  PIC  X(010)         VALUE SPACES.
010200*----------------------------------------------------------------*
010300*    REGISTRO DE SAIDA - CURVA DE JUROS (NSS)                    *
010400*----------------------------------------------------------------*
010500 COPY 'FD-CURVA.CPY'             REPLACING ==::== BY == ==.
010600*----------------------------------------------------------------*
010700*    DECOMPOSICAO DA LINHA ";"-DELIMITADA (7 CAMPOS) E VALIDACAO *
010800*    DA QUANTIDADE DE CAMPOS (6 ";" OBRIGATORIOS POR LINHA)      *
010900*----------------------------------------------------------------*
011000 01  WSS-CONT-PONTOVIRG          PIC  9(002) COMP-3  VALUE ZEROS.
011100*
011200 01  WSS-CAMPOS-CURVA-CAB.
011300     03  WSS-CB-DT-REF           PIC  X(030)         VALUE SPACES.
011400     03  WSS-CB-RESTO-1          PIC  X(030)         VALUE SPACES.
011500     03  WSS-CB-RESTO-2          PIC  X(030)         VALUE SPACES.
011600     03  WSS-CB-RESTO-3          PIC  X(030)         VALUE SPACES.
011700     03  WSS-CB-RESTO-4          PIC  X(030)         VALUE SPACES.
011800     03  WSS-CB-RESTO-5          PIC  X(030)         VALUE SPACES.
011900     03  WSS-CB-RESTO-6          PIC  X(030)         VALUE SPACES.
012000     03  FILLER                  PIC  X(010)         VALUE SPACES.
012100*
012200 01  WSS-CAMPOS-CURVA-DET.
012300     03  WSS-CD-DESCRICAO        PIC  X(030)         VALUE SPACES.
012400     03  WSS-CD-BETA-1           PIC  X(030)         VALUE SPACES.
012500     03  WSS-CD-BETA-2           PIC  X(030)         VALUE SPACES.
012600     03  WSS-CD-BETA-3           PIC  X(030)         VALUE SPACES.
012700     03  WSS-CD-BETA-4           PIC  X(030)         VALUE SPACES.
012800     03  WSS-CD-LAMBDA-1         PIC  X(030)         VALUE SPACES.
012900     03  WSS-CD-LAMBDA-2         PIC  X(030)         VALUE SPACES.
013000     03  FILLER                  PIC  X(010)         VALUE SPACES.
013100*----------------------------------------------------------------*
013200*    DATA DE REFERENCIA "DD/MM/AAAA" (CABECALHO)                 *
013300*----------------------------------------------------------------*
013400 01  WSS-DATA-BARRA               PIC  X(010)         VALUE SPACES.
013500 01  WSS-DATA-BARRA-R REDEFINES WSS-DATA-BARRA.
013600     03  WSS-DTB-DIA             PIC  9(002).
013700     03  FILLER                  PIC  X(001).
013800     03  WSS-DTB-MES             PIC  9(002).
013900     03  FILLER                  PIC  X(001).
014000     03  WSS-DTB-ANO             PIC  9(004).
014100*----------------------------------------------------------------*
014200*    CONVERSOR DE DECIMAL "PLANO" (PONTO DECIMAL, SEM MILHAR)    *
014300*----------------------------------------------------------------*
014400 01  WSS-CONVERSOR.
014500     03  WSS-CNV-ENTRADA         PIC  X(020)         VALUE SPACES.
014600     03  WSS-CNV-ENTRADA-R REDEFINES WSS-CNV-ENTRADA.
014700         05  WSS-CNV-PRIMEIRO     PIC  X(001).
014800         05  WSS-CNV-RESTO        PIC  X(019).
014900     03  WSS-CNV-NEGATIVO        PIC  X(001)         VALUE 'N'.
015000         88  WSS-CNV-E-NEGATIVO              VALUE 'S'.
015100     03  WSS-CNV-TXT-INT         PIC  X(009)         VALUE ZEROS.
015200     03  WSS-CNV-TXT-DEC         PIC  X(014)         VALUE ZEROS.
015300     03  WSS-CNV-TAM             PIC  9(002) COMP    VALUE ZEROS.
015400     03  WSS-CNV-INT-N           PIC  9(009)         VALUE ZEROS.
015500     03  WSS-CNV-DEC-N           PIC  9(014)         VALUE ZEROS.
015600     03  WSS-CNV-VALOR           PIC S9(009)V9(014)
015700                                 COMP-3              VALUE ZEROS.
015800     03  FILLER                  PIC  X(010)         VALUE SPACES.
015900*----------------------------------------------------------------*
016000*    NORMALIZACAO DE NOTACAO CIENTIFICA "M.MMME+-EE"             *
016100*    (VALORES BETA/LAMBDA PODEM CHEGAR NESSE FORMATO)            *
016200*----------------------------------------------------------------*
016300 01  WSS-CIENTIFICO.
016400     03  WSS-SCI-MANTISSA        PIC  X(020)         VALUE SPACES.
016500     03  WSS-SCI-EXPOENTE        PIC  X(005)         VALUE SPACES.
016600     03  WSS-SCI-EXP-TXT         PIC  X(004)         VALUE SPACES.
016700     03  WSS-SCI-NEGATIVO        PIC  X(001)         VALUE 'N'.
016800         88  WSS-SCI-E-NEGATIVO              VALUE 'S'.
016900     03  WSS-SCI-TAM             PIC  9(002) COMP    VALUE ZEROS.
017000     03  WSS-SCI-EXP-N           PIC  9(003)         VALUE ZEROS.
017100     03  WSS-SCI-CONT            PIC  9(003) COMP    VALUE ZEROS.
017200     03  FILLER                  PIC  X(010)         VALUE SPACES.
017300*----------------------------------------------------------------*
017400*    AREA DE RELATORIO                                           *
017500*----------------------------------------------------------------*
017600*  ---> CABECALHO
017700 01  CAB-CSV.
017800     03  FILLER                  PIC  X(080)         VALUE
017900     'Reference Date;Description;Beta 1;Beta 2;Beta 3;Beta 4;
018000-    'Lambda 1;Lambda 2'.
018100*
018200*  ---> DETALHE
018300 01  DET-CSV.
018400     03  DT-REF-CSV              PIC  9(008)         VALUE ZEROS.
018500     03  FILLER                  PIC  X(001)         VALUE ';'.
018600     03  DESCRICAO-CSV           PIC  X(020)         VALUE SPACES.
018700     03  FILLER                  PIC  X(001)         VALUE ';'.
018800     03  BETA-1-CSV              PIC -9.9(014)       VALUE ZEROS.
018900     03  FILLER                  PIC  X(001)         VALUE ';'.
019000     03  BETA-2-CSV              PIC -9.9(014)       VALUE ZEROS.
019100     03  FILLER                  PIC  X(001)         VALUE ';'.
019200     03  BETA-3-CSV              PIC -9.9(014)       VALUE ZEROS.
019300     03  FILLER                  PIC  X(001)         VALUE ';'.
019400     03  BETA-4-CSV              PIC -9.9(014)       VALUE ZEROS.
019500     03  FILLER                  PIC  X(001)         VALUE ';'.
019600     03  LAMBDA-1-CSV            PIC -9.9(014)       VALUE ZEROS.
019700     03  FILLER                  PIC  X(001)         VALUE ';'.
019800     03  LAMBDA-2-CSV            PIC -9.9(014)       VALUE ZEROS.
019900     03  FILLER                  PIC  X(010)         VALUE SPACES.
020000*
020100*  ---> TRILHA DE AUDITORIA
020200 COPY 'WS-AUDITOR.CPY'           REPLACING ==::== BY == ==.
020300 01  LIN-AUDITORIA               PIC  X(120)         VALUE SPACES.
020400*----------------------------------------------------------------*
020500*    AREA DE COMUNICACAO COM MDC00900 (BACKUP/DIA UTIL)          *
020600*----------------------------------------------------------------*
020700 COPY 'LK-BACKUP.CPY'            REPLACING ==::== BY == -BKP ==.
020800*
020900 01  WSS-DATA-SIS                PIC  9(008)         VALUE ZEROS.
021000 01  WSS-DATA-SIS-R REDEFINES WSS-DATA-SIS.
021100     03  WSS-DSIS-ANO            PIC  9(004).
021200     03  WSS-DSIS-MES            PIC  9(002).
021300     03  WSS-DSIS-DIA            PIC  9(002).
021400*
021500 01  WSS-HORA-SIS                PIC  9(006)         VALUE ZEROS.
021600 01  WSS-HORA-SIS-R REDEFINES WSS-HORA-SIS.
021700     03  WSS-HSIS-HH             PIC  9(002).
021800     03  WSS-HSIS-MM             PIC  9(002).
021900     03  WSS-HSIS-SS             PIC  9(002).
022000*
022100 01  FILLER                      PIC  X(032)        VALUE
022200     'FFF  FIM DA WORKING-STORAGE  FFF'.
022300*
022400*================================================================*
022500 PROCEDURE                       DIVISION.
022600*================================================================*
022700 RT-PRINCIPAL                    SECTION.
022800*  ---> Processamento principal.
022900*----------------------------------------------------------------*
023000*
023100     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
023200*
023300     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
023400*
023500     PERFORM RT-GRAVAR-AUDITORIA THRU RT-GRAVAR-AUDITORIAX.
023600*
023700     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
023800*
023900     PERFORM RT-FINALIZAR        THRU RT-FINALIZAR.
024000*
024100 RT-PRINCIPALX.
024200     EXIT.
024300*
024400*----------------------------------------------------------------*
024500 RT-INICIALIZAR                  SECTION.
024600*  ---> Inicializa areas, executa backup do relatorio anterior e
024700*       abre os arquivos.
024800*----------------------------------------------------------------*
024900*
025000     INITIALIZE WSS-AUXILIARES
025100                REG-CURVA
025200        REPLACING ALPHANUMERIC   BY SPACES
025300                  NUMERIC        BY ZEROS.
025400*
025500     ACCEPT WSS-DATA-SIS         FROM DATE YYYYMMDD.
025600*
025700     MOVE SPACES                 TO DIRETORIO-ARQ-BKP.
025800     STRING '.'                  DELIMITED BY SIZE
025900                                  INTO DIRETORIO-ARQ-BKP.
026000     MOVE 'CURVA.TXT'            TO NOME-ARQ-BKP.
026100     MOVE 1                      TO DAYS-BACK-BKP.
026200     MOVE 'S'                    TO CONSIDERA-UTIL-BKP.
026300     MOVE 'BRA'                  TO PAIS-FERIADO-BKP.
026400     MOVE WSS-DSIS-ANO           TO DATA-HOJE-ANO-BKP.
026500     MOVE WSS-DSIS-MES           TO DATA-HOJE-MES-BKP.
026600     MOVE WSS-DSIS-DIA           TO DATA-HOJE-DIA-BKP.
026700*
026800     CALL 'MDC00900'             USING REG-BKP.
026900*
027000     IF NOT (RETORNO-OK-BKP OR RETORNO-SEM-BACKUP-BKP)
027100        DISPLAY 'MDC00005 - ERRO NO BACKUP: ' MENSAGEM-BKP
027200        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
027300     END-IF.
027400*
027500     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
027600*
027700     PERFORM RT-GRAVAR-CABECALHO THRU RT-GRAVAR-CABECALHOX.
027800*
027900 RT-INICIALIZARX.
028000     EXIT.
028100*
028200*----------------------------------------------------------------*
028300 RT-ABRIR-ARQUIVOS               SECTION.
028400*  ---> Abre o arquivo de entrada (BACEN) e o relatorio de saida.
028500*----------------------------------------------------------------*
028600*
028700     OPEN INPUT  ARQ-CURVA.
028800     IF FS-CURVA NOT = '00'
028900        DISPLAY 'MDC00005 - ERRO AO ABRIR ARQ-CURVA: ' FS-CURVA
029000        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
029100     END-IF.
029200*
029300     OPEN OUTPUT REL-CURVA.
029400     IF FS-RELATO NOT = '00'
029500        DISPLAY 'MDC00005 - ERRO AO ABRIR REL-CURVA: ' FS-RELATO
029600        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
029700     END-IF.
029800*
029900 RT-ABRIR-ARQUIVOSX.
030000     EXIT.
030100*
030200*----------------------------------------------------------------*
030300 RT-GRAVAR-CABECALHO             SECTION.
030400*  ---> Grava a linha de cabecalho do relatorio de curva de juros.
030500*----------------------------------------------------------------*
030600*
030700     WRITE REG-RELATO            FROM CAB-CSV
030800                                  AFTER 1 LINE.
030900*
031000 RT-GRAVAR-CABECALHOX.
031100     EXIT.
031200*
031300*----------------------------------------------------------------*
031400 RT-PROCESSAR                    SECTION.
031500*  ---> Le o cabecalho (data de referencia) e, em seguida,
031600*       exatamente 2 linhas de dados. O restante do arquivo,
031700*       se existir, e ignorado.
031800*----------------------------------------------------------------*
031900*
032000     PERFORM RT-LER-CURVA        THRU RT-LER-CURVAX.
032100     IF WSS-FIM-CURVA
032200        DISPLAY 'MDC00005 - ARQUIVO VAZIO - SEM CABECALHO'
032300        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
032400     END-IF.
032500*
032600     PERFORM RT-TRATAR-CABECALHO THRU RT-TRATAR-CABECALHOX.
032700*
032800     MOVE ZEROS                  TO WSS-LINHAS-DADO.
032900*
033000 RT-PROCESSAR-LACO.
033100     IF WSS-LINHAS-DADO NOT LESS 2
033200        GO TO RT-PROCESSAR-LACO-FIM
033300     END-IF.
033400*
033500     PERFORM RT-LER-CURVA        THRU RT-LER-CURVAX.
033600     IF WSS-FIM-CURVA
033700        GO TO RT-PROCESSAR-LACO-FIM
033800     END-IF.
033900*
034000     IF REG-CURVA NOT = SPACES
034100        PERFORM RT-TRATAR-DETALHE THRU RT-TRATAR-DETALHEX
034200        ADD 1                    TO WSS-LINHAS-DADO
034300     END-IF.
034400*
034500     GO TO RT-PROCESSAR-LACO.
034600*
034700 RT-PROCESSAR-LACO-FIM.
034800*
034900 RT-PROCESSARX.
035000     EXIT.
035100*
035200*----------------------------------------------------------------*
035300 RT-LER-CURVA                    SECTION.
035400*  ---> Le uma linha do arquivo de entrada.
035500*----------------------------------------------------------------*
035600*
035700     READ ARQ-CURVA
035800        AT END
035900           SET WSS-FIM-CURVA     TO TRUE
036000     END-READ.
036100*
036200     IF NOT WSS-FIM-CURVA
036300        IF FS-CURVA NOT = '00'
036400           DISPLAY 'MDC00005 - ERRO DE LEITURA: ' FS-CURVA
036500           PERFORM RT-FINALIZAR  THRU RT-FINALIZAR
036600        ELSE
036700           ADD 1                 TO WSS-LINHAS-LIDAS
036800        END-IF
036900     END-IF.
037000*
037100 RT-LER-CURVAX.
037200     EXIT.
037300*
037400*----------------------------------------------------------------*
037500 RT-TRATAR-CABECALHO             SECTION.
037600*  ---> Valida a linha de cabecalho (exatamente 7 campos ";") e
037700*       extrai a data de referencia do primeiro campo.
037800*----------------------------------------------------------------*
037900*
038000     MOVE ZEROS                  TO WSS-CONT-PONTOVIRG.
038100     INSPECT REG-CURVA           TALLYING WSS-CONT-PONTOVIRG
038200                                  FOR ALL ';'.
038300     IF WSS-CONT-PONTOVIRG NOT = 6
038400        DISPLAY 'MDC00005 - CABECALHO INVALIDO: ' REG-CURVA
038500        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
038600     END-IF.
038700*
038800     INITIALIZE WSS-CAMPOS-CURVA-CAB.
038900     UNSTRING REG-CURVA          DELIMITED BY ';'
039000        INTO WSS-CB-DT-REF
039100             WSS-CB-RESTO-1
039200             WSS-CB-RESTO-2
039300             WSS-CB-RESTO-3
039400             WSS-CB-RESTO-4
039500             WSS-CB-RESTO-5
039600             WSS-CB-RESTO-6
039700     END-UNSTRING.
039800*
039900     MOVE WSS-CB-DT-REF(1:10)    TO WSS-DATA-BARRA.
040000     MOVE WSS-DTB-DIA            TO REF-DIA.
040100     MOVE WSS-DTB-MES            TO REF-MES.
040200     MOVE WSS-DTB-ANO            TO REF-ANO.
040300*
040400 RT-TRATAR-CABECALHOX.
040500     EXIT.
040600*
040700*----------------------------------------------------------------*
040800 RT-TRATAR-DETALHE               SECTION.
040900*  ---> Valida a linha de dados (exatamente 7 campos ";") e
041000*       converte descricao e parametros BETA/LAMBDA (podem
041100*       chegar em notacao cientifica) para o layout de saida.
041200*----------------------------------------------------------------*
041300*
041400     MOVE ZEROS                  TO WSS-CONT-PONTOVIRG.
041500     INSPECT REG-CURVA           TALLYING WSS-CONT-PONTOVIRG
041600                                  FOR ALL ';'.
041700     IF WSS-CONT-PONTOVIRG NOT = 6
041800        DISPLAY 'MDC00005 - LINHA DE DADOS INVALIDA: ' REG-CURVA
041900        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
042000     END-IF.
042100*
042200     INITIALIZE WSS-CAMPOS-CURVA-DET.
042300     UNSTRING REG-CURVA          DELIMITED BY ';'
042400        INTO WSS-CD-DESCRICAO
042500             WSS-CD-BETA-1
042600             WSS-CD-BETA-2
042700             WSS-CD-BETA-3
042800             WSS-CD-BETA-4
042900             WSS-CD-LAMBDA-1
043000             WSS-CD-LAMBDA-2
043100     END-UNSTRING.
043200*
043300     MOVE WSS-CD-DESCRICAO       TO DESCRICAO.
043400*
043500     MOVE WSS-CD-BETA-1          TO WSS-CNV-ENTRADA.
043600     PERFORM RT-NORMALIZAR-CIENT THRU RT-NORMALIZAR-CIENTX.
043700     MOVE WSS-CNV-VALOR          TO BETA-1.
043800*
043900     MOVE WSS-CD-BETA-2          TO WSS-CNV-ENTRADA.
044000     PERFORM RT-NORMALIZAR-CIENT THRU RT-NORMALIZAR-CIENTX.
044100     MOVE WSS-CNV-VALOR          TO BETA-2.
044200*
044300     MOVE WSS-CD-BETA-3          TO WSS-CNV-ENTRADA.
044400     PERFORM RT-NORMALIZAR-CIENT THRU RT-NORMALIZAR-CIENTX.
044500     MOVE WSS-CNV-VALOR          TO BETA-3.
044600*
044700     MOVE WSS-CD-BETA-4          TO WSS-CNV-ENTRADA.
044800     PERFORM RT-NORMALIZAR-CIENT THRU RT-NORMALIZAR-CIENTX.
044900     MOVE WSS-CNV-VALOR          TO BETA-4.
045000*
045100     MOVE WSS-CD-LAMBDA-1        TO WSS-CNV-ENTRADA.
045200     PERFORM RT-NORMALIZAR-CIENT THRU RT-NORMALIZAR-CIENTX.
045300     MOVE WSS-CNV-VALOR          TO LAMBDA-1.
045400*
045500     MOVE WSS-CD-LAMBDA-2        TO WSS-CNV-ENTRADA.
045600     PERFORM RT-NORMALIZAR-CIENT THRU RT-NORMALIZAR-CIENTX.
045700     MOVE WSS-CNV-VALOR          TO LAMBDA-2.
045800*
045900     PERFORM RT-GRAVAR-DETALHE   THRU RT-GRAVAR-DETALHEX.
046000*
046100 RT-TRATAR-DETALHEX.
046200     EXIT.
046300*
046400*----------------------------------------------------------------*
046500 RT-NORMALIZAR-CIENT              SECTION.
046600*  ---> Normaliza um valor que pode chegar em notacao cientifica
046700*       (ex.: 7.96287626860661E-02) para decimal de ponto fixo.
046800*       Entrada : WSS-CNV-ENTRADA.  Saida : WSS-CNV-VALOR.
046900*----------------------------------------------------------------*
047000*
047100     MOVE SPACES                 TO WSS-SCI-MANTISSA
047200                                     WSS-SCI-EXPOENTE.
047300     MOVE 'N'                    TO WSS-SCI-NEGATIVO.
047400     MOVE ZEROS                  TO WSS-SCI-EXP-N.
047500*
047600     UNSTRING WSS-CNV-ENTRADA    DELIMITED BY 'E'
047700        INTO WSS-SCI-MANTISSA
047800             WSS-SCI-EXPOENTE
047900     END-UNSTRING.
048000*
048100*  --->  CONVERTE A MANTISSA (PONTO DECIMAL, COM SINAL) PARA
048200*        COMP-3, REUTILIZANDO O CONVERSOR DE DECIMAL "PLANO"
048300     MOVE WSS-SCI-MANTISSA       TO WSS-CNV-ENTRADA.
048400     PERFORM RT-CONVERTER-PLANO  THRU RT-CONVERTER-PLANOX.
048500*
048600     IF WSS-SCI-EXPOENTE = SPACES
048700        GO TO RT-NORMALIZAR-CIENTX
048800     END-IF.
048900*
049000     IF WSS-SCI-EXPOENTE(1:1) = '-'
049100        SET WSS-SCI-E-NEGATIVO   TO TRUE
049200        MOVE WSS-SCI-EXPOENTE(2:4) TO WSS-SCI-EXP-TXT
049300     ELSE
049400        IF WSS-SCI-EXPOENTE(1:1) = '+'
049500           MOVE WSS-SCI-EXPOENTE(2:4) TO WSS-SCI-EXP-TXT
049600        ELSE
049700           MOVE WSS-SCI-EXPOENTE TO WSS-SCI-EXP-TXT
049800        END-IF
049900     END-IF.
050000*
050100     MOVE ZEROS                  TO WSS-SCI-TAM.
050200     INSPECT WSS-SCI-EXP-TXT     TALLYING WSS-SCI-TAM
050300                                  FOR CHARACTERS BEFORE SPACE.
050400     MOVE ZEROS                  TO WSS-SCI-EXP-N.
050500     IF WSS-SCI-TAM > ZEROS
050600        MOVE WSS-SCI-EXP-TXT(1:WSS-SCI-TAM)
050700                              TO WSS-SCI-EXP-N(4 - WSS-SCI-TAM:
050800                                                    WSS-SCI-TAM)
050900     END-IF.
051000*
051100*  --->  DESLOCA O PONTO DECIMAL: MULTIPLICA/DIVIDE POR 10, TANTAS
051200*        VEZES QUANTO O EXPOENTE INDICAR (LACO VIA GO TO)
051300     MOVE ZEROS                  TO WSS-SCI-CONT.
051400*
051500 RT-SCI-DESLOCA-LACO.
051600     IF WSS-SCI-CONT NOT LESS WSS-SCI-EXP-N
051700        GO TO RT-SCI-DESLOCA-FIM
051800     END-IF.
051900*
052000     IF WSS-SCI-E-NEGATIVO
052100        COMPUTE WSS-CNV-VALOR ROUNDED = WSS-CNV-VALOR / 10
052200     ELSE
052300        COMPUTE WSS-CNV-VALOR ROUNDED = WSS-CNV-VALOR * 10
052400     END-IF.
052500*
052600     ADD 1                       TO WSS-SCI-CONT.
052700     GO TO RT-SCI-DESLOCA-LACO.
052800*
052900 RT-SCI-DESLOCA-FIM.
053000*
053100 RT-NORMALIZAR-CIENTX.
053200     EXIT.
053300*
053400*----------------------------------------------------------------*
053500 RT-CONVERTER-PLANO              SECTION.
053600*  ---> Converte um campo decimal "plano" (ponto decimal, sem
053700*       separador de milhar) para COMP-3.  Entrada : WSS-CNV-
053800*       ENTRADA.  Saida : WSS-CNV-VALOR.
053900*----------------------------------------------------------------*
054000*
054100     MOVE 'N'                    TO WSS-CNV-NEGATIVO.
054200     MOVE ZEROS                  TO WSS-CNV-INT-N
054300                                     WSS-CNV-DEC-N
054400                                     WSS-CNV-VALOR.
054500     MOVE SPACES                 TO WSS-CNV-TXT-INT
054600                                     WSS-CNV-TXT-DEC.
054700*
054800     IF WSS-CNV-ENTRADA = SPACES
054900        GO TO RT-CONVERTER-PLANOX
055000     END-IF.
055100*
055200     IF WSS-CNV-PRIMEIRO = '-'
055300        SET WSS-CNV-E-NEGATIVO   TO TRUE
055400        MOVE WSS-CNV-RESTO       TO WSS-CNV-ENTRADA
055500     END-IF.
055600*
055700     UNSTRING WSS-CNV-ENTRADA    DELIMITED BY '.'
055800        INTO WSS-CNV-TXT-INT
055900             WSS-CNV-TXT-DEC
056000     END-UNSTRING.
056100*
056200     MOVE ZEROS                  TO WSS-CNV-TAM.
056300     INSPECT WSS-CNV-TXT-INT     TALLYING WSS-CNV-TAM
056400                                  FOR CHARACTERS BEFORE SPACE.
056500     IF WSS-CNV-TAM > ZEROS
056600        MOVE WSS-CNV-TXT-INT(1:WSS-CNV-TAM)
056700                              TO WSS-CNV-INT-N(10 - WSS-CNV-TAM:
056800                                                    WSS-CNV-TAM)
056900     END-IF.
057000*
057100     MOVE ZEROS                  TO WSS-CNV-DEC-N.
057200     MOVE ZEROS                  TO WSS-CNV-TAM.
057300     INSPECT WSS-CNV-TXT-DEC     TALLYING WSS-CNV-TAM
057400                                  FOR CHARACTERS BEFORE SPACE.
057500     IF WSS-CNV-TAM > ZEROS
057600        MOVE WSS-CNV-TXT-DEC(1:WSS-CNV-TAM)
057700                              TO WSS-CNV-DEC-N(1:WSS-CNV-TAM)
057800     END-IF.
057900*
058000     COMPUTE WSS-CNV-VALOR ROUNDED =
058100             WSS-CNV-INT-N + (WSS-CNV-DEC-N / 100000000000000).
058200*
058300     IF WSS-CNV-E-NEGATIVO
058400        COMPUTE WSS-CNV-VALOR = WSS-CNV-VALOR * -1
058500     END-IF.
058600*
058700 RT-CONVERTER-PLANOX.
058800     EXIT.
058900*
059000*----------------------------------------------------------------*
059100 RT-GRAVAR-DETALHE               SECTION.
059200*  ---> Monta e grava a linha detalhe do relatorio.
059300*----------------------------------------------------------------*
059400*
059500     MOVE DT-REFERENCIA          TO DT-REF-CSV.
059600     MOVE DESCRICAO              TO DESCRICAO-CSV.
059700     MOVE BETA-1                 TO BETA-1-CSV.
059800     MOVE BETA-2                 TO BETA-2-CSV.
059900     MOVE BETA-3                 TO BETA-3-CSV.
060000     MOVE BETA-4                 TO BETA-4-CSV.
060100     MOVE LAMBDA-1               TO LAMBDA-1-CSV.
060200     MOVE LAMBDA-2               TO LAMBDA-2-CSV.
060300*
060400     WRITE REG-RELATO            FROM DET-CSV AFTER 1 LINE.
060500*
060600     ADD 1                       TO WSS-LINHAS-GRAVADAS.
060700*
060800 RT-GRAVAR-DETALHEX.
060900     EXIT.
061000*
061100*----------------------------------------------------------------*
061200 RT-GRAVAR-AUDITORIA             SECTION.
061300*  ---> Grava a trilha de auditoria ao final do relatorio.
061400*----------------------------------------------------------------*
061500*
061600     MOVE 'RELATORIO DE CURVA DE JUROS' TO WSS-AUD-TITULO.
061700     MOVE WSS-DSIS-ANO           TO WSS-AUD-REF-ANO.
061800     MOVE WSS-DSIS-MES           TO WSS-AUD-REF-MES.
061900     MOVE WSS-DSIS-DIA           TO WSS-AUD-REF-DIA.
062000     MOVE WSS-DATA-SIS           TO WSS-AUD-CRI-DATA.
062100*
062200     ACCEPT WSS-HORA-SIS         FROM TIME.
062300     MOVE WSS-HORA-SIS           TO WSS-AUD-CRI-HORA.
062400*
062500     ACCEPT WSS-AUD-USUARIO      FROM ENVIRONMENT 'USERNAME'.
062600*
062700     IF CHAVE-DEBUG-LIGADA
062800        DISPLAY 'MDC00005 - LINHAS LIDAS.: ' WSS-LINHAS-LIDAS
062900        DISPLAY 'MDC00005 - LINHAS GRAV..: ' WSS-LINHAS-GRAVADAS
063000        DISPLAY 'MDC00005 - HORA: ' WSS-HSIS-HH ':'
063100                                    WSS-HSIS-MM ':'
063200                                    WSS-HSIS-SS
063300     END-IF.
063400*
063500     STRING 'AUDIT;'             DELIMITED BY SIZE
063600            WSS-AUD-TITULO       DELIMITED BY SIZE
063700            ';'                  DELIMITED BY SIZE
063800            WSS-AUD-DATA-REF     DELIMITED BY SIZE
063900            ';'                  DELIMITED BY SIZE
064000            WSS-AUD-CRIADO-EM    DELIMITED BY SIZE
064100            ';'                  DELIMITED BY SIZE
064200            WSS-AUD-USUARIO      DELIMITED BY SIZE
064300            INTO LIN-AUDITORIA.
064400*
064500     WRITE REG-RELATO            FROM LIN-AUDITORIA
064600                                  AFTER 1 LINE.
064700*
064800 RT-GRAVAR-AUDITORIAX.
064900     EXIT.
065000*
065100*----------------------------------------------------------------*
065200 RT-FECHAR-ARQUIVOS              SECTION.
065300*  ---> Fecha os arquivos de entrada e saida.
065400*----------------------------------------------------------------*
065500*
065600     CLOSE ARQ-CURVA
065700           REL-CURVA.
065800*
065900 RT-FECHAR-ARQUIVOSX.
066000     EXIT.
066100*
066200*----------------------------------------------------------------*
066300 RT-FINALIZAR                    SECTION.
066400*  ---> Encerra o programa.
066500*----------------------------------------------------------------*
066600*
066700     GOBACK.
