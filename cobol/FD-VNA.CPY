000100*================================================================*
000200*    FD-VNA.CPY                                                   *
000300*    REGISTRO DE SAIDA - VALOR NOMINAL ATUALIZADO (TESOURO/VNA)   *
000400*    FONTE: LINHA "Reference Date :" + CABECALHO + DADOS ";"      *
000500*----------------------------------------------------------------*
000600*Vers Data       Analista        Motivo                           *
000700*B.01 14.07.2024  R.TAVARES       Criacao                         *
000800*----------------------------------------------------------------*
000900 01  REG::.
001000     03  DT-REFERENCIA::.
001100         05  REF-MES::          PIC  9(002)         VALUE ZEROS.
001200         05  REF-DIA::          PIC  9(002)         VALUE ZEROS.
001300         05  REF-ANO::          PIC  9(004)         VALUE ZEROS.
001400     03  TITULO::               PIC  X(010)         VALUE SPACES.
001500     03  COD-SELIC::            PIC  X(010)         VALUE SPACES.
001600     03  VALOR-VNA::            PIC S9(009)V9(006)  VALUE ZEROS.
001700     03  INDICE::               PIC S9(003)V9(002)  VALUE ZEROS.
001800     03  REFERENCIA::           PIC  X(001)         VALUE SPACES.
001900     03  DT-VALIDO-DESDE::.
002000         05  VAL-MES::          PIC  9(002)         VALUE ZEROS.
002100         05  VAL-DIA::          PIC  9(002)         VALUE ZEROS.
002200         05  VAL-ANO::          PIC  9(004)         VALUE ZEROS.
002300     03  FILLER                  PIC  X(020)         VALUE SPACES.
