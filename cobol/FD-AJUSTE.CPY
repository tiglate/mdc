000100*================================================================*
000200*    FD-AJUSTE.CPY                                                *
000300*    REGISTRO DE SAIDA - AJUSTES DE PREGAO (B3)                   *
000400*    FONTE: TABELA HTML id="tblDadosAjustes"                      *
000500*----------------------------------------------------------------*
000600*    MERCADORIA:: E REPETIDA (ROWSPAN) QUANDO A LINHA HTML TEM   *
000700*    APENAS 5 CELULAS - VER MERC-HERDADA:: EM MDC00006.          *
000800*----------------------------------------------------------------*
000900*Vers Data       Analista        Motivo                           *
001000*B.01 14.07.2024  R.TAVARES       Criacao                         *
001100*----------------------------------------------------------------*
001200 01  REG::.
001300     03  MERCADORIA::           PIC  X(060)         VALUE SPACES.
001400     03  VENCIMENTO::           PIC  X(010)         VALUE SPACES.
001500     03  PRECO-AJUST-ANT::      PIC S9(009)V9(002)  VALUE ZEROS.
001600     03  PRECO-AJUST-ATU::      PIC S9(009)V9(002)  VALUE ZEROS.
001700     03  VARIACAO::             PIC S9(009)V9(002)  VALUE ZEROS.
001800     03  VL-AJUSTE-CONTR::      PIC S9(009)V9(002)  VALUE ZEROS.
001900     03  MERC-HERDADA::         PIC  X(001)         VALUE 'N'.
002000         88  MERC-FOI-HERDADA::             VALUE 'S'.
002100     03  FILLER                  PIC  X(020)         VALUE SPACES.
