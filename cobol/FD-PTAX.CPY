000100*================================================================*
000200*    FD-PTAX.CPY                                                  *
000300*    REGISTRO DE SAIDA - COTACOES PTAX (BACEN)                    *
000400*    FONTE: OBJETO JSON { "value": [ {...} ] }                    *
000500*----------------------------------------------------------------*
000600*Vers Data       Analista        Motivo                           *
000700*B.01 14.07.2024  R.TAVARES       Criacao                         *
000800*----------------------------------------------------------------*
000900 01  REG::.
001000     03  VL-COMPRA::            PIC S9(004)V9(004)  VALUE ZEROS.
001100     03  VL-VENDA::             PIC S9(004)V9(004)  VALUE ZEROS.
001200     03  DT-HORA-COTACAO::.
001300         05  COT-DATA::         PIC  9(008)         VALUE ZEROS.
001400         05  COT-HORA::         PIC  9(006)         VALUE ZEROS.
001500     03  FILLER                  PIC  X(020)         VALUE SPACES.
