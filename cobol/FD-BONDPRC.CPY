000100*================================================================*
000200*    FD-BONDPRC.CPY                                               *
000300*    REGISTRO DE SAIDA - PRECOS DE TITULOS PUBLICOS (ANBIMA)      *
000400*    FONTE: ARQUIVO "@"-DELIMITADO, 3 LINHAS DE CABECALHO         *
000500*----------------------------------------------------------------*
000600*    CAMPOS NUMERICOS QUE CHEGAM COMO LITERAL '--' NO ARQUIVO     *
000700*    SAO "NULOS" (NAO ZERO, NAO ERRO) - VER GRUPO DE INDICADORES  *
000800*    FLAGS-NULO:: ABAIXO, UM POR CAMPO NUMERICO.                 *
000900*----------------------------------------------------------------*
001000*Vers Data       Analista        Motivo                           *
001100*B.01 14.07.2024  R.TAVARES       Criacao                         *
001200*----------------------------------------------------------------*
001300 01  REG::.
001400     03  TITULO::               PIC  X(020)         VALUE SPACES.
001500     03  DT-REFERENCIA::        PIC  9(008)         VALUE ZEROS.
001600     03  COD-SELIC::            PIC  X(010)         VALUE SPACES.
001700     03  DT-BASE::              PIC  9(008)         VALUE ZEROS.
001800     03  DT-VENCIMENTO::        PIC  9(008)         VALUE ZEROS.
001900     03  TX-COMPRA::            PIC S9(003)V9(004)  VALUE ZEROS.
002000     03  TX-VENDA::             PIC S9(003)V9(004)  VALUE ZEROS.
002100     03  TX-INDICATIVA::        PIC S9(003)V9(004)  VALUE ZEROS.
002200     03  PU::                   PIC S9(007)V9(006)  VALUE ZEROS.
002300     03  DESVIO-PADRAO::        PIC S9(003)V9(014)  VALUE ZEROS.
002400     03  INTERV-INF-D0::        PIC S9(003)V9(004)  VALUE ZEROS.
002500     03  INTERV-SUP-D0::        PIC S9(003)V9(004)  VALUE ZEROS.
002600     03  INTERV-INF-D1::        PIC S9(003)V9(004)  VALUE ZEROS.
002700     03  INTERV-SUP-D1::        PIC S9(003)V9(004)  VALUE ZEROS.
002800     03  CRITERIO::             PIC  X(020)         VALUE SPACES.
002900*    --->  INDICADORES DE CAMPO NULO ('--' NO ARQUIVO FONTE)
003000     03  FLAGS-NULO::.
003100         05  NULO-TX-COMPRA::   PIC  X(001)         VALUE 'N'.
003200             88  E-NULO-TX-COMPRA::          VALUE 'S'.
003300         05  NULO-TX-VENDA::    PIC  X(001)         VALUE 'N'.
003400             88  E-NULO-TX-VENDA::           VALUE 'S'.
003500         05  NULO-TX-INDIC::    PIC  X(001)         VALUE 'N'.
003600             88  E-NULO-TX-INDIC::           VALUE 'S'.
003700         05  NULO-PU::          PIC  X(001)         VALUE 'N'.
003800             88  E-NULO-PU::                 VALUE 'S'.
003900         05  NULO-DESVIO::      PIC  X(001)         VALUE 'N'.
004000             88  E-NULO-DESVIO::             VALUE 'S'.
004100         05  NULO-INF-D0::      PIC  X(001)         VALUE 'N'.
004200             88  E-NULO-INF-D0::             VALUE 'S'.
004300         05  NULO-SUP-D0::      PIC  X(001)         VALUE 'N'.
004400             88  E-NULO-SUP-D0::             VALUE 'S'.
004500         05  NULO-INF-D1::      PIC  X(001)         VALUE 'N'.
004600             88  E-NULO-INF-D1::             VALUE 'S'.
004700         05  NULO-SUP-D1::      PIC  X(001)         VALUE 'N'.
004800             88  E-NULO-SUP-D1::             VALUE 'S'.
004900     03  FILLER                  PIC  X(015)         VALUE SPACES.
