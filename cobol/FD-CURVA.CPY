000100*================================================================*
000200*    FD-CURVA.CPY                                                 *
000300*    REGISTRO DE SAIDA - CURVA DE JUROS (PARAMETROS NSS)          *
000400*    FONTE: ARQUIVO ";"-DELIMITADO, 1 CABECALHO + 2 LINHAS DADO   *
000500*----------------------------------------------------------------*
000600*Vers Data       Analista        Motivo                           *
000700*B.01 14.07.2024  R.TAVARES       Criacao                         *
000800*B.02 10.08.2026  R.TAVARES       Campos BETA/LAMBDA passam a ser *
000900*                                 COMP-3 (packed), conforme       *
001000*                                 leiaute de saida definido       *
001100*                                 pela area de negocio            *
001200*----------------------------------------------------------------*
001300 01  REG::.
001400     03  DT-REFERENCIA::.
001500         05  REF-DIA::          PIC  9(002)         VALUE ZEROS.
001600         05  REF-MES::          PIC  9(002)         VALUE ZEROS.
001700         05  REF-ANO::          PIC  9(004)         VALUE ZEROS.
001800     03  DESCRICAO::            PIC  X(020)         VALUE SPACES.
001900     03  BETA-1::               PIC S9V9(014) COMP-3 VALUE ZEROS.
002000     03  BETA-2::               PIC S9V9(014) COMP-3 VALUE ZEROS.
002100     03  BETA-3::               PIC S9V9(014) COMP-3 VALUE ZEROS.
002200     03  BETA-4::               PIC S9V9(014) COMP-3 VALUE ZEROS.
002300     03  LAMBDA-1::             PIC S9V9(014) COMP-3 VALUE ZEROS.
002400     03  LAMBDA-2::             PIC S9V9(014) COMP-3 VALUE ZEROS.
002500     03  FILLER                  PIC  X(020)         VALUE SPACES.
