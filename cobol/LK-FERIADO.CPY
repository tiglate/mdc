000100*================================================================*
000200*    LK-FERIADO.CPY                                               *
000300*    AREA DE COMUNICACAO COM O SUBPROGRAMA MDC00901               *
000400*    (CONSULTA AO CALENDARIO DE FERIADOS)                         *
000500*----------------------------------------------------------------*
000600*Vers Data       Analista        Motivo                           *
000700*B.01 14.07.2024  R.TAVARES       Criacao                         *
000800*----------------------------------------------------------------*
000900 01  REG::.
001000     03  PAIS::                 PIC  X(003).
001100     03  DATA-CONSULTA::.
001200         05  DATA-CONS-ANO::    PIC  9(004).
001300         05  DATA-CONS-MES::    PIC  9(002).
001400         05  DATA-CONS-DIA::    PIC  9(002).
001500     03  CALENDARIO-CARREGADO:: PIC  X(001).
001600         88  CARREGADO-SIM::        VALUE 'S'.
001700         88  CARREGADO-NAO::        VALUE 'N'.
001800     03  E-FERIADO::            PIC  X(001).
001900         88  FERIADO-SIM::          VALUE 'S'.
002000         88  FERIADO-NAO::          VALUE 'N'.
002100     03  RETORNO::              PIC  X(002).
002200         88  RETORNO-OK::           VALUE '00'.
002300         88  RETORNO-SEM-CALEND::   VALUE '08'.
002400     03  FILLER                  PIC  X(010).
