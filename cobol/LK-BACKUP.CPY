000100*================================================================*
000200*    LK-BACKUP.CPY                                               *
000300*    AREA DE COMUNICACAO COM O SUBPROGRAMA MDC00900              *
000400*    (BACKUP DE ARQUIVO DE SAIDA + CALCULO DE DIA UTIL)          *
000500*----------------------------------------------------------------*
000600*    Preenchida pelo programa chamador (MDC0000N) antes do       *
000700*    CALL e devolvida com o resultado do calculo/movimentacao.   *
000800*----------------------------------------------------------------*
000900*Vers Data       Analista        Motivo                          *
001000*A.01 09.03.2020  AmarildoMB      Criacao original (CPF-CNPJ.CPY)*
001100*B.01 14.07.2024  R.TAVARES       Adaptado p/ backup de relatorio*
001200*B.02 02.09.2024  R.TAVARES       Inclusao de FS-017 DAYS-BACK   *
001300*----------------------------------------------------------------*
001400 01  REG::.
001500     03  DIRETORIO-ARQ::        PIC  X(080).
001600     03  NOME-ARQ::             PIC  X(030).
001700     03  DAYS-BACK::            PIC  9(003) COMP-3.
001800     03  CONSIDERA-UTIL::       PIC  X(001).
001900         88  UTIL-SIM::             VALUE 'S'.
002000         88  UTIL-NAO::             VALUE 'N'.
002100     03  PAIS-FERIADO::         PIC  X(003).
002200     03  DATA-HOJE::.
002300         05  DATA-HOJE-ANO::    PIC  9(004).
002400         05  DATA-HOJE-MES::    PIC  9(002).
002500         05  DATA-HOJE-DIA::    PIC  9(002).
002600     03  DATA-ALVO::.
002700         05  DATA-ALVO-ANO::    PIC  9(004).
002800         05  DATA-ALVO-MES::    PIC  9(002).
002900         05  DATA-ALVO-DIA::    PIC  9(002).
003000     03  DIAS-CONTADOS::        PIC  9(003) COMP-3.
003100     03  RETORNO::              PIC  X(002).
003200         88  RETORNO-OK::           VALUE '00'.
003300         88  RETORNO-SEM-BACKUP::   VALUE '04'.
003400         88  RETORNO-PARAM-INVAL::  VALUE '08'.
003500         88  RETORNO-SEM-FERIADO::  VALUE '12'.
003600         88  RETORNO-ERRO-MOVER::   VALUE '16'.
003700     03  MENSAGEM::             PIC  X(060).
003800     03  FILLER                  PIC  X(010).
