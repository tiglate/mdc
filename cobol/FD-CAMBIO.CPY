000100*================================================================*
000200*    FD-CAMBIO.CPY                                                *
000300*    REGISTRO DE SAIDA - PARIDADE DE TAXAS DE CAMBIO (BACEN)      *
000400*    FONTE: ARQUIVO ";"-DELIMITADO, SEM CABECALHO                 *
000500*----------------------------------------------------------------*
000600*Vers Data       Analista        Motivo                           *
000700*B.01 14.07.2024  R.TAVARES       Criacao                         *
000800*----------------------------------------------------------------*
000900 01  REG::.
001000     03  DT-REFERENCIA::.
001100         05  REF-DIA::          PIC  9(002)         VALUE ZEROS.
001200         05  REF-MES::          PIC  9(002)         VALUE ZEROS.
001300         05  REF-ANO::          PIC  9(004)         VALUE ZEROS.
001400     03  COD-MOEDA::            PIC  X(003)         VALUE SPACES.
001500     03  TIPO-MOEDA::           PIC  X(001)         VALUE SPACES.
001600     03  SIGLA-MOEDA::          PIC  X(003)         VALUE SPACES.
001700     03  TX-COMPRA::            PIC S9(004)V9(008)  VALUE ZEROS.
001800     03  TX-VENDA::             PIC S9(004)V9(008)  VALUE ZEROS.
001900     03  PARID-COMPRA::         PIC S9(004)V9(008)  VALUE ZEROS.
002000     03  PARID-VENDA::          PIC S9(004)V9(008)  VALUE ZEROS.
002100*    --->  INDICADORES DE CAMPO NULO ('--' NO ARQUIVO FONTE)
002200     03  FLAGS-NULO::.
002300         05  NULO-TX-COMPRA::   PIC  X(001)         VALUE 'N'.
002400             88  E-NULO-TX-COMPRA::          VALUE 'S'.
002500         05  NULO-TX-VENDA::    PIC  X(001)         VALUE 'N'.
002600             88  E-NULO-TX-VENDA::           VALUE 'S'.
002700         05  NULO-PARID-COMPRA:: PIC X(001)         VALUE 'N'.
002800             88  E-NULO-PARID-COMPRA::       VALUE 'S'.
002900         05  NULO-PARID-VENDA:: PIC  X(001)         VALUE 'N'.
003000             88  E-NULO-PARID-VENDA::        VALUE 'S'.
003100     03  FILLER                  PIC  X(020)         VALUE SPACES.
