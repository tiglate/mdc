000100*================================================================*
000200*    FD-INDICAD.CPY                                               *
000300*    REGISTRO DE SAIDA - INDICADORES FINANCEIROS (BACEN)          *
000400*    FONTE: ARRAY JSON                                            *
000500*----------------------------------------------------------------*
000600*    APENAS UM DOS CAMPOS VALOR:: / TAXA:: VEM PREENCHIDO POR   *
000700*    REGISTRO; NA GRAVACAO DO RELATORIO, USA-SE O QUE ESTIVER     *
000800*    PREENCHIDO (VER QUAL-PREENCHIDO::).                         *
000900*----------------------------------------------------------------*
001000*Vers Data       Analista        Motivo                           *
001100*B.01 14.07.2024  R.TAVARES       Criacao                         *
001200*----------------------------------------------------------------*
001300 01  REG::.
001400     03  COD-INDICADOR::        PIC S9(009)         VALUE ZEROS.
001500     03  DESCRICAO::            PIC  X(060)         VALUE SPACES.
001600     03  GRUPO::                PIC  X(040)         VALUE SPACES.
001700     03  VALOR::                PIC S9(009)V9(002)  VALUE ZEROS.
001800     03  TAXA::                 PIC S9(005)V9(004)  VALUE ZEROS.
001900     03  DT-ATUALIZACAO::.
002000         05  ATU-DIA::          PIC  9(002)         VALUE ZEROS.
002100         05  ATU-MES::          PIC  9(002)         VALUE ZEROS.
002200         05  ATU-ANO::          PIC  9(004)         VALUE ZEROS.
002300     03  QUAL-PREENCHIDO::      PIC  X(001)         VALUE SPACES.
002400         88  PREENCHIDO-VALOR::             VALUE 'V'.
002500         88  PREENCHIDO-TAXA::              VALUE 'T'.
002600     03  FILLER                  PIC  X(020)         VALUE SPACES.
