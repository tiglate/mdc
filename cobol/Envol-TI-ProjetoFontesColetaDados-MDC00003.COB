000100 IDENTIFICATION               DIVISION.
000200*================================================================*
000300 PROGRAM-ID.                  MDC00003.
000400 AUTHOR.                      M.ALVES.
000500 INSTALLATION.                ENVOL-TI PROCESSAMENTO DE DADOS.
000600 DATE-WRITTEN.                04 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.                    USO INTERNO - SOMENTE BATCH.
000900*REMARKS.
001000*     *----------------------------------------------------------*
001100*     *#NOME     : MDC00003 ---> INDICADORES FINANCEIROS (BACEN) *
001200*     *----------------------------------------------------------*
001300*     *#TIPO     : PROGRAMA COBOL - BATCH                        *
001400*     *----------------------------------------------------------*
001500*     *#ANALISTA : M.ALVES                                       *
001600*     *----------------------------------------------------------*
001700*     *#FUNCAO   : LE O ARQUIVO DE INDICADORES FINANCEIROS DO    *
001800*     *            BANCO CENTRAL (UM OBJETO JSON COMPACTO POR    *
001900*     *            LINHA) E GERA O RELATORIO SEQUENCIAL DE       *
002000*     *            INDICADORES, COM TRILHA DE AUDITORIA FINAL.   *
002100*     *----------------------------------------------------------*
002200*----------------------------------------------------------------*
002300*    H I S T O R I C O   D E   A L T E R A C O E S               *
002400*----------------------------------------------------------------*
002500*DATA       AUTOR      CHAMADO      DESCRICAO                    *
002600*----------------------------------------------------------------*
002700*04.03.1991 M.ALVES     OS-0310     Criacao - RELATORIO DE       *
002800*                                   INDICADORES ECONOMICOS (FITA *
002900*                                   MENSAL DO BACEN)             *
003000*28.10.1992 J.PAIVA     OS-0347     Inclusao de indicadores tipo *
003100*                                   TAXA (alem de VALOR)         *
003200*15.05.1996 C.ROCHA     OS-0384     Migracao fita p/ disco -     *
003300*                                   arquivo sequencial           *
003400*23.11.1998 C.ROCHA     Y2K-1210    Preparacao ANO 2000 - campo  *
003500*                                   DT-ATUALIZACAO com 4 digitos *
003600*09.06.1999 C.ROCHA     Y2K-1210    Teste virada de seculo OK    *
003700*12.02.2004 P.FARIAS    OS-0421     Emissao em disco - fim da    *
003800*                                   impressao em formulario      *
003900*14.07.2024 R.TAVARES   MDC-0003    Programa reescrito para o    *
004000*                                   coletor de dados de mercado; *
004100*                                   origem do arquivo passa a ser*
004200*                                   o boletim BACEN em formato   *
004300*                                   JSON (um registro por linha) *
004400*                                   e inclui backup via MDC00900 *
004500*----------------------------------------------------------------*
004600 ENVIRONMENT                  DIVISION.
004700*================================================================*
004800 CONFIGURATION                SECTION.
004900 SPECIAL-NAMES.
005000     C01                      IS TOP-OF-FORM
005100     CLASS DIGITO             IS "0123456789"
005200     UPSI-0                   ON  STATUS IS CHAVE-DEBUG-LIGADA
005300                              OFF STATUS IS CHAVE-DEBUG-DESLIGADA.
005400*
005500 INPUT-OUTPUT                 SECTION.
005600 FILE-CONTROL.
005700     SELECT ARQ-INDICAD       ASSIGN TO 'INDICAD'
005800                              ORGANIZATION IS LINE SEQUENTIAL
005900                              ACCESS MODE IS SEQUENTIAL
006000                              FILE STATUS IS FS-INDICAD.
006100*
006200     SELECT REL-INDICAD       ASSIGN TO 'INDICADORES.TXT'
006300                              ORGANIZATION IS LINE SEQUENTIAL
006400                              ACCESS MODE IS SEQUENTIAL
006500                              FILE STATUS IS FS-RELATO.
006600*
006700 DATA                         DIVISION.
006800*================================================================*
006900 FILE                         SECTION.
007000*
007100 FD  ARQ-INDICAD
007200     LABEL RECORD IS STANDARD.
007300 01  REG-INDICAD                  PIC  X(300).
007400*
007500 FD  REL-INDICAD
007600     LABEL RECORD IS STANDARD.
007700 01  REG-RELATO                   PIC  X(200).
007800*
007900 WORKING-STORAGE               SECTION.
008000*================================================================*
008100 77  FILLER                      PIC  X(032)        VALUE
008200     'III WORKING STORAGE SECTION III'.
008300*
008400 77  WSS-FIM-ARQ                 PIC  X(001)         VALUE 'N'.
008500     88  WSS-FIM-INDICAD                     VALUE 'S'.
008600*
008700 01  WSS-AUXILIARES.
008800*----------------------------------------------------------------*
008900*    VARIAVEIS - FILE STATUS                                     *
009000*----------------------------------------------------------------*
009100     03  FS-INDICAD              PIC  X(002)         VALUE SPACES.
009200     03  FS-RELATO               PIC  X(002)         VALUE SPACES.
009300*----------------------------------------------------------------*
009400*    CONTADORES                                                  *
009500*----------------------------------------------------------------*
009600     03  WSS-LINHAS-LIDAS        PIC  9(005) COMP-3  VALUE ZEROS.
009700     03  WSS-LINHAS-GRAVADAS     PIC  9(005) COMP-3  VALUE ZEROS.
009800     03  FILLER                  PIC  X(010)         VALUE SPACES.
009900*----------------------------------------------------------------*
010000*    REGISTRO DE SAIDA - INDICADORES FINANCEIROS (BACEN)         *
010100*----------------------------------------------------------------*
010200 COPY 'FD-INDICAD.CPY'           REPLACING ==::== BY == ==.
010300*----------------------------------------------------------------*
010400*    AREA DE RASPAGEM DO OBJETO JSON (UM REGISTRO POR LINHA)     *
010500*    LAYOUT FIXO: {"securityIdentificationCode":n,"description": *
010600*    "...","groupDescription":"...","value" OU "rate":"...",     *
010700*    "lastUpdate":"dd/MM/aaaa"}                                  *
010800*----------------------------------------------------------------*
010900 01  WSS-LINHA-JSON               PIC  X(300)         VALUE SPACES.
011000*
011100 01  WSS-TOKENS-JSON.
011200     03  WSS-TK-COD              PIC  X(040)         VALUE SPACES.
011300     03  WSS-TK-DESCRICAO        PIC  X(070)         VALUE SPACES.
011400     03  WSS-TK-GRUPO            PIC  X(050)         VALUE SPACES.
011500     03  WSS-TK-VALOR-TAXA       PIC  X(040)         VALUE SPACES.
011600     03  WSS-TK-ATUALIZACAO      PIC  X(040)         VALUE SPACES.
011700     03  WSS-TK-CONT-VIRGULA     PIC  9(002) COMP-3  VALUE ZEROS.
011800     03  FILLER                  PIC  X(010)         VALUE SPACES.
011900*
012000 01  WSS-PARTES-TOKEN.
012100     03  WSS-TOKEN-ATUAL         PIC  X(070)         VALUE SPACES.
012200     03  WSS-PT-CHAVE            PIC  X(040)         VALUE SPACES.
012300     03  WSS-PT-VALOR            PIC  X(040)         VALUE SPACES.
012400     03  WSS-PT-TAM              PIC  9(002) COMP    VALUE ZEROS.
012500     03  FILLER                  PIC  X(010)         VALUE SPACES.
012600*----------------------------------------------------------------*
012700*    DECOMPOSICAO DA DATA dd/MM/yyyy                             *
012800*----------------------------------------------------------------*
012900 01  WSS-DATA-BARRA               PIC  X(010)         VALUE SPACES.
013000 01  WSS-DATA-BARRA-R REDEFINES WSS-DATA-BARRA.
013100     03  WSS-DTB-DIA              PIC  X(002).
013200     03  FILLER                   PIC  X(001).
013300     03  WSS-DTB-MES              PIC  X(002).
013400     03  FILLER                   PIC  X(001).
013500     03  WSS-DTB-ANO              PIC  X(004).
013600*----------------------------------------------------------------*
013700*    CONVERSOR GENERICO DE DECIMAL PT-BR (VIRGULA) P/ COMP-3     *
013800*----------------------------------------------------------------*
013900 01  WSS-CONVERSOR.
014000     03  WSS-CNV-ENTRADA         PIC  X(020)         VALUE SPACES.
014100     03  WSS-CNV-ENTRADA-R REDEFINES WSS-CNV-ENTRADA.
014200         05  WSS-CNV-PRIMEIRO     PIC  X(001).
014300         05  WSS-CNV-RESTO        PIC  X(019).
014400     03  WSS-CNV-NULO            PIC  X(001)         VALUE 'N'.
014500         88  WSS-CNV-E-NULO                  VALUE 'S'.
014600     03  WSS-CNV-NEGATIVO        PIC  X(001)         VALUE 'N'.
014700         88  WSS-CNV-E-NEGATIVO              VALUE 'S'.
014800     03  WSS-CNV-TXT-INT         PIC  X(009)         VALUE ZEROS.
014900     03  WSS-CNV-TXT-DEC         PIC  X(014)         VALUE ZEROS.
015000     03  WSS-CNV-TAM             PIC  9(002) COMP    VALUE ZEROS.
015100     03  WSS-CNV-INT-N           PIC  9(009)         VALUE ZEROS.
015200     03  WSS-CNV-DEC-N           PIC  9(014)         VALUE ZEROS.
015300     03  WSS-CNV-VALOR           PIC S9(009)V9(014)
015400                                 COMP-3              VALUE ZEROS.
015500     03  FILLER                  PIC  X(010)         VALUE SPACES.
015600*----------------------------------------------------------------*
015700*    AREA DE RELATORIO                                           *
015800*----------------------------------------------------------------*
015900*  ---> CABECALHO
016000 01  CAB-CSV.
016100     03  FILLER                  PIC  X(060)         VALUE
016200         'Security ID Code;Group;Description;Value;Last Update'.
016300*
016400*  ---> DETALHE
016500 01  DET-CSV.
016600     03  COD-CSV                 PIC -9(009)         VALUE ZEROS.
016700     03  FILLER                  PIC  X(001)         VALUE ';'.
016800     03  GRUPO-CSV               PIC  X(040)         VALUE SPACES.
016900     03  FILLER                  PIC  X(001)         VALUE ';'.
017000     03  DESCRICAO-CSV           PIC  X(060)         VALUE SPACES.
017100     03  FILLER                  PIC  X(001)         VALUE ';'.
017200     03  VALOR-CSV               PIC -ZZZZZZZZ9.99   VALUE ZEROS.
017300     03  FILLER                  PIC  X(001)         VALUE ';'.
017400     03  ATUALIZ-CSV             PIC  9(008)         VALUE ZEROS.
017500     03  FILLER                  PIC  X(010)         VALUE SPACES.
017600*
017700*  ---> TRILHA DE AUDITORIA
017800 COPY 'WS-AUDITOR.CPY'           REPLACING ==::== BY == ==.
017900 01  LIN-AUDITORIA               PIC  X(120)         VALUE SPACES.
018000*----------------------------------------------------------------*
018100*    AREA DE COMUNICACAO COM MDC00900 (BACKUP/DIA UTIL)          *
018200*----------------------------------------------------------------*
018300 COPY 'LK-BACKUP.CPY'            REPLACING ==::== BY == -BKP ==.
018400*
018500 01  WSS-DATA-SIS                PIC  9(008)         VALUE ZEROS.
018600 01  WSS-DATA-SIS-R REDEFINES WSS-DATA-SIS.
018700     03  WSS-DSIS-ANO            PIC  9(004).
018800     03  WSS-DSIS-MES            PIC  9(002).
018900     03  WSS-DSIS-DIA            PIC  9(002).
019000*
019100 01  WSS-HORA-SIS                PIC  9(006)         VALUE ZEROS.
019200 01  WSS-HORA-SIS-R REDEFINES WSS-HORA-SIS.
019300     03  WSS-HSIS-HH             PIC  9(002).
019400     03  WSS-HSIS-MM             PIC  9(002).
019500     03  WSS-HSIS-SS             PIC  9(002).
019600*
019700 01  FILLER                      PIC  X(032)        VALUE
019800     'FFF  FIM DA WORKING-STORAGE  FFF'.
019900*
020000*================================================================*
020100 PROCEDURE                       DIVISION.
020200*================================================================*
020300 RT-PRINCIPAL                    SECTION.
020400*  ---> Processamento principal.
020500*----------------------------------------------------------------*
020600*
020700     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
020800*
020900     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
021000*
021100     PERFORM RT-GRAVAR-AUDITORIA THRU RT-GRAVAR-AUDITORIAX.
021200*
021300     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
021400*
021500     PERFORM RT-FINALIZAR        THRU RT-FINALIZAR.
021600*
021700 RT-PRINCIPALX.
021800     EXIT.
021900*
022000*----------------------------------------------------------------*
022100 RT-INICIALIZAR                  SECTION.
022200*  ---> Inicializa areas, executa backup do relatorio anterior e
022300*       abre os arquivos.
022400*----------------------------------------------------------------*
022500*
022600     INITIALIZE WSS-AUXILIARES
022700                WSS-TOKENS-JSON
022800                REG-INDICAD
022900        REPLACING ALPHANUMERIC   BY SPACES
023000                  NUMERIC        BY ZEROS.
023100*
023200     ACCEPT WSS-DATA-SIS         FROM DATE YYYYMMDD.
023300*
023400     MOVE SPACES                 TO DIRETORIO-ARQ-BKP.
023500     STRING '.'                  DELIMITED BY SIZE
023600                                  INTO DIRETORIO-ARQ-BKP.
023700     MOVE 'INDICADORES.TXT'      TO NOME-ARQ-BKP.
023800     MOVE 1                      TO DAYS-BACK-BKP.
023900     MOVE 'S'                    TO CONSIDERA-UTIL-BKP.
024000     MOVE 'BRA'                  TO PAIS-FERIADO-BKP.
024100     MOVE WSS-DSIS-ANO           TO DATA-HOJE-ANO-BKP.
024200     MOVE WSS-DSIS-MES           TO DATA-HOJE-MES-BKP.
024300     MOVE WSS-DSIS-DIA           TO DATA-HOJE-DIA-BKP.
024400*
024500     CALL 'MDC00900'             USING REG-BKP.
024600*
024700     IF NOT (RETORNO-OK-BKP OR RETORNO-SEM-BACKUP-BKP)
024800        DISPLAY 'MDC00003 - ERRO NO BACKUP: ' MENSAGEM-BKP
024900        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
025000     END-IF.
025100*
025200     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
025300*
025400     PERFORM RT-GRAVAR-CABECALHO THRU RT-GRAVAR-CABECALHOX.
025500*
025600 RT-INICIALIZARX.
025700     EXIT.
025800*
025900*----------------------------------------------------------------*
026000 RT-ABRIR-ARQUIVOS               SECTION.
026100*  ---> Abre o arquivo de entrada (BACEN) e o relatorio de saida.
026200*----------------------------------------------------------------*
026300*
026400     OPEN INPUT  ARQ-INDICAD.
026500     IF FS-INDICAD NOT = '00'
026600        DISPLAY 'MDC00003 - ERRO AO ABRIR ARQ-INDICAD: '
026700                 FS-INDICAD
026800        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
026900     END-IF.
027000*
027100     OPEN OUTPUT REL-INDICAD.
027200     IF FS-RELATO NOT = '00'
027300        DISPLAY 'MDC00003 - ERRO AO ABRIR REL-INDICAD: '
027400                 FS-RELATO
027500        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
027600     END-IF.
027700*
027800 RT-ABRIR-ARQUIVOSX.
027900     EXIT.
028000*
028100*----------------------------------------------------------------*
028200 RT-GRAVAR-CABECALHO             SECTION.
028300*  ---> Grava a linha de cabecalho do relatorio de indicadores.
028400*----------------------------------------------------------------*
028500*
028600     WRITE REG-RELATO            FROM CAB-CSV
028700                                  AFTER 1 LINE.
028800*
028900 RT-GRAVAR-CABECALHOX.
029000     EXIT.
029100*
029200*----------------------------------------------------------------*
029300 RT-PROCESSAR                    SECTION.
029400*  ---> Le e trata cada linha (registro JSON) do arquivo BACEN,
029500*       ate o fim. Nao ha linha de cabecalho neste layout.
029600*----------------------------------------------------------------*
029700*
029800     PERFORM RT-LER-INDICAD      THRU RT-LER-INDICADX.
029900*
030000 RT-PROCESSAR-LACO.
030100     IF WSS-FIM-INDICAD
030200        GO TO RT-PROCESSAR-LACO-FIM
030300     END-IF.
030400*
030500     PERFORM RT-TRATAR-INDICAD   THRU RT-TRATAR-INDICADX.
030600*
030700     PERFORM RT-LER-INDICAD      THRU RT-LER-INDICADX.
030800*
030900     GO TO RT-PROCESSAR-LACO.
031000*
031100 RT-PROCESSAR-LACO-FIM.
031200*
031300 RT-PROCESSARX.
031400     EXIT.
031500*
031600*----------------------------------------------------------------*
031700 RT-LER-INDICAD                  SECTION.
031800*  ---> Le uma linha (um registro JSON) do arquivo de entrada.
031900*----------------------------------------------------------------*
032000*
032100     READ ARQ-INDICAD
032200        AT END
032300           SET WSS-FIM-INDICAD   TO TRUE
032400     END-READ.
032500*
032600     IF NOT WSS-FIM-INDICAD
032700        IF FS-INDICAD NOT = '00'
032800           DISPLAY 'MDC00003 - ERRO DE LEITURA: ' FS-INDICAD
032900           PERFORM RT-FINALIZAR  THRU RT-FINALIZAR
033000        ELSE
033100           ADD 1                 TO WSS-LINHAS-LIDAS
033200        END-IF
033300     END-IF.
033400*
033500 RT-LER-INDICADX.
033600     EXIT.
033700*
033800*----------------------------------------------------------------*
033900 RT-TRATAR-INDICAD               SECTION.
034000*  ---> Raspa o objeto JSON compacto de um registro e converte
034100*       para o layout de saida (VALOR ou TAXA, mutuamente
034200*       exclusivos).
034300*----------------------------------------------------------------*
034400*
034500     IF REG-INDICAD = SPACES
034600        GO TO RT-TRATAR-INDICADX
034700     END-IF.
034800*
034900     MOVE REG-INDICAD            TO WSS-LINHA-JSON.
035000     INSPECT WSS-LINHA-JSON      REPLACING ALL '{' BY SPACE
035100                                            ALL '}' BY SPACE.
035200*
035300     INITIALIZE WSS-TOKENS-JSON.
035400     UNSTRING WSS-LINHA-JSON     DELIMITED BY ','
035500        INTO WSS-TK-COD
035600             WSS-TK-DESCRICAO
035700             WSS-TK-GRUPO
035800             WSS-TK-VALOR-TAXA
035900             WSS-TK-ATUALIZACAO
036000        TALLYING IN WSS-TK-CONT-VIRGULA
036100     END-UNSTRING.
036200*
036300*  --->  securityIdentificationCode  (NUMERICO, SEM ASPAS)
036400     MOVE WSS-TK-COD             TO WSS-TOKEN-ATUAL.
036500     PERFORM RT-SEPARAR-TOKEN    THRU RT-SEPARAR-TOKENX.
036600     MOVE WSS-PT-VALOR           TO COD-INDICADOR.
036700*
036800*  --->  description  (TEXTO ENTRE ASPAS)
036900     MOVE WSS-TK-DESCRICAO       TO WSS-TOKEN-ATUAL.
037000     PERFORM RT-SEPARAR-TOKEN    THRU RT-SEPARAR-TOKENX.
037100     PERFORM RT-REMOVER-ASPAS    THRU RT-REMOVER-ASPASX.
037200     MOVE WSS-PT-VALOR           TO DESCRICAO.
037300*
037400*  --->  groupDescription  (TEXTO ENTRE ASPAS)
037500     MOVE WSS-TK-GRUPO           TO WSS-TOKEN-ATUAL.
037600     PERFORM RT-SEPARAR-TOKEN    THRU RT-SEPARAR-TOKENX.
037700     PERFORM RT-REMOVER-ASPAS    THRU RT-REMOVER-ASPASX.
037800     MOVE WSS-PT-VALOR           TO GRUPO.
037900*
038000*  --->  value OU rate  (TEXTO ENTRE ASPAS, DECIMAL PT-BR)
038100     MOVE WSS-TK-VALOR-TAXA      TO WSS-TOKEN-ATUAL.
038200     PERFORM RT-SEPARAR-TOKEN    THRU RT-SEPARAR-TOKENX.
038300     PERFORM RT-REMOVER-ASPAS    THRU RT-REMOVER-ASPASX.
038400     MOVE WSS-PT-VALOR           TO WSS-CNV-ENTRADA.
038500     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
038600     IF WSS-PT-CHAVE = '"value"'
038700        SET PREENCHIDO-VALOR     TO TRUE
038800        MOVE WSS-CNV-VALOR       TO VALOR
038900     ELSE
039000        SET PREENCHIDO-TAXA      TO TRUE
039100        MOVE WSS-CNV-VALOR       TO TAXA
039200     END-IF.
039300*
039400*  --->  lastUpdate  (DATA dd/MM/yyyy ENTRE ASPAS)
039500     MOVE WSS-TK-ATUALIZACAO     TO WSS-TOKEN-ATUAL.
039600     PERFORM RT-SEPARAR-TOKEN    THRU RT-SEPARAR-TOKENX.
039700     PERFORM RT-REMOVER-ASPAS    THRU RT-REMOVER-ASPASX.
039800     MOVE WSS-PT-VALOR(1:10)     TO WSS-DATA-BARRA.
039900     MOVE WSS-DTB-DIA            TO ATU-DIA.
040000     MOVE WSS-DTB-MES            TO ATU-MES.
040100     MOVE WSS-DTB-ANO            TO ATU-ANO.
040200*
040300     PERFORM RT-GRAVAR-DETALHE   THRU RT-GRAVAR-DETALHEX.
040400*
040500 RT-TRATAR-INDICADX.
040600     EXIT.
040700*
040800*----------------------------------------------------------------*
040900 RT-SEPARAR-TOKEN                SECTION.
041000*  ---> Separa um token "chave":valor em WSS-PT-CHAVE / WSS-PT-
041100*       VALOR, pelo primeiro ":" encontrado. O chamador deixa o
041200*       token a separar em WSS-TOKEN-ATUAL antes do PERFORM.
041300*----------------------------------------------------------------*
041400*
041500     MOVE SPACES                 TO WSS-PT-CHAVE
041600                                     WSS-PT-VALOR.
041700     UNSTRING WSS-TOKEN-ATUAL    DELIMITED BY ':'
041800        INTO WSS-PT-CHAVE
041900             WSS-PT-VALOR
042000     END-UNSTRING.
042100*
042200 RT-SEPARAR-TOKENX.
042300     EXIT.
042400*
042500*----------------------------------------------------------------*
042600 RT-REMOVER-ASPAS                SECTION.
042700*  ---> Remove as aspas de abertura/fechamento de WSS-PT-VALOR,
042800*       quando presentes.
042900*----------------------------------------------------------------*
043000*
043100     INSPECT WSS-PT-VALOR        TALLYING WSS-PT-TAM
043200                                  FOR CHARACTERS BEFORE SPACE.
043300     IF WSS-PT-VALOR(1:1) = '"'
043400        MOVE WSS-PT-VALOR(2:WSS-PT-TAM - 2) TO WSS-PT-VALOR
043500     END-IF.
043600*
043700 RT-REMOVER-ASPASX.
043800     EXIT.
043900*
044000*----------------------------------------------------------------*
044100 RT-CONVERTER-DECIMAL            SECTION.
044200*  ---> Converte um campo texto no formato PT-BR (ponto milhar,
044300*       virgula decimal, '--'/branco = nulo) para COMP-3.
044400*       Entrada : WSS-CNV-ENTRADA.  Saida : WSS-CNV-VALOR /
044500*       WSS-CNV-NULO.
044600*----------------------------------------------------------------*
044700*
044800     MOVE 'N'                    TO WSS-CNV-NULO.
044900     MOVE 'N'                    TO WSS-CNV-NEGATIVO.
045000     MOVE ZEROS                  TO WSS-CNV-INT-N
045100                                     WSS-CNV-DEC-N
045200                                     WSS-CNV-VALOR.
045300     MOVE SPACES                 TO WSS-CNV-TXT-INT
045400                                     WSS-CNV-TXT-DEC.
045500*
045600     IF WSS-CNV-ENTRADA = SPACES
045700        SET WSS-CNV-E-NULO       TO TRUE
045800        GO TO RT-CONVERTER-DECIMALX
045900     END-IF.
046000*
046100     IF WSS-CNV-PRIMEIRO = '-' AND WSS-CNV-RESTO(1:1) = '-'
046200        SET WSS-CNV-E-NULO       TO TRUE
046300        GO TO RT-CONVERTER-DECIMALX
046400     END-IF.
046500*
046600     IF WSS-CNV-PRIMEIRO = '-'
046700        SET WSS-CNV-E-NEGATIVO   TO TRUE
046800        MOVE WSS-CNV-RESTO       TO WSS-CNV-ENTRADA
046900     END-IF.
047000*
047100     INSPECT WSS-CNV-ENTRADA     CONVERTING '.' TO SPACE.
047200*
047300     UNSTRING WSS-CNV-ENTRADA    DELIMITED BY ','
047400        INTO WSS-CNV-TXT-INT
047500             WSS-CNV-TXT-DEC
047600     END-UNSTRING.
047700*
047800     MOVE ZEROS                  TO WSS-CNV-TAM.
047900     INSPECT WSS-CNV-TXT-INT     TALLYING WSS-CNV-TAM
048000                                  FOR CHARACTERS BEFORE SPACE.
048100     IF WSS-CNV-TAM > ZEROS
048200        MOVE WSS-CNV-TXT-INT(1:WSS-CNV-TAM)
048300                              TO WSS-CNV-INT-N(10 - WSS-CNV-TAM:
048400                                                   WSS-CNV-TAM)
048500     END-IF.
048600*
048700     MOVE ZEROS                  TO WSS-CNV-DEC-N.
048800     MOVE ZEROS                  TO WSS-CNV-TAM.
048900     INSPECT WSS-CNV-TXT-DEC     TALLYING WSS-CNV-TAM
049000                                  FOR CHARACTERS BEFORE SPACE.
049100     IF WSS-CNV-TAM > ZEROS
049200        MOVE WSS-CNV-TXT-DEC(1:WSS-CNV-TAM)
049300                              TO WSS-CNV-DEC-N(1:WSS-CNV-TAM)
049400     END-IF.
049500*
049600     COMPUTE WSS-CNV-VALOR ROUNDED =
049700             WSS-CNV-INT-N + (WSS-CNV-DEC-N / 100000000000000).
049800*
049900     IF WSS-CNV-E-NEGATIVO
050000        COMPUTE WSS-CNV-VALOR = WSS-CNV-VALOR * -1
050100     END-IF.
050200*
050300 RT-CONVERTER-DECIMALX.
050400     EXIT.
050500*
050600*----------------------------------------------------------------*
050700 RT-GRAVAR-DETALHE               SECTION.
050800*  ---> Monta e grava a linha detalhe do relatorio.
050900*----------------------------------------------------------------*
051000*
051100     MOVE COD-INDICADOR          TO COD-CSV.
051200     MOVE GRUPO                  TO GRUPO-CSV.
051300     MOVE DESCRICAO              TO DESCRICAO-CSV.
051400     IF PREENCHIDO-VALOR
051500        MOVE VALOR                TO VALOR-CSV
051600     ELSE
051700        MOVE TAXA                 TO VALOR-CSV
051800     END-IF.
051900     MOVE DT-ATUALIZACAO         TO ATUALIZ-CSV.
052000*
052100     WRITE REG-RELATO            FROM DET-CSV AFTER 1 LINE.
052200*
052300     ADD 1                       TO WSS-LINHAS-GRAVADAS.
052400*
052500 RT-GRAVAR-DETALHEX.
052600     EXIT.
052700*
052800*----------------------------------------------------------------*
052900 RT-GRAVAR-AUDITORIA             SECTION.
053000*  ---> Grava a trilha de auditoria ao final do relatorio.
053100*----------------------------------------------------------------*
053200*
053300     MOVE 'RELATORIO DE INDICADORES FINANCEIROS' TO
053400          WSS-AUD-TITULO.
053500     MOVE WSS-DSIS-ANO           TO WSS-AUD-REF-ANO.
053600     MOVE WSS-DSIS-MES           TO WSS-AUD-REF-MES.
053700     MOVE WSS-DSIS-DIA           TO WSS-AUD-REF-DIA.
053800     MOVE WSS-DATA-SIS           TO WSS-AUD-CRI-DATA.
053900*
054000     ACCEPT WSS-HORA-SIS         FROM TIME.
054100     MOVE WSS-HORA-SIS           TO WSS-AUD-CRI-HORA.
054200*
054300     ACCEPT WSS-AUD-USUARIO      FROM ENVIRONMENT 'USERNAME'.
054400*
054500     IF CHAVE-DEBUG-LIGADA
054600        DISPLAY 'MDC00003 - LINHAS LIDAS.: ' WSS-LINHAS-LIDAS
054700        DISPLAY 'MDC00003 - LINHAS GRAV..: ' WSS-LINHAS-GRAVADAS
054800        DISPLAY 'MDC00003 - HORA: ' WSS-HSIS-HH ':'
054900                                    WSS-HSIS-MM ':'
055000                                    WSS-HSIS-SS
055100     END-IF.
055200*
055300     STRING 'AUDIT;'             DELIMITED BY SIZE
055400            WSS-AUD-TITULO       DELIMITED BY SIZE
055500            ';'                  DELIMITED BY SIZE
055600            WSS-AUD-DATA-REF     DELIMITED BY SIZE
055700            ';'                  DELIMITED BY SIZE
055800            WSS-AUD-CRIADO-EM    DELIMITED BY SIZE
055900            ';'                  DELIMITED BY SIZE
056000            WSS-AUD-USUARIO      DELIMITED BY SIZE
056100            INTO LIN-AUDITORIA.
056200*
056300     WRITE REG-RELATO            FROM LIN-AUDITORIA
056400                                  AFTER 1 LINE.
056500*
056600 RT-GRAVAR-AUDITORIAX.
056700     EXIT.
056800*
056900*----------------------------------------------------------------*
057000 RT-FECHAR-ARQUIVOS              SECTION.
057100*  ---> Fecha os arquivos de entrada e saida.
057200*----------------------------------------------------------------*
057300*
057400     CLOSE ARQ-INDICAD
057500           REL-INDICAD.
057600*
057700 RT-FECHAR-ARQUIVOSX.
057800     EXIT.
057900*
058000*----------------------------------------------------------------*
058100 RT-FINALIZAR                    SECTION.
058200*  ---> Encerra o programa.
058300*----------------------------------------------------------------*
058400*
058500     GOBACK.
