000100*================================================================*
000200*    FD-FERIADO.CPY                                               *
000300*    LAYOUT DO ARQUIVO DE REFERENCIA DE FERIADOS (CALENDARIO)     *
000400*    CARREGADO UMA UNICA VEZ NO INICIO DO JOB POR MDC00901        *
000500*----------------------------------------------------------------*
000600*    ARQUIVO-FONTE.......: FERIADOS.CSV                          *
000700*    FORMATO..............: TEXTO, SEPARADO POR VIRGULA          *
000800*    1A. LINHA............: CABECALHO "Date,Location,Description"*
000900*    LINHAS EM BRANCO E INICIADAS POR '#' SAO IGNORADAS           *
001000*    LINHA QUE NAO SEPARA EM 3 CAMPOS -> ERRO FATAL DE CARGA      *
001100*----------------------------------------------------------------*
001200*Vers Data       Analista        Motivo                           *
001300*B.01 14.07.2024  R.TAVARES       Criacao                         *
001400*----------------------------------------------------------------*
001500 01  REG::.
001600     03  LINHA::                PIC  X(200).
001700*----------------------------------------------------------------*
001800*    VISAO DECOMPOSTA DA LINHA, APOS O UNSTRING EM RT-TRATAR      *
001900*----------------------------------------------------------------*
002000     03  CAMPOS:: REDEFINES LINHA::.
002100         05  DATA-ISO::         PIC  X(010).
002200         05  FILLER              PIC  X(190).
002300     03  FILLER                  PIC  X(020).
