000100 IDENTIFICATION               DIVISION.
000200*================================================================*
000300 PROGRAM-ID.                  MDC00004.
000400 AUTHOR.                      M.ALVES.
000500 INSTALLATION.                ENVOL-TI PROCESSAMENTO DE DADOS.
000600 DATE-WRITTEN.                19 JUN 1992.
000700 DATE-COMPILED.
000800 SECURITY.                    USO INTERNO - SOMENTE BATCH.
000900*REMARKS.
001000*     *----------------------------------------------------------*
001100*     *#NOME     : MDC00004 ---> COTACOES PTAX (BACEN)           *
001200*     *----------------------------------------------------------*
001300*     *#TIPO     : PROGRAMA COBOL - BATCH                        *
001400*     *----------------------------------------------------------*
001500*     *#ANALISTA : M.ALVES                                       *
001600*     *----------------------------------------------------------*
001700*     *#FUNCAO   : LE O ARQUIVO DE COTACOES PTAX DO BANCO CENTRAL*
001800*     *            (OBJETO JSON { "value": [ {...} ] }, UM       *
001900*     *            REGISTRO POR LINHA) E GERA O RELATORIO        *
002000*     *            SEQUENCIAL DE COTACOES, COM TRILHA DE         *
002100*     *            AUDITORIA FINAL.                              *
002200*     *----------------------------------------------------------*
002300*----------------------------------------------------------------*
002400*    H I S T O R I C O   D E   A L T E R A C O E S               *
002500*----------------------------------------------------------------*
002600*DATA       AUTOR      CHAMADO      DESCRICAO                    *
002700*----------------------------------------------------------------*
002800*19.06.1992 M.ALVES     OS-0380     Criacao - BOLETIM DE CAMBIO  *
002900*                                   PTAX (FITA DIARIA BACEN)     *
003000*14.01.1994 J.PAIVA     OS-0417     Inclusao hora da cotacao     *
003100*22.07.1996 C.ROCHA     OS-0454     Migracao fita p/ disco -     *
003200*                                   arquivo sequencial           *
003300*17.11.1998 C.ROCHA     Y2K-1280    Preparacao ANO 2000 - data da*
003400*                                   cotacao com 4 digitos        *
003500*11.06.1999 C.ROCHA     Y2K-1280    Teste virada de seculo OK    *
003600*04.03.2005 P.FARIAS    OS-0491     Emissao em disco - fim da    *
003700*                                   impressao em formulario      *
003800*14.07.2024 R.TAVARES   MDC-0004    Programa reescrito para o    *
003900*                                   coletor de dados de mercado; *
004000*                                   origem do arquivo passa a ser*
004100*                                   o boletim BACEN em formato   *
004200*                                   JSON (objeto "value" com     *
004300*                                   array de cotacoes) e inclui  *
004400*                                   backup via MDC00900          *
004500*----------------------------------------------------------------*
004600 ENVIRONMENT                  DIVISION.
004700*================================================================*
004800 CONFIGURATION                SECTION.
004900 SPECIAL-NAMES.
005000     C01                      IS TOP-OF-FORM
005100     CLASS DIGITO             IS "0123456789"
005200     UPSI-0                   ON  STATUS IS CHAVE-DEBUG-LIGADA
005300                              OFF STATUS IS CHAVE-DEBUG-DESLIGADA.
005400*
005500 INPUT-OUTPUT                 SECTION.
005600 FILE-CONTROL.
005700     SELECT ARQ-PTAX          ASSIGN TO 'PTAX'
005800                              ORGANIZATION IS LINE SEQUENTIAL
005900                              ACCESS MODE IS SEQUENTIAL
006000                              FILE STATUS IS FS-PTAX.
006100*
006200     SELECT REL-PTAX          ASSIGN TO 'PTAX.TXT'
006300                              ORGANIZATION IS LINE SEQUENTIAL
006400                              ACCESS MODE IS SEQUENTIAL
006500                              FILE STATUS IS FS-RELATO.
006600*
006700 DATA                         DIVISION.
006800*================================================================*
006900 FILE                         SECTION.
007000*
007100 FD  ARQ-PTAX
007200     LABEL RECORD IS STANDARD.
007300 01  REG-PTAX                     PIC  X(200).
007400*
007500 FD  REL-PTAX
007600     LABEL RECORD IS STANDARD.
007700 01  REG-RELATO                   PIC  X(200).
007800*
007900 WORKING-STORAGE               SECTION.
008000*================================================================*
008100 77  FILLER                      PIC  X(032)        VALUE
008200     'III WORKING STORAGE SECTION III'.
008300*
008400 77  WSS-FIM-ARQ                 PIC  X(001)         VALUE 'N'.
008500     88  WSS-FIM-PTAX                        VALUE 'S'.
008600*
008700 01  WSS-AUXILIARES.
008800*----------------------------------------------------------------*
008900*    VARIAVEIS - FILE STATUS                                     *
009000*----------------------------------------------------------------*
009100     03  FS-PTAX                 PIC  X(002)         VALUE SPACES.
009200     03  FS-RELATO               PIC  X(002)         VALUE SPACES.
009300*----------------------------------------------------------------*
009400*    CONTADORES                                                  *
009500*----------------------------------------------------------------*
009600     03  WSS-LINHAS-LIDAS        PIC  9(005) COMP-3  VALUE ZEROS.
009700     03  WSS-LINHAS-GRAVADAS     PIC  9(005) COMP-3  VALUE ZEROS.
009800     03  WSS-CONT-CHAVE          PIC  9(002) COMP-3  VALUE ZEROS.
009900     03  FILLER                  PIC  X(010)         VALUE SPACES.
010000*----------------------------------------------------------------*
010100*    REGISTRO DE SAIDA - COTACOES PTAX (BACEN)                   *
010200*----------------------------------------------------------------*
010300 COPY 'FD-PTAX.CPY'              REPLACING ==::== BY == ==.
010400*----------------------------------------------------------------*
010500*    AREA DE RASPAGEM DO OBJETO JSON (UM REGISTRO POR LINHA)     *
010600*    LAYOUT FIXO: {"cotacaoCompra":n.nnnn,"cotacaoVenda":n.nnnn, *
010700*    "dataHoraCotacao":"aaaa-mm-dd hh:mm:ss.nnn"}                *
010800*    AS LINHAS DE ABERTURA/FECHO DO OBJETO "value" (SEM "{")    *
010900*    SAO IGNORADAS - VER RT-TRATAR-PTAX.                         *
011000*----------------------------------------------------------------*
011100 01  WSS-LINHA-JSON               PIC  X(200)         VALUE SPACES.
011200*
011300 01  WSS-TOKENS-JSON.
011400     03  WSS-TK-COMPRA           PIC  X(030)         VALUE SPACES.
011500     03  WSS-TK-VENDA            PIC  X(030)         VALUE SPACES.
011600     03  WSS-TK-DATAHORA         PIC  X(040)         VALUE SPACES.
011700     03  FILLER                  PIC  X(010)         VALUE SPACES.
011800*
011900 01  WSS-PARTES-TOKEN.
012000     03  WSS-TOKEN-ATUAL         PIC  X(040)         VALUE SPACES.
012100     03  WSS-PT-CHAVE            PIC  X(030)         VALUE SPACES.
012200     03  WSS-PT-VALOR            PIC  X(030)         VALUE SPACES.
012300     03  WSS-PT-TAM              PIC  9(002) COMP    VALUE ZEROS.
012400     03  FILLER                  PIC  X(010)         VALUE SPACES.
012500*----------------------------------------------------------------*
012600*    DECOMPOSICAO DO TIMESTAMP "aaaa-mm-dd hh:mm:ss.nnn"         *
012700*----------------------------------------------------------------*
012800 01  WSS-TIMESTAMP                PIC  X(023)        VALUE SPACES.
012900 01  WSS-TIMESTAMP-R REDEFINES WSS-TIMESTAMP.
013000     03  WSS-TS-ANO              PIC  X(004).
013100     03  FILLER                  PIC  X(001).
013200     03  WSS-TS-MES              PIC  X(002).
013300     03  FILLER                  PIC  X(001).
013400     03  WSS-TS-DIA              PIC  X(002).
013500     03  FILLER                  PIC  X(001).
013600     03  WSS-TS-HH               PIC  X(002).
013700     03  FILLER                  PIC  X(001).
013800     03  WSS-TS-MIN              PIC  X(002).
013900     03  FILLER                  PIC  X(001).
014000     03  WSS-TS-SEG              PIC  X(002).
014100     03  FILLER                  PIC  X(006).
014200*----------------------------------------------------------------*
014300*    CONVERSOR DE DECIMAL "PLANO" (PONTO DECIMAL, SEM MILHAR)    *
014400*    USADO PARA VALORES JSON NAO-LOCALIZADOS (PTAX)              *
014500*----------------------------------------------------------------*
014600 01  WSS-CONVERSOR.
014700     03  WSS-CNV-ENTRADA         PIC  X(020)         VALUE SPACES.
014800     03  WSS-CNV-ENTRADA-R REDEFINES WSS-CNV-ENTRADA.
014900         05  WSS-CNV-PRIMEIRO     PIC  X(001).
015000         05  WSS-CNV-RESTO        PIC  X(019).
015100     03  WSS-CNV-NEGATIVO        PIC  X(001)         VALUE 'N'.
015200         88  WSS-CNV-E-NEGATIVO              VALUE 'S'.
015300     03  WSS-CNV-TXT-INT         PIC  X(009)         VALUE ZEROS.
015400     03  WSS-CNV-TXT-DEC         PIC  X(014)         VALUE ZEROS.
015500     03  WSS-CNV-TAM             PIC  9(002) COMP    VALUE ZEROS.
015600     03  WSS-CNV-INT-N           PIC  9(009)         VALUE ZEROS.
015700     03  WSS-CNV-DEC-N           PIC  9(014)         VALUE ZEROS.
015800     03  WSS-CNV-VALOR           PIC S9(009)V9(014)
015900                                 COMP-3              VALUE ZEROS.
016000     03  FILLER                  PIC  X(010)         VALUE SPACES.
016100*----------------------------------------------------------------*
016200*    AREA DE RELATORIO                                           *
016300*----------------------------------------------------------------*
016400*  ---> CABECALHO
016500 01  CAB-CSV.
016600     03  FILLER                  PIC  X(040)         VALUE
016700         'Buy Value;Sell Value;Last Update'.
016800*
016900*  ---> DETALHE
017000 01  DET-CSV.
017100     03  VL-COMPRA-CSV           PIC -ZZZ9.9999      VALUE ZEROS.
017200     03  FILLER                  PIC  X(001)         VALUE ';'.
017300     03  VL-VENDA-CSV            PIC -ZZZ9.9999      VALUE ZEROS.
017400     03  FILLER                  PIC  X(001)         VALUE ';'.
017500     03  COT-DATA-CSV            PIC  9(008)         VALUE ZEROS.
017600     03  FILLER                  PIC  X(001)         VALUE ' '.
017700     03  COT-HORA-CSV            PIC  9(006)         VALUE ZEROS.
017800     03  FILLER                  PIC  X(010)         VALUE SPACES.
017900*
018000*  ---> TRILHA DE AUDITORIA
018100 COPY 'WS-AUDITOR.CPY'           REPLACING ==::== BY == ==.
018200 01  LIN-AUDITORIA               PIC  X(120)         VALUE SPACES.
018300*----------------------------------------------------------------*
018400*    AREA DE COMUNICACAO COM MDC00900 (BACKUP/DIA UTIL)          *
018500*----------------------------------------------------------------*
018600 COPY 'LK-BACKUP.CPY'            REPLACING ==::== BY == -BKP ==.
018700*
018800 01  WSS-DATA-SIS                PIC  9(008)         VALUE ZEROS.
018900 01  WSS-DATA-SIS-R REDEFINES WSS-DATA-SIS.
019000     03  WSS-DSIS-ANO            PIC  9(004).
019100     03  WSS-DSIS-MES            PIC  9(002).
019200     03  WSS-DSIS-DIA            PIC  9(002).
019300*
019400 01  WSS-HORA-SIS                PIC  9(006)         VALUE ZEROS.
019500 01  WSS-HORA-SIS-R REDEFINES WSS-HORA-SIS.
019600     03  WSS-HSIS-HH             PIC  9(002).
019700     03  WSS-HSIS-MM             PIC  9(002).
019800     03  WSS-HSIS-SS             PIC  9(002).
019900*
020000 01  FILLER                      PIC  X(032)        VALUE
020100     'FFF  FIM DA WORKING-STORAGE  FFF'.
020200*
020300*================================================================*
020400 PROCEDURE                       DIVISION.
020500*================================================================*
020600 RT-PRINCIPAL                    SECTION.
020700*  ---> Processamento principal.
020800*----------------------------------------------------------------*
020900*
021000     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
021100*
021200     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
021300*
021400     PERFORM RT-GRAVAR-AUDITORIA THRU RT-GRAVAR-AUDITORIAX.
021500*
021600     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
021700*
021800     PERFORM RT-FINALIZAR        THRU RT-FINALIZAR.
021900*
022000 RT-PRINCIPALX.
022100     EXIT.
022200*
022300*----------------------------------------------------------------*
022400 RT-INICIALIZAR                  SECTION.
022500*  ---> Inicializa areas, executa backup do relatorio anterior e
022600*       abre os arquivos.
022700*----------------------------------------------------------------*
022800*
022900     INITIALIZE WSS-AUXILIARES
023000                WSS-TOKENS-JSON
023100                REG-PTAX
023200        REPLACING ALPHANUMERIC   BY SPACES
023300                  NUMERIC        BY ZEROS.
023400*
023500     ACCEPT WSS-DATA-SIS         FROM DATE YYYYMMDD.
023600*
023700     MOVE SPACES                 TO DIRETORIO-ARQ-BKP.
023800     STRING '.'                  DELIMITED BY SIZE
023900                                  INTO DIRETORIO-ARQ-BKP.
024000     MOVE 'PTAX.TXT'             TO NOME-ARQ-BKP.
024100     MOVE 1                      TO DAYS-BACK-BKP.
024200     MOVE 'S'                    TO CONSIDERA-UTIL-BKP.
024300     MOVE 'BRA'                  TO PAIS-FERIADO-BKP.
024400     MOVE WSS-DSIS-ANO           TO DATA-HOJE-ANO-BKP.
024500     MOVE WSS-DSIS-MES           TO DATA-HOJE-MES-BKP.
024600     MOVE WSS-DSIS-DIA           TO DATA-HOJE-DIA-BKP.
024700*
024800     CALL 'MDC00900'             USING REG-BKP.
024900*
025000     IF NOT (RETORNO-OK-BKP OR RETORNO-SEM-BACKUP-BKP)
025100        DISPLAY 'MDC00004 - ERRO NO BACKUP: ' MENSAGEM-BKP
025200        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
025300     END-IF.
025400*
025500     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
025600*
025700     PERFORM RT-GRAVAR-CABECALHO THRU RT-GRAVAR-CABECALHOX.
025800*
025900 RT-INICIALIZARX.
026000     EXIT.
026100*
026200*----------------------------------------------------------------*
026300 RT-ABRIR-ARQUIVOS               SECTION.
026400*  ---> Abre o arquivo de entrada (BACEN) e o relatorio de saida.
026500*----------------------------------------------------------------*
026600*
026700     OPEN INPUT  ARQ-PTAX.
026800     IF FS-PTAX NOT = '00'
026900        DISPLAY 'MDC00004 - ERRO AO ABRIR ARQ-PTAX: ' FS-PTAX
027000        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
027100     END-IF.
027200*
027300     OPEN OUTPUT REL-PTAX.
027400     IF FS-RELATO NOT = '00'
027500        DISPLAY 'MDC00004 - ERRO AO ABRIR REL-PTAX: ' FS-RELATO
027600        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
027700     END-IF.
027800*
027900 RT-ABRIR-ARQUIVOSX.
028000     EXIT.
028100*
028200*----------------------------------------------------------------*
028300 RT-GRAVAR-CABECALHO             SECTION.
028400*  ---> Grava a linha de cabecalho do relatorio de cotacoes.
028500*----------------------------------------------------------------*
028600*
028700     WRITE REG-RELATO            FROM CAB-CSV
028800                                  AFTER 1 LINE.
028900*
029000 RT-GRAVAR-CABECALHOX.
029100     EXIT.
029200*
029300*----------------------------------------------------------------*
029400 RT-PROCESSAR                    SECTION.
029500*  ---> Le e trata cada linha do arquivo BACEN, ate o fim.  As
029600*       linhas de abertura/fecho do objeto "value" (sem chave
029700*       "{") sao descartadas em RT-TRATAR-PTAX.
029800*----------------------------------------------------------------*
029900*
030000     PERFORM RT-LER-PTAX         THRU RT-LER-PTAXX.
030100*
030200 RT-PROCESSAR-LACO.
030300     IF WSS-FIM-PTAX
030400        GO TO RT-PROCESSAR-LACO-FIM
030500     END-IF.
030600*
030700     PERFORM RT-TRATAR-PTAX      THRU RT-TRATAR-PTAXX.
030800*
030900     PERFORM RT-LER-PTAX         THRU RT-LER-PTAXX.
031000*
031100     GO TO RT-PROCESSAR-LACO.
031200*
031300 RT-PROCESSAR-LACO-FIM.
031400*
031500 RT-PROCESSARX.
031600     EXIT.
031700*
031800*----------------------------------------------------------------*
031900 RT-LER-PTAX                     SECTION.
032000*  ---> Le uma linha do arquivo de entrada.
032100*----------------------------------------------------------------*
032200*
032300     READ ARQ-PTAX
032400        AT END
032500           SET WSS-FIM-PTAX      TO TRUE
032600     END-READ.
032700*
032800     IF NOT WSS-FIM-PTAX
032900        IF FS-PTAX NOT = '00'
033000           DISPLAY 'MDC00004 - ERRO DE LEITURA: ' FS-PTAX
033100           PERFORM RT-FINALIZAR  THRU RT-FINALIZAR
033200        ELSE
033300           ADD 1                 TO WSS-LINHAS-LIDAS
033400        END-IF
033500     END-IF.
033600*
033700 RT-LER-PTAXX.
033800     EXIT.
033900*
034000*----------------------------------------------------------------*
034100 RT-TRATAR-PTAX                  SECTION.
034200*  ---> Raspa o objeto JSON compacto de uma cotacao e converte
034300*       para o layout de saida. Linhas sem chave JSON ("{") sao
034400*       o envelope { "value": [ ... ] } e nao carregam dados.
034500*----------------------------------------------------------------*
034600*
034700     IF REG-PTAX = SPACES
034800        GO TO RT-TRATAR-PTAXX
034900     END-IF.
035000*
035100     MOVE ZEROS                  TO WSS-CONT-CHAVE.
035200     INSPECT REG-PTAX            TALLYING WSS-CONT-CHAVE
035300                                  FOR ALL '{'.
035400     IF WSS-CONT-CHAVE = ZEROS
035500        GO TO RT-TRATAR-PTAXX
035600     END-IF.
035700*
035800     MOVE REG-PTAX               TO WSS-LINHA-JSON.
035900     INSPECT WSS-LINHA-JSON      REPLACING ALL '{' BY SPACE
036000                                            ALL '}' BY SPACE.
036100*
036200*  --->  O VALOR DE dataHoraCotacao NAO CONTEM VIRGULA, LOGO A
036300*        SEPARACAO PELAS 2 VIRGULAS DE NIVEL SUPERIOR E DIRETA.
036400     INITIALIZE WSS-TOKENS-JSON.
036500     UNSTRING WSS-LINHA-JSON     DELIMITED BY ','
036600        INTO WSS-TK-COMPRA
036700             WSS-TK-VENDA
036800             WSS-TK-DATAHORA
036900     END-UNSTRING.
037000*
037100*  --->  cotacaoCompra  (DECIMAL PLANO, SEM ASPAS)
037200     MOVE WSS-TK-COMPRA          TO WSS-TOKEN-ATUAL.
037300     PERFORM RT-SEPARAR-TOKEN    THRU RT-SEPARAR-TOKENX.
037400     MOVE WSS-PT-VALOR           TO WSS-CNV-ENTRADA.
037500     PERFORM RT-CONVERTER-PLANO  THRU RT-CONVERTER-PLANOX.
037600     MOVE WSS-CNV-VALOR          TO VL-COMPRA.
037700*
037800*  --->  cotacaoVenda  (DECIMAL PLANO, SEM ASPAS)
037900     MOVE WSS-TK-VENDA           TO WSS-TOKEN-ATUAL.
038000     PERFORM RT-SEPARAR-TOKEN    THRU RT-SEPARAR-TOKENX.
038100     MOVE WSS-PT-VALOR           TO WSS-CNV-ENTRADA.
038200     PERFORM RT-CONVERTER-PLANO  THRU RT-CONVERTER-PLANOX.
038300     MOVE WSS-CNV-VALOR          TO VL-VENDA.
038400*
038500*  --->  dataHoraCotacao  (TEXTO ENTRE ASPAS "aaaa-mm-dd hh:mm:ss.nnn")
038600     MOVE WSS-TK-DATAHORA        TO WSS-TOKEN-ATUAL.
038700     PERFORM RT-SEPARAR-TOKEN    THRU RT-SEPARAR-TOKENX.
038800     PERFORM RT-REMOVER-ASPAS    THRU RT-REMOVER-ASPASX.
038900     MOVE WSS-PT-VALOR(1:23)     TO WSS-TIMESTAMP.
039000*
039100     MOVE WSS-TS-ANO             TO COT-DATA(1:4).
039200     MOVE WSS-TS-MES             TO COT-DATA(5:2).
039300     MOVE WSS-TS-DIA             TO COT-DATA(7:2).
039400     MOVE WSS-TS-HH              TO COT-HORA(1:2).
039500     MOVE WSS-TS-MIN             TO COT-HORA(3:2).
039600     MOVE WSS-TS-SEG             TO COT-HORA(5:2).
039700*
039800     PERFORM RT-GRAVAR-DETALHE   THRU RT-GRAVAR-DETALHEX.
039900*
040000 RT-TRATAR-PTAXX.
040100     EXIT.
040200*
040300*----------------------------------------------------------------*
040400 RT-SEPARAR-TOKEN                SECTION.
040500*  ---> Separa um token "chave":valor em WSS-PT-CHAVE / WSS-PT-
040600*       VALOR, pelo primeiro ":" encontrado. O chamador deixa o
040700*       token a separar em WSS-TOKEN-ATUAL antes do PERFORM.
040800*----------------------------------------------------------------*
040900*
041000     MOVE SPACES                 TO WSS-PT-CHAVE
041100                                     WSS-PT-VALOR.
041200     UNSTRING WSS-TOKEN-ATUAL    DELIMITED BY ':'
041300        INTO WSS-PT-CHAVE
041400             WSS-PT-VALOR
041500     END-UNSTRING.
041600*
041700 RT-SEPARAR-TOKENX.
041800     EXIT.
041900*
042000*----------------------------------------------------------------*
042100 RT-REMOVER-ASPAS                SECTION.
042200*  ---> Remove as aspas de abertura/fechamento de WSS-PT-VALOR,
042300*       quando presentes.
042400*----------------------------------------------------------------*
042500*
042600     MOVE ZEROS                  TO WSS-PT-TAM.
042700     INSPECT WSS-PT-VALOR        TALLYING WSS-PT-TAM
042800                                  FOR CHARACTERS BEFORE SPACE.
042900     IF WSS-PT-VALOR(1:1) = '"'
043000        MOVE WSS-PT-VALOR(2:WSS-PT-TAM - 2) TO WSS-PT-VALOR
043100     END-IF.
043200*
043300 RT-REMOVER-ASPASX.
043400     EXIT.
043500*
043600*----------------------------------------------------------------*
043700 RT-CONVERTER-PLANO              SECTION.
043800*  ---> Converte um campo decimal "plano" (ponto decimal, sem
043900*       separador de milhar, formato JSON nao localizado) para
044000*       COMP-3.  Entrada : WSS-CNV-ENTRADA.  Saida : WSS-CNV-
044100*       VALOR.
044200*----------------------------------------------------------------*
044300*
044400     MOVE 'N'                    TO WSS-CNV-NEGATIVO.
044500     MOVE ZEROS                  TO WSS-CNV-INT-N
044600                                     WSS-CNV-DEC-N
044700                                     WSS-CNV-VALOR.
044800     MOVE SPACES                 TO WSS-CNV-TXT-INT
044900                                     WSS-CNV-TXT-DEC.
045000*
045100     IF WSS-CNV-ENTRADA = SPACES
045200        GO TO RT-CONVERTER-PLANOX
045300     END-IF.
045400*
045500     IF WSS-CNV-PRIMEIRO = '-'
045600        SET WSS-CNV-E-NEGATIVO   TO TRUE
045700        MOVE WSS-CNV-RESTO       TO WSS-CNV-ENTRADA
045800     END-IF.
045900*
046000     UNSTRING WSS-CNV-ENTRADA    DELIMITED BY '.'
046100        INTO WSS-CNV-TXT-INT
046200             WSS-CNV-TXT-DEC
046300     END-UNSTRING.
046400*
046500     MOVE ZEROS                  TO WSS-CNV-TAM.
046600     INSPECT WSS-CNV-TXT-INT     TALLYING WSS-CNV-TAM
046700                                  FOR CHARACTERS BEFORE SPACE.
046800     IF WSS-CNV-TAM > ZEROS
046900        MOVE WSS-CNV-TXT-INT(1:WSS-CNV-TAM)
047000                              TO WSS-CNV-INT-N(10 - WSS-CNV-TAM:
047100                                                   WSS-CNV-TAM)
047200     END-IF.
047300*
047400     MOVE ZEROS                  TO WSS-CNV-DEC-N.
047500     MOVE ZEROS                  TO WSS-CNV-TAM.
047600     INSPECT WSS-CNV-TXT-DEC     TALLYING WSS-CNV-TAM
047700                                  FOR CHARACTERS BEFORE SPACE.
047800     IF WSS-CNV-TAM > ZEROS
047900        MOVE WSS-CNV-TXT-DEC(1:WSS-CNV-TAM)
048000                              TO WSS-CNV-DEC-N(1:WSS-CNV-TAM)
048100     END-IF.
048200*
048300     COMPUTE WSS-CNV-VALOR ROUNDED =
048400             WSS-CNV-INT-N + (WSS-CNV-DEC-N / 100000000000000).
048500*
048600     IF WSS-CNV-E-NEGATIVO
048700        COMPUTE WSS-CNV-VALOR = WSS-CNV-VALOR * -1
048800     END-IF.
048900*
049000 RT-CONVERTER-PLANOX.
049100     EXIT.
049200*
049300*----------------------------------------------------------------*
049400 RT-GRAVAR-DETALHE               SECTION.
049500*  ---> Monta e grava a linha detalhe do relatorio.
049600*----------------------------------------------------------------*
049700*
049800     MOVE VL-COMPRA              TO VL-COMPRA-CSV.
049900     MOVE VL-VENDA               TO VL-VENDA-CSV.
050000     MOVE COT-DATA               TO COT-DATA-CSV.
050100     MOVE COT-HORA               TO COT-HORA-CSV.
050200*
050300     WRITE REG-RELATO            FROM DET-CSV AFTER 1 LINE.
050400*
050500     ADD 1                       TO WSS-LINHAS-GRAVADAS.
050600*
050700 RT-GRAVAR-DETALHEX.
050800     EXIT.
050900*
051000*----------------------------------------------------------------*
051100 RT-GRAVAR-AUDITORIA             SECTION.
051200*  ---> Grava a trilha de auditoria ao final do relatorio.
051300*----------------------------------------------------------------*
051400*
051500     MOVE 'RELATORIO DE COTACOES PTAX' TO WSS-AUD-TITULO.
051600     MOVE WSS-DSIS-ANO           TO WSS-AUD-REF-ANO.
051700     MOVE WSS-DSIS-MES           TO WSS-AUD-REF-MES.
051800     MOVE WSS-DSIS-DIA           TO WSS-AUD-REF-DIA.
051900     MOVE WSS-DATA-SIS           TO WSS-AUD-CRI-DATA.
052000*
052100     ACCEPT WSS-HORA-SIS         FROM TIME.
052200     MOVE WSS-HORA-SIS           TO WSS-AUD-CRI-HORA.
052300*
052400     ACCEPT WSS-AUD-USUARIO      FROM ENVIRONMENT 'USERNAME'.
052500*
052600     IF CHAVE-DEBUG-LIGADA
052700        DISPLAY 'MDC00004 - LINHAS LIDAS.: ' WSS-LINHAS-LIDAS
052800        DISPLAY 'MDC00004 - LINHAS GRAV..: ' WSS-LINHAS-GRAVADAS
052900        DISPLAY 'MDC00004 - HORA: ' WSS-HSIS-HH ':'
053000                                    WSS-HSIS-MM ':'
053100                                    WSS-HSIS-SS
053200     END-IF.
053300*
053400     STRING 'AUDIT;'             DELIMITED BY SIZE
053500            WSS-AUD-TITULO       DELIMITED BY SIZE
053600            ';'                  DELIMITED BY SIZE
053700            WSS-AUD-DATA-REF     DELIMITED BY SIZE
053800            ';'                  DELIMITED BY SIZE
053900            WSS-AUD-CRIADO-EM    DELIMITED BY SIZE
054000            ';'                  DELIMITED BY SIZE
054100            WSS-AUD-USUARIO      DELIMITED BY SIZE
054200            INTO LIN-AUDITORIA.
054300*
054400     WRITE REG-RELATO            FROM LIN-AUDITORIA
054500                                  AFTER 1 LINE.
054600*
054700 RT-GRAVAR-AUDITORIAX.
054800     EXIT.
054900*
055000*----------------------------------------------------------------*
055100 RT-FECHAR-ARQUIVOS              SECTION.
055200*  ---> Fecha os arquivos de entrada e saida.
055300*----------------------------------------------------------------*
055400*
055500     CLOSE ARQ-PTAX
055600           REL-PTAX.
055700*
055800 RT-FECHAR-ARQUIVOSX.
055900     EXIT.
056000*
056100*----------------------------------------------------------------*
056200 RT-FINALIZAR                    SECTION.
056300*  ---> Encerra o programa.
056400*----------------------------------------------------------------*
056500*
056600     GOBACK.
