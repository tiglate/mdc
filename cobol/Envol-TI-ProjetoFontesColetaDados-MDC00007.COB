000100 IDENTIFICATION               DIVISION.
000200*================================================================*
000300 PROGRAM-ID.                  MDC00007.
000400 AUTHOR.                      M.ALVES.
000500 INSTALLATION.                ENVOL-TI PROCESSAMENTO DE DADOS.
000600 DATE-WRITTEN.                08 MAR 1993.
000700 DATE-COMPILED.
000800 SECURITY.                    USO INTERNO - SOMENTE BATCH.
000900*REMARKS.
001000*     *----------------------------------------------------------*
001100*     *#NOME     : MDC00007 ---> VALOR NOM. ATUALIZADO (TESOURO) *
001200*     *----------------------------------------------------------*
001300*     *#TIPO     : PROGRAMA COBOL - BATCH                        *
001400*     *----------------------------------------------------------*
001500*     *#ANALISTA : M.ALVES                                       *
001600*     *----------------------------------------------------------*
001700*     *#FUNCAO   : LE O ARQUIVO DE VALOR NOMINAL ATUALIZADO (VNA)*
001800*     *            DOS TITULOS DO TESOURO NACIONAL, EXTRAI A DATA*
001900*     *            DE REFERENCIA DA LINHA "Reference Date :",    *
002000*     *            VALIDA O CABECALHO ";"-DELIMITADO E GRAVA O   *
002100*     *            RELATORIO SEQUENCIAL, COM TRILHA DE AUDITORIA *
002200*     *            FINAL.                                        *
002300*     *----------------------------------------------------------*
002400*----------------------------------------------------------------*
002500*    H I S T O R I C O   D E   A L T E R A C O E S               *
002600*----------------------------------------------------------------*
002700*DATA       AUTOR      CHAMADO      DESCRICAO                    *
002800*----------------------------------------------------------------*
002900*08.03.1993 M.ALVES     OS-0430     Criacao - VALOR NOMINAL      *
003000*                                   ATUALIZADO DAS LTN/NTN (FITA)*
003100*14.08.1995 J.PAIVA     OS-0467     Inclusao do codigo SELIC de  *
003200*                                   liquidacao no leiaute        *
003300*02.10.1996 C.ROCHA     OS-0504     Migracao fita p/ disco -     *
003400*                                   arquivo sequencial           *
003500*23.11.1998 C.ROCHA     Y2K-1330    Preparacao ANO 2000          *
003600*11.06.1999 C.ROCHA     Y2K-1330    Teste virada de seculo OK    *
003700*04.05.2008 P.FARIAS    OS-0541     Emissao em disco - fim da    *
003800*                                   impressao em formulario      *
003900*02.08.2024 R.TAVARES   MDC-0007    Programa reescrito para o    *
004000*                                   coletor de dados de mercado; *
004100*                                   origem do arquivo passa a ser*
004200*                                   o extrato CSV do VNA do      *
004300*                                   Tesouro Nacional e inclui    *
004400*                                   backup via MDC00900          *
004500*----------------------------------------------------------------*
004600 ENVIRONMENT                  DIVISION.
004700*================================================================*
004800 CONFIGURATION                SECTION.
004900 SPECIAL-NAMES.
005000     C01                      IS TOP-OF-FORM
005100     CLASS DIGITO             IS "0123456789"
005200     UPSI-0                   ON  STATUS IS CHAVE-DEBUG-LIGADA
005300                              OFF STATUS IS CHAVE-DEBUG-DESLIGADA.
005400*
005500 INPUT-OUTPUT                 SECTION.
005600 FILE-CONTROL.
005700     SELECT ARQ-VNA           ASSIGN TO 'VNA'
005800                              ORGANIZATION IS LINE SEQUENTIAL
005900                              ACCESS MODE IS SEQUENTIAL
006000                              FILE STATUS IS FS-VNA.
006100*
006200     SELECT REL-VNA           ASSIGN TO 'VNA.TXT'
006300                              ORGANIZATION IS LINE SEQUENTIAL
006400                              ACCESS MODE IS SEQUENTIAL
006500                              FILE STATUS IS FS-RELATO.
006600*
006700 DATA                         DIVISION.
006800*================================================================*
006900 FILE                         SECTION.
007000*
007100 FD  ARQ-VNA
007200     LABEL RECORD IS STANDARD.
007300 01  REG-VNA                      PIC  X(200).
007400*
007500 FD  REL-VNA
007600     LABEL RECORD IS STANDARD.
007700 01  REG-RELATO                   PIC  X(200).
007800*
007900 WORKING-STORAGE               SECTION.
008000*================================================================*
008100 77  FILLER                      PIC  X(032)        VALUE
008200     'III WORKING STORAGE SECTION III'.
008300*
008400 77  WSS-FIM-ARQ                 PIC  X(001)         VALUE 'N'.
008500     88  WSS-FIM-VNA                          VALUE 'S'.
008600*
008700 01  WSS-AUXILIARES.
008800*----------------------------------------------------------------*
008900*    VARIAVEIS - FILE STATUS                                     *
009000*----------------------------------------------------------------*
009100     03  FS-VNA                  PIC  X(002)         VALUE SPACES.
009200     03  FS-RELATO               PIC  X(002)         VALUE SPACES.
009300*----------------------------------------------------------------*
009400*    CONTADORES                                                  *
009500*----------------------------------------------------------------*
009600     03  WSS-LINHAS-LIDAS        PIC  9(005) COMP-3  VALUE ZEROS.
009700     03  WSS-LINHAS-GRAVADAS     PIC  9(005) COMP-3  VALUE ZEROS.
009800     03  WSS-CONT-PONTOVIRG      PIC  9(002) COMP-3  VALUE ZEROS.
009900     03  FILLER                  PIC  X(010)         VALUE SPACES.
010000*----------------------------------------------------------------*
010100*    CHAVES DE CONTROLE DO ARQUIVO (CABECALHO JA VISTO?)         *
010200*----------------------------------------------------------------*
010300 01  WSS-CHAVES-CONTROLE.
010400     03  WSS-CABECALHO-OK        PIC  X(001)         VALUE 'N'.
010500         88  WSS-CABECALHO-VISTO             VALUE 'S'.
010600     03  WSS-DATAREF-OK          PIC  X(001)         VALUE 'N'.
010700         88  WSS-DATAREF-VISTA                VALUE 'S'.
010800     03  FILLER                  PIC  X(010)         VALUE SPACES.
010900*----------------------------------------------------------------*
011000*    DATA DE REFERENCIA DO LOTE (EXTRAIDA DA LINHA "Reference    *
011100*    Date :" - FORMATO MM/DD/YYYY - OU DATA DO SISTEMA SE A      *
011200*    LINHA NAO EXISTIR)                                          *
011300*----------------------------------------------------------------*
011400 01  WSS-DATAREF-LOTE.
011500     03  WSS-DREF-MES            PIC  9(002)         VALUE ZEROS.
011600     03  WSS-DREF-DIA            PIC  9(002)         VALUE ZEROS.
011700     03  WSS-DREF-ANO            PIC  9(004)         VALUE ZEROS.
011800     03  FILLER                  PIC  X(010)         VALUE SPACES.
011900*----------------------------------------------------------------*
012000*    REGISTRO DE SAIDA - VALOR NOMINAL ATUALIZADO (TESOURO)      *
012100*----------------------------------------------------------------*
012200 COPY 'FD-VNA.CPY'               REPLACING ==::== BY == ==.
012300*----------------------------------------------------------------*
012400*    AREA DE TRATAMENTO DA LINHA DE ENTRADA                      *
012500*----------------------------------------------------------------*
012600 01  WSS-CAMPOS-VNA.
012700     03  WSS-VNA-TITULO          PIC  X(040)         VALUE SPACES.
012800     03  WSS-VNA-COD-SELIC       PIC  X(040)         VALUE SPACES.
012900     03  WSS-VNA-VALOR           PIC  X(040)         VALUE SPACES.
013000     03  WSS-VNA-INDICE          PIC  X(040)         VALUE SPACES.
013100     03  WSS-VNA-REFERENCIA      PIC  X(040)         VALUE SPACES.
013200     03  WSS-VNA-DT-VALIDA       PIC  X(040)         VALUE SPACES.
013300     03  FILLER                  PIC  X(010)         VALUE SPACES.
013400*----------------------------------------------------------------*
013500*    AREA DE DECOMPOSICAO DE DATA (MM/DD/YYYY)                   *
013600*----------------------------------------------------------------*
013700 01  WSS-DATA-BARRA              PIC  X(010)         VALUE SPACES.
013800 01  WSS-DATA-BARRA-R REDEFINES WSS-DATA-BARRA.
013900     03  WSS-DTB-MES             PIC  X(002).
014000     03  FILLER                  PIC  X(001).
014100     03  WSS-DTB-DIA             PIC  X(002).
014200     03  FILLER                  PIC  X(001).
014300     03  WSS-DTB-ANO             PIC  X(004).
014400*----------------------------------------------------------------*
014500*    CONVERSOR DE NUMERO COM AGRUPADOR DE MILHAR "," (SEM        *
014600*    CONVERSAO DE LOCALE - O PONTO JA E O SEPARADOR DECIMAL)     *
014700*----------------------------------------------------------------*
014800 01  WSS-CONVERSOR.
014900     03  WSS-CNV-ENTRADA         PIC  X(040)         VALUE SPACES.
015000     03  WSS-CNV-ENTRADA-R REDEFINES WSS-CNV-ENTRADA.
015100         05  WSS-CNV-PRIMEIRO     PIC  X(001).
015200         05  WSS-CNV-RESTO        PIC  X(039).
015300     03  WSS-CNV-NEGATIVO        PIC  X(001)         VALUE 'N'.
015400         88  WSS-CNV-E-NEGATIVO              VALUE 'S'.
015500     03  WSS-CNV-TXT-INT         PIC  X(012)         VALUE ZEROS.
015600     03  WSS-CNV-TXT-DEC         PIC  X(014)         VALUE ZEROS.
015700     03  WSS-CNV-TAM             PIC  9(002) COMP    VALUE ZEROS.
015800     03  WSS-CNV-INT-N           PIC  9(012)         VALUE ZEROS.
015900     03  WSS-CNV-DEC-N           PIC  9(014)         VALUE ZEROS.
016000     03  WSS-CNV-VALOR           PIC S9(012)V9(014)
016100                                 COMP-3              VALUE ZEROS.
016200     03  FILLER                  PIC  X(010)         VALUE SPACES.
016300*----------------------------------------------------------------*
016400*    AREA DE RELATORIO                                           *
016500*----------------------------------------------------------------*
016600*  ---> CABECALHO
016700 01  CAB-CSV.
016800     03  FILLER                  PIC  X(070)         VALUE
016900     'Reference Date;Security;SELIC Code;VNA;Index;Reference;
017000-    'Valid Since'.
017100*
017200*  ---> DETALHE
017300 01  DET-CSV.
017400     03  DT-REF-CSV              PIC  9(008)         VALUE ZEROS.
017500     03  FILLER                  PIC  X(001)         VALUE ';'.
017600     03  TITULO-CSV              PIC  X(010)         VALUE SPACES.
017700     03  FILLER                  PIC  X(001)         VALUE ';'.
017800     03  SELIC-CSV               PIC  X(010)         VALUE SPACES.
017900     03  FILLER                  PIC  X(001)         VALUE ';'.
018000     03  VALOR-CSV               PIC -ZZZZZZZZ9.999999 VALUE ZEROS.
018100     03  FILLER                  PIC  X(001)         VALUE ';'.
018200     03  INDICE-CSV              PIC -ZZ9.99         VALUE ZEROS.
018300     03  FILLER                  PIC  X(001)         VALUE ';'.
018400     03  REFERENCIA-CSV          PIC  X(001)         VALUE SPACES.
018500     03  FILLER                  PIC  X(001)         VALUE ';'.
018600     03  DT-VALIDA-CSV           PIC  9(008)         VALUE ZEROS.
018700     03  FILLER                  PIC  X(010)         VALUE SPACES.
018800*
018900*  ---> TRILHA DE AUDITORIA
019000 COPY 'WS-AUDITOR.CPY'           REPLACING ==::== BY == ==.
019100 01  LIN-AUDITORIA               PIC  X(120)         VALUE SPACES.
019200*----------------------------------------------------------------*
019300*    AREA DE COMUNICACAO COM MDC00900 (BACKUP/DIA UTIL)          *
019400*----------------------------------------------------------------*
019500 COPY 'LK-BACKUP.CPY'            REPLACING ==::== BY == -BKP ==.
019600*
019700 01  WSS-DATA-SIS                PIC  9(008)         VALUE ZEROS.
019800 01  WSS-DATA-SIS-R REDEFINES WSS-DATA-SIS.
019900     03  WSS-DSIS-ANO            PIC  9(004).
020000     03  WSS-DSIS-MES            PIC  9(002).
020100     03  WSS-DSIS-DIA            PIC  9(002).
020200*
020300 01  WSS-HORA-SIS                PIC  9(006)         VALUE ZEROS.
020400 01  WSS-HORA-SIS-R REDEFINES WSS-HORA-SIS.
020500     03  WSS-HSIS-HH             PIC  9(002).
020600     03  WSS-HSIS-MM             PIC  9(002).
020700     03  WSS-HSIS-SS             PIC  9(002).
020800*
020900 01  FILLER                      PIC  X(032)        VALUE
021000     'FFF  FIM DA WORKING-STORAGE  FFF'.
021100*
021200*================================================================*
021300 PROCEDURE                       DIVISION.
021400*================================================================*
021500 RT-PRINCIPAL                    SECTION.
021600*  ---> Processamento principal.
021700*----------------------------------------------------------------*
021800*
021900     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
022000*
022100     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
022200*
022300     PERFORM RT-GRAVAR-AUDITORIA THRU RT-GRAVAR-AUDITORIAX.
022400*
022500     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
022600*
022700     PERFORM RT-FINALIZAR        THRU RT-FINALIZAR.
022800*
022900 RT-PRINCIPALX.
023000     EXIT.
023100*
023200*----------------------------------------------------------------*
023300 RT-INICIALIZAR                  SECTION.
023400*  ---> Inicializa areas, arma a data de referencia default com
023500*       a data do sistema, executa backup do relatorio anterior
023600*       e abre os arquivos.
023700*----------------------------------------------------------------*
023800*
023900     INITIALIZE WSS-AUXILIARES
024000                WSS-CHAVES-CONTROLE
024100                REG-VNA
024200        REPLACING ALPHANUMERIC   BY SPACES
024300                  NUMERIC        BY ZEROS.
024400*
024500     ACCEPT WSS-DATA-SIS         FROM DATE YYYYMMDD.
024600*
024700     MOVE WSS-DSIS-MES           TO WSS-DREF-MES.
024800     MOVE WSS-DSIS-DIA           TO WSS-DREF-DIA.
024900     MOVE WSS-DSIS-ANO           TO WSS-DREF-ANO.
025000*
025100     MOVE SPACES                 TO DIRETORIO-ARQ-BKP.
025200     STRING '.'                  DELIMITED BY SIZE
025300                                  INTO DIRETORIO-ARQ-BKP.
025400     MOVE 'VNA.TXT'              TO NOME-ARQ-BKP.
025500     MOVE 1                      TO DAYS-BACK-BKP.
025600     MOVE 'S'                    TO CONSIDERA-UTIL-BKP.
025700     MOVE 'BRA'                  TO PAIS-FERIADO-BKP.
025800     MOVE WSS-DSIS-ANO           TO DATA-HOJE-ANO-BKP.
025900     MOVE WSS-DSIS-MES           TO DATA-HOJE-MES-BKP.
026000     MOVE WSS-DSIS-DIA           TO DATA-HOJE-DIA-BKP.
026100*
026200     CALL 'MDC00900'             USING REG-BKP.
026300*
026400     IF NOT (RETORNO-OK-BKP OR RETORNO-SEM-BACKUP-BKP)
026500        DISPLAY 'MDC00007 - ERRO NO BACKUP: ' MENSAGEM-BKP
026600        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
026700     END-IF.
026800*
026900     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
027000*
027100     PERFORM RT-GRAVAR-CABECALHO THRU RT-GRAVAR-CABECALHOX.
027200*
027300 RT-INICIALIZARX.
027400     EXIT.
027500*
027600*----------------------------------------------------------------*
027700 RT-ABRIR-ARQUIVOS               SECTION.
027800*  ---> Abre o arquivo de entrada (Tesouro VNA) e o relatorio de
027900*       saida.
028000*----------------------------------------------------------------*
028100*
028200     OPEN INPUT  ARQ-VNA.
028300     IF FS-VNA NOT = '00'
028400        DISPLAY 'MDC00007 - ERRO AO ABRIR ARQ-VNA: ' FS-VNA
028500        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
028600     END-IF.
028700*
028800     OPEN OUTPUT REL-VNA.
028900     IF FS-RELATO NOT = '00'
029000        DISPLAY 'MDC00007 - ERRO AO ABRIR REL-VNA: ' FS-RELATO
029100        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
029200     END-IF.
029300*
029400 RT-ABRIR-ARQUIVOSX.
029500     EXIT.
029600*
029700*----------------------------------------------------------------*
029800 RT-GRAVAR-CABECALHO             SECTION.
029900*  ---> Grava a linha de cabecalho do relatorio de VNA.
030000*----------------------------------------------------------------*
030100*
030200     WRITE REG-RELATO            FROM CAB-CSV
030300                                  AFTER 1 LINE.
030400*
030500 RT-GRAVAR-CABECALHOX.
030600     EXIT.
030700*
030800*----------------------------------------------------------------*
030900 RT-PROCESSAR                    SECTION.
031000*  ---> Le e trata cada linha do arquivo, ate o fim.
031100*----------------------------------------------------------------*
031200*
031300     PERFORM RT-LER-VNA          THRU RT-LER-VNAX.
031400*
031500 RT-PROCESSAR-LACO.
031600     IF WSS-FIM-VNA
031700        GO TO RT-PROCESSAR-LACO-FIM
031800     END-IF.
031900*
032000     PERFORM RT-TRATAR-LINHA     THRU RT-TRATAR-LINHAX.
032100*
032200     PERFORM RT-LER-VNA          THRU RT-LER-VNAX.
032300*
032400     GO TO RT-PROCESSAR-LACO.
032500*
032600 RT-PROCESSAR-LACO-FIM.
032700*
032800 RT-PROCESSARX.
032900     EXIT.
033000*
033100*----------------------------------------------------------------*
033200 RT-LER-VNA                      SECTION.
033300*  ---> Le uma linha do arquivo de entrada.
033400*----------------------------------------------------------------*
033500*
033600     READ ARQ-VNA
033700        AT END
033800           SET WSS-FIM-VNA       TO TRUE
033900     END-READ.
034000*
034100     IF NOT WSS-FIM-VNA
034200        IF FS-VNA NOT = '00'
034300           DISPLAY 'MDC00007 - ERRO DE LEITURA: ' FS-VNA
034400           PERFORM RT-FINALIZAR  THRU RT-FINALIZAR
034500        ELSE
034600           ADD 1                 TO WSS-LINHAS-LIDAS
034700        END-IF
034800     END-IF.
034900*
035000 RT-LER-VNAX.
035100     EXIT.
035200*
035300*----------------------------------------------------------------*
035400 RT-TRATAR-LINHA                 SECTION.
035500*  ---> Classifica a linha lida: metadado de data de referencia,
035600*       cabecalho de colunas (validado com exatamente 6 campos)
035700*       ou linha de dados (tambem exatamente 6 campos).
035800*----------------------------------------------------------------*
035900*
036000     IF REG-VNA = SPACES
036100        GO TO RT-TRATAR-LINHAX
036200     END-IF.
036300*
036400     IF REG-VNA (1:16) = 'Reference Date :'
036500        PERFORM RT-TRATAR-DATAREF THRU RT-TRATAR-DATAREFX
036600        GO TO RT-TRATAR-LINHAX
036700     END-IF.
036800*
036900     IF REG-VNA (1:21) = 'Titulo;SELIC Code;UNV'
037000        PERFORM RT-TRATAR-CABECALHO THRU RT-TRATAR-CABECALHOX
037100        GO TO RT-TRATAR-LINHAX
037200     END-IF.
037300*
037400     IF WSS-CABECALHO-VISTO
037500        PERFORM RT-TRATAR-DETALHE THRU RT-TRATAR-DETALHEX
037600     END-IF.
037700*
037800 RT-TRATAR-LINHAX.
037900     EXIT.
038000*
038100*----------------------------------------------------------------*
038200 RT-TRATAR-DATAREF                SECTION.
038300*  ---> Extrai a data de referencia do lote da linha
038400*       "Reference Date :  MM/DD/YYYY".
038500*----------------------------------------------------------------*
038600*
038700     MOVE SPACES                 TO WSS-DATA-BARRA.
038800     MOVE REG-VNA (19:10)        TO WSS-DATA-BARRA.
038900*
039000     IF WSS-DATA-BARRA NOT = SPACES
039100        MOVE WSS-DTB-MES         TO WSS-DREF-MES
039200        MOVE WSS-DTB-DIA         TO WSS-DREF-DIA
039300        MOVE WSS-DTB-ANO         TO WSS-DREF-ANO
039400        SET WSS-DATAREF-VISTA    TO TRUE
039500     END-IF.
039600*
039700 RT-TRATAR-DATAREFX.
039800     EXIT.
039900*
040000*----------------------------------------------------------------*
040100 RT-TRATAR-CABECALHO              SECTION.
040200*  ---> Valida que a linha de cabecalho tem exatamente 6 campos
040300*       ";"-delimitados. Linha fora do padrao e erro fatal.
040400*----------------------------------------------------------------*
040500*
040600     MOVE ZEROS                  TO WSS-CONT-PONTOVIRG.
040700     INSPECT REG-VNA             TALLYING WSS-CONT-PONTOVIRG
040800                                  FOR ALL ';'.
040900*
041000     IF WSS-CONT-PONTOVIRG NOT = 5
041100        DISPLAY 'MDC00007 - CABECALHO INVALIDO: ' REG-VNA
041200        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
041300     END-IF.
041400*
041500     SET WSS-CABECALHO-VISTO     TO TRUE.
041600*
041700 RT-TRATAR-CABECALHOX.
041800     EXIT.
041900*
042000*----------------------------------------------------------------*
042100 RT-TRATAR-DETALHE                SECTION.
042200*  ---> Valida que a linha de dados tem exatamente 6 campos, e
042300*       entao separa e converte cada campo, gravando o detalhe.
042400*----------------------------------------------------------------*
042500*
042600     MOVE ZEROS                  TO WSS-CONT-PONTOVIRG.
042700     INSPECT REG-VNA             TALLYING WSS-CONT-PONTOVIRG
042800                                  FOR ALL ';'.
042900*
043000     IF WSS-CONT-PONTOVIRG NOT = 5
043100        DISPLAY 'MDC00007 - LINHA DE DADOS INVALIDA: ' REG-VNA
043200        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
043300     END-IF.
043400*
043500     INITIALIZE WSS-CAMPOS-VNA.
043600     UNSTRING REG-VNA            DELIMITED BY ';'
043700        INTO WSS-VNA-TITULO
043800             WSS-VNA-COD-SELIC
043900             WSS-VNA-VALOR
044000             WSS-VNA-INDICE
044100             WSS-VNA-REFERENCIA
044200             WSS-VNA-DT-VALIDA
044300     END-UNSTRING.
044400*
044500     MOVE WSS-DREF-MES           TO REF-MES.
044600     MOVE WSS-DREF-DIA           TO REF-DIA.
044700     MOVE WSS-DREF-ANO           TO REF-ANO.
044800*
044900     MOVE WSS-VNA-TITULO (1:10)  TO TITULO.
045000     MOVE WSS-VNA-COD-SELIC (1:10) TO COD-SELIC.
045100     MOVE WSS-VNA-REFERENCIA (1:1) TO REFERENCIA.
045200*
045300     MOVE WSS-VNA-VALOR          TO WSS-CNV-ENTRADA.
045400     PERFORM RT-CONVERTER-AGRUPADO THRU RT-CONVERTER-AGRUPADOX.
045500     MOVE WSS-CNV-VALOR          TO VALOR-VNA.
045600*
045700     MOVE WSS-VNA-INDICE         TO WSS-CNV-ENTRADA.
045800     PERFORM RT-CONVERTER-AGRUPADO THRU RT-CONVERTER-AGRUPADOX.
045900     MOVE WSS-CNV-VALOR          TO INDICE.
046000*
046100     MOVE SPACES                 TO WSS-DATA-BARRA.
046200     MOVE WSS-VNA-DT-VALIDA (1:10) TO WSS-DATA-BARRA.
046300     MOVE WSS-DTB-MES            TO VAL-MES.
046400     MOVE WSS-DTB-DIA            TO VAL-DIA.
046500     MOVE WSS-DTB-ANO            TO VAL-ANO.
046600*
046700     PERFORM RT-GRAVAR-DETALHE   THRU RT-GRAVAR-DETALHEX.
046800*
046900 RT-TRATAR-DETALHEX.
047000     EXIT.
047100*
047200*----------------------------------------------------------------*
047300 RT-CONVERTER-AGRUPADO            SECTION.
047400*  ---> Converte WSS-CNV-ENTRADA (numero com "," agrupador de
047500*       milhar e "." decimal - sem troca de locale, o ponto ja
047600*       e o separador decimal da origem) em WSS-CNV-VALOR
047700*       COMP-3.
047800*----------------------------------------------------------------*
047900*
048000     MOVE 'N'                    TO WSS-CNV-NEGATIVO.
048100     MOVE ZEROS                  TO WSS-CNV-INT-N
048200                                     WSS-CNV-DEC-N
048300                                     WSS-CNV-VALOR.
048400     MOVE SPACES                 TO WSS-CNV-TXT-INT
048500                                     WSS-CNV-TXT-DEC.
048600*
048700     IF WSS-CNV-ENTRADA = SPACES
048800        GO TO RT-CONVERTER-AGRUPADOX
048900     END-IF.
049000*
049100     IF WSS-CNV-PRIMEIRO = '-'
049200        SET WSS-CNV-E-NEGATIVO   TO TRUE
049300        MOVE WSS-CNV-RESTO       TO WSS-CNV-ENTRADA
049400     END-IF.
049500*
049600     INSPECT WSS-CNV-ENTRADA     CONVERTING ',' TO SPACE.
049700*
049800     UNSTRING WSS-CNV-ENTRADA    DELIMITED BY '.'
049900        INTO WSS-CNV-TXT-INT
050000             WSS-CNV-TXT-DEC
050100     END-UNSTRING.
050200*
050300     MOVE ZEROS                  TO WSS-CNV-TAM.
050400     INSPECT WSS-CNV-TXT-INT     TALLYING WSS-CNV-TAM
050500                                  FOR CHARACTERS BEFORE SPACE.
050600     IF WSS-CNV-TAM > ZEROS
050700        MOVE WSS-CNV-TXT-INT(1:WSS-CNV-TAM)
050800                              TO WSS-CNV-INT-N(13 - WSS-CNV-TAM:
050900                                                    WSS-CNV-TAM)
051000     END-IF.
051100*
051200     MOVE ZEROS                  TO WSS-CNV-DEC-N.
051300     MOVE ZEROS                  TO WSS-CNV-TAM.
051400     INSPECT WSS-CNV-TXT-DEC     TALLYING WSS-CNV-TAM
051500                                  FOR CHARACTERS BEFORE SPACE.
051600     IF WSS-CNV-TAM > ZEROS
051700        MOVE WSS-CNV-TXT-DEC(1:WSS-CNV-TAM)
051800                              TO WSS-CNV-DEC-N(1:WSS-CNV-TAM)
051900     END-IF.
052000*
052100     COMPUTE WSS-CNV-VALOR ROUNDED =
052200             WSS-CNV-INT-N + (WSS-CNV-DEC-N / 100000000000000).
052300*
052400     IF WSS-CNV-E-NEGATIVO
052500        COMPUTE WSS-CNV-VALOR = WSS-CNV-VALOR * -1
052600     END-IF.
052700*
052800 RT-CONVERTER-AGRUPADOX.
052900     EXIT.
053000*
053100*----------------------------------------------------------------*
053200 RT-GRAVAR-DETALHE                SECTION.
053300*  ---> Monta e grava a linha detalhe do relatorio.
053400*----------------------------------------------------------------*
053500*
053600     MOVE DT-REFERENCIA          TO DT-REF-CSV.
053700     MOVE TITULO                 TO TITULO-CSV.
053800     MOVE COD-SELIC              TO SELIC-CSV.
053900     MOVE VALOR-VNA              TO VALOR-CSV.
054000     MOVE INDICE                 TO INDICE-CSV.
054100     MOVE REFERENCIA             TO REFERENCIA-CSV.
054200     MOVE DT-VALIDO-DESDE        TO DT-VALIDA-CSV.
054300*
054400     WRITE REG-RELATO            FROM DET-CSV AFTER 1 LINE.
054500*
054600     ADD 1                       TO WSS-LINHAS-GRAVADAS.
054700*
054800 RT-GRAVAR-DETALHEX.
054900     EXIT.
055000*
055100*----------------------------------------------------------------*
055200 RT-GRAVAR-AUDITORIA              SECTION.
055300*  ---> Grava a trilha de auditoria ao final do relatorio.
055400*----------------------------------------------------------------*
055500*
055600     MOVE 'RELATORIO DE VALOR NOMINAL ATUALIZADO' TO
055700                                  WSS-AUD-TITULO.
055800     MOVE WSS-DREF-ANO           TO WSS-AUD-REF-ANO.
055900     MOVE WSS-DREF-MES           TO WSS-AUD-REF-MES.
056000     MOVE WSS-DREF-DIA           TO WSS-AUD-REF-DIA.
056100     MOVE WSS-DATA-SIS           TO WSS-AUD-CRI-DATA.
056200*
056300     ACCEPT WSS-HORA-SIS         FROM TIME.
056400     MOVE WSS-HORA-SIS           TO WSS-AUD-CRI-HORA.
056500*
056600     ACCEPT WSS-AUD-USUARIO      FROM ENVIRONMENT 'USERNAME'.
056700*
056800     IF CHAVE-DEBUG-LIGADA
056900        DISPLAY 'MDC00007 - LINHAS LIDAS.: ' WSS-LINHAS-LIDAS
057000        DISPLAY 'MDC00007 - LINHAS GRAV..: ' WSS-LINHAS-GRAVADAS
057100        DISPLAY 'MDC00007 - HORA: ' WSS-HSIS-HH ':'
057200                                    WSS-HSIS-MM ':'
057300                                    WSS-HSIS-SS
057400     END-IF.
057500*
057600     STRING 'AUDIT;'             DELIMITED BY SIZE
057700            WSS-AUD-TITULO       DELIMITED BY SIZE
057800            ';'                  DELIMITED BY SIZE
057900            WSS-AUD-DATA-REF     DELIMITED BY SIZE
058000            ';'                  DELIMITED BY SIZE
058100            WSS-AUD-CRIADO-EM    DELIMITED BY SIZE
058200            ';'                  DELIMITED BY SIZE
058300            WSS-AUD-USUARIO      DELIMITED BY SIZE
058400            INTO LIN-AUDITORIA.
058500*
058600     WRITE REG-RELATO            FROM LIN-AUDITORIA
058700                                  AFTER 1 LINE.
058800*
058900 RT-GRAVAR-AUDITORIAX.
059000     EXIT.
059100*
059200*----------------------------------------------------------------*
059300 RT-FECHAR-ARQUIVOS               SECTION.
059400*  ---> Fecha os arquivos de entrada e saida.
059500*----------------------------------------------------------------*
059600*
059700     CLOSE ARQ-VNA
059800           REL-VNA.
059900*
060000 RT-FECHAR-ARQUIVOSX.
060100     EXIT.
060200*
060300*----------------------------------------------------------------*
060400 RT-FINALIZAR                     SECTION.
060500*  ---> Encerra o programa.
060600*----------------------------------------------------------------*
060700*
060800     GOBACK.
