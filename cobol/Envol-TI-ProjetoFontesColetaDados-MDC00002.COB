000100 IDENTIFICATION               DIVISION.
000200*================================================================*
000300 PROGRAM-ID.                  MDC00002.
000400 AUTHOR.                      M.ALVES.
000500 INSTALLATION.                ENVOL-TI PROCESSAMENTO DE DADOS.
000600 DATE-WRITTEN.                22 AGO 1989.
000700 DATE-COMPILED.
000800 SECURITY.                    USO INTERNO - SOMENTE BATCH.
000900*REMARKS.
001000*     *----------------------------------------------------------*
001100*     *#NOME     : MDC00002 ---> PARIDADE CAMBIAL (BACEN)        *
001200*     *----------------------------------------------------------*
001300*     *#TIPO     : PROGRAMA COBOL - BATCH                        *
001400*     *----------------------------------------------------------*
001500*     *#ANALISTA : M.ALVES                                       *
001600*     *----------------------------------------------------------*
001700*     *#FUNCAO   : LE O ARQUIVO DE PARIDADE DE TAXAS DE CAMBIO   *
001800*     *            DIVULGADO PELO BANCO CENTRAL (LAYOUT ";" SEM  *
001900*     *            CABECALHO) E GERA O RELATORIO SEQUENCIAL DE   *
002000*     *            PARIDADES, COM TRILHA DE AUDITORIA FINAL.     *
002100*     *----------------------------------------------------------*
002200*----------------------------------------------------------------*
002300*    H I S T O R I C O   D E   A L T E R A C O E S               *
002400*----------------------------------------------------------------*
002500*DATA       AUTOR      CHAMADO      DESCRICAO                    *
002600*----------------------------------------------------------------*
002700*22.08.1989 M.ALVES     OS-0240     Criacao - BOLETIM DE CAMBIO  *
002800*                                   DIARIO (CARGA FITA BACEN)    *
002900*03.02.1990 M.ALVES     OS-0277     Inclusao paridade            *
003000*                                   compra/venda                 *
003100*17.09.1992 J.PAIVA     OS-0314     Ajuste layout fita - campo   *
003200*                                   tipo de moeda (posicao 9)    *
003300*11.01.1994 J.PAIVA     OS-0351     Correcao casas decimais taxa *
003400*08.04.1996 C.ROCHA     OS-0388     Migracao fita 9 trilhas p/   *
003500*                                   disco - arquivo sequencial   *
003600*19.11.1998 C.ROCHA     Y2K-1140    Preparacao ANO 2000 - datas  *
003700*                                   com 4 digitos no relatorio   *
003800*14.06.1999 C.ROCHA     Y2K-1140    Teste virada de seculo OK    *
003900*25.03.2003 P.FARIAS    OS-0425     Emissao em disco - fim da    *
004000*                                   impressao em formulario      *
004100*02.08.2007 P.FARIAS    OS-0462     Ajuste arredondamento taxa   *
004200*14.07.2024 R.TAVARES   MDC-0002    Programa reescrito para o    *
004300*                                   coletor de dados de mercado; *
004400*                                   origem do arquivo passa a ser*
004500*                                   o boletim BACEN em formato   *
004600*                                   ";" sem cabecalho e inclui   *
004700*                                   backup via MDC00900          *
004800*02.09.2024 R.TAVARES   MDC-0022    Tratamento de campo nulo     *
004900*                                   ('--') nas taxas/paridade    *
005000*10.08.2026 R.TAVARES   MDC-0031    Retirado MOVE indevido do    *
005100*                                   ano-referencia do registro   *
005200*                                   para WSS-DSIS-ANO em         *
005300*                                   RT-GRAVAR-DETALHE; campo     *
005400*                                   alimentava trilha de         *
005500*                                   auditoria com ano errado     *
005600*----------------------------------------------------------------*
005700 ENVIRONMENT                  DIVISION.
005800*================================================================*
005900 CONFIGURATION                SECTION.
006000 SPECIAL-NAMES.
006100     C01                      IS TOP-OF-FORM
006200     CLASS DIGITO             IS "0123456789"
006300     UPSI-0                   ON  STATUS IS CHAVE-DEBUG-LIGADA
006400                              OFF STATUS IS CHAVE-DEBUG-DESLIGADA.
006500*
006600 INPUT-OUTPUT                 SECTION.
006700 FILE-CONTROL.
006800     SELECT ARQ-CAMBIO        ASSIGN TO 'CAMBIO'
006900                              ORGANIZATION IS LINE SEQUENTIAL
007000                              ACCESS MODE IS SEQUENTIAL
007100                              FILE STATUS IS FS-CAMBIO.
007200*
007300     SELECT REL-CAMBIO        ASSIGN TO 'CAMBIO.TXT'
007400                              ORGANIZATION IS LINE SEQUENTIAL
007500                              ACCESS MODE IS SEQUENTIAL
007600                              FILE STATUS IS FS-RELATO.
007700*
007800 DATA                         DIVISION.
007900*================================================================*
008000 FILE                         SECTION.
008100*
008200 FD  ARQ-CAMBIO
008300     LABEL RECORD IS STANDARD.
008400 01  REG-CAMBIO                   PIC  X(200).
008500*
008600 FD  REL-CAMBIO
008700     LABEL RECORD IS STANDARD.
008800 01  REG-RELATO                   PIC  X(200).
008900*
009000 WORKING-STORAGE               SECTION.
009100*================================================================*
009200 77  FILLER                      PIC  X(032)        VALUE
009300     'III WORKING STORAGE SECTION III'.
009400*
009500 77  WSS-FIM-ARQ                 PIC  X(001)         VALUE 'N'.
009600     88  WSS-FIM-CAMBIO                      VALUE 'S'.
009700*
009800 01  WSS-AUXILIARES.
009900*----------------------------------------------------------------*
010000*    VARIAVEIS - FILE STATUS                                     *
010100*----------------------------------------------------------------*
010200     03  FS-CAMBIO               PIC  X(002)         VALUE SPACES.
010300     03  FS-RELATO               PIC  X(002)         VALUE SPACES.
010400*----------------------------------------------------------------*
010500*    CONTADORES                                                  *
010600*----------------------------------------------------------------*
010700     03  WSS-LINHAS-LIDAS        PIC  9(005) COMP-3  VALUE ZEROS.
010800     03  WSS-LINHAS-GRAVADAS     PIC  9(005) COMP-3  VALUE ZEROS.
010900     03  FILLER                  PIC  X(010)         VALUE SPACES.
011000*----------------------------------------------------------------*
011100*    REGISTRO DE SAIDA - PARIDADE DE CAMBIO (BACEN)              *
011200*----------------------------------------------------------------*
011300 COPY 'FD-CAMBIO.CPY'            REPLACING ==::== BY == ==.
011400*----------------------------------------------------------------*
011500*    AREA DE DECOMPOSICAO DA LINHA ";"-DELIMITADA (8 CAMPOS)     *
011600*----------------------------------------------------------------*
011700 01  WSS-CAMPOS-CAMBIO.
011800     03  WSS-CC-DT-REF           PIC  X(010)         VALUE SPACES.
011900     03  WSS-CC-COD-MOEDA        PIC  X(010)         VALUE SPACES.
012000     03  WSS-CC-TIPO-MOEDA       PIC  X(010)         VALUE SPACES.
012100     03  WSS-CC-SIGLA-MOEDA      PIC  X(010)         VALUE SPACES.
012200     03  WSS-CC-TX-COMPRA        PIC  X(020)         VALUE SPACES.
012300     03  WSS-CC-TX-VENDA         PIC  X(020)         VALUE SPACES.
012400     03  WSS-CC-PARID-COMPRA     PIC  X(020)         VALUE SPACES.
012500     03  WSS-CC-PARID-VENDA      PIC  X(020)         VALUE SPACES.
012600     03  WSS-CC-CONT-PONTOVIRG   PIC  9(002) COMP-3  VALUE ZEROS.
012700     03  FILLER                  PIC  X(010)         VALUE SPACES.
012800*----------------------------------------------------------------*
012900*    DECOMPOSICAO DA DATA dd/MM/yyyy                             *
013000*----------------------------------------------------------------*
013100 01  WSS-DATA-BARRA              PIC  X(010)         VALUE SPACES.
013200 01  WSS-DATA-BARRA-R REDEFINES WSS-DATA-BARRA.
013300     03  WSS-DTB-DIA             PIC  X(002).
013400     03  FILLER                  PIC  X(001).
013500     03  WSS-DTB-MES             PIC  X(002).
013600     03  FILLER                  PIC  X(001).
013700     03  WSS-DTB-ANO             PIC  X(004).
013800*----------------------------------------------------------------*
013900*    CONVERSOR GENERICO DE DECIMAL PT-BR (VIRGULA) P/ COMP-3     *
014000*    (REUTILIZADO POR TODOS OS CAMPOS NUMERICOS DO LAYOUT)       *
014100*----------------------------------------------------------------*
014200 01  WSS-CONVERSOR.
014300     03  WSS-CNV-ENTRADA         PIC  X(020)         VALUE SPACES.
014400     03  WSS-CNV-ENTRADA-R REDEFINES WSS-CNV-ENTRADA.
014500         05  WSS-CNV-PRIMEIRO     PIC  X(001).
014600         05  WSS-CNV-RESTO        PIC  X(019).
014700     03  WSS-CNV-NULO            PIC  X(001)         VALUE 'N'.
014800         88  WSS-CNV-E-NULO                  VALUE 'S'.
014900     03  WSS-CNV-NEGATIVO        PIC  X(001)         VALUE 'N'.
015000         88  WSS-CNV-E-NEGATIVO              VALUE 'S'.
015100     03  WSS-CNV-TXT-INT         PIC  X(009)         VALUE ZEROS.
015200     03  WSS-CNV-TXT-DEC         PIC  X(014)         VALUE ZEROS.
015300     03  WSS-CNV-TAM             PIC  9(002) COMP    VALUE ZEROS.
015400     03  WSS-CNV-INT-N           PIC  9(009)         VALUE ZEROS.
015500     03  WSS-CNV-DEC-N           PIC  9(014)         VALUE ZEROS.
015600     03  WSS-CNV-VALOR           PIC S9(009)V9(014)
015700                                 COMP-3              VALUE ZEROS.
015800     03  FILLER                  PIC  X(010)         VALUE SPACES.
015900*----------------------------------------------------------------*
016000*    AREA DE RELATORIO                                           *
016100*----------------------------------------------------------------*
016200*  ---> CABECALHO
016300 01  CAB-CSV.
016400     03  FILLER                  PIC  X(090)         VALUE
016500     'Reference Date;Currency ID;Type;Currency Code;Buy Rate;Se
016600-    ' ll Rate;Buy Parity;Sell Parity'.
016700*
016800*  ---> DETALHE
016900 01  DET-CSV.
017000     03  DT-REF-CSV              PIC  9(008)         VALUE ZEROS.
017100     03  FILLER                  PIC  X(001)         VALUE ';'.
017200     03  COD-MOEDA-CSV           PIC  X(003)         VALUE SPACES.
017300     03  FILLER                  PIC  X(001)         VALUE ';'.
017400     03  TIPO-MOEDA-CSV          PIC  X(001)         VALUE SPACES.
017500     03  FILLER                  PIC  X(001)         VALUE ';'.
017600     03  SIGLA-MOEDA-CSV         PIC  X(003)         VALUE SPACES.
017700     03  FILLER                  PIC  X(001)         VALUE ';'.
017800     03  TX-COMPRA-CSV           PIC -ZZZ9.99999999  VALUE ZEROS.
017900     03  FILLER                  PIC  X(001)         VALUE ';'.
018000     03  TX-VENDA-CSV            PIC -ZZZ9.99999999  VALUE ZEROS.
018100     03  FILLER                  PIC  X(001)         VALUE ';'.
018200     03  PARID-COMPRA-CSV        PIC -ZZZ9.99999999  VALUE ZEROS.
018300     03  FILLER                  PIC  X(001)         VALUE ';'.
018400     03  PARID-VENDA-CSV         PIC -ZZZ9.99999999  VALUE ZEROS.
018500     03  FILLER                  PIC  X(010)         VALUE SPACES.
018600*
018700*  ---> TRILHA DE AUDITORIA
018800 COPY 'WS-AUDITOR.CPY'           REPLACING ==::== BY == ==.
018900 01  LIN-AUDITORIA               PIC  X(120)         VALUE SPACES.
019000*----------------------------------------------------------------*
019100*    AREA DE COMUNICACAO COM MDC00900 (BACKUP/DIA UTIL)          *
019200*----------------------------------------------------------------*
019300 COPY 'LK-BACKUP.CPY'            REPLACING ==::== BY == -BKP ==.
019400*
019500 01  WSS-DATA-SIS                PIC  9(008)         VALUE ZEROS.
019600 01  WSS-DATA-SIS-R REDEFINES WSS-DATA-SIS.
019700     03  WSS-DSIS-ANO            PIC  9(004).
019800     03  WSS-DSIS-MES            PIC  9(002).
019900     03  WSS-DSIS-DIA            PIC  9(002).
020000*
020100 01  WSS-HORA-SIS                PIC  9(006)         VALUE ZEROS.
020200 01  WSS-HORA-SIS-R REDEFINES WSS-HORA-SIS.
020300     03  WSS-HSIS-HH             PIC  9(002).
020400     03  WSS-HSIS-MM             PIC  9(002).
020500     03  WSS-HSIS-SS             PIC  9(002).
020600*
020700 01  FILLER                      PIC  X(032)        VALUE
020800     'FFF  FIM DA WORKING-STORAGE  FFF'.
020900*
021000*================================================================*
021100 PROCEDURE                       DIVISION.
021200*================================================================*
021300 RT-PRINCIPAL                    SECTION.
021400*  ---> Processamento principal.
021500*----------------------------------------------------------------*
021600*
021700     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
021800*
021900     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
022000*
022100     PERFORM RT-GRAVAR-AUDITORIA THRU RT-GRAVAR-AUDITORIAX.
022200*
022300     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
022400*
022500     PERFORM RT-FINALIZAR        THRU RT-FINALIZAR.
022600*
022700 RT-PRINCIPALX.
022800     EXIT.
022900*
023000*----------------------------------------------------------------*
023100 RT-INICIALIZAR                  SECTION.
023200*  ---> Inicializa areas, executa backup do relatorio anterior e
023300*       abre os arquivos.
023400*----------------------------------------------------------------*
023500*
023600     INITIALIZE WSS-AUXILIARES
023700                WSS-CAMPOS-CAMBIO
023800                REG-CAMBIO
023900        REPLACING ALPHANUMERIC   BY SPACES
024000                  NUMERIC        BY ZEROS.
024100*
024200     ACCEPT WSS-DATA-SIS         FROM DATE YYYYMMDD.
024300*
024400     MOVE SPACES                 TO DIRETORIO-ARQ-BKP.
024500     STRING '.'                  DELIMITED BY SIZE
024600                                  INTO DIRETORIO-ARQ-BKP.
024700     MOVE 'CAMBIO.TXT'           TO NOME-ARQ-BKP.
024800     MOVE 1                      TO DAYS-BACK-BKP.
024900     MOVE 'S'                    TO CONSIDERA-UTIL-BKP.
025000     MOVE 'BRA'                  TO PAIS-FERIADO-BKP.
025100     MOVE WSS-DSIS-ANO           TO DATA-HOJE-ANO-BKP.
025200     MOVE WSS-DSIS-MES           TO DATA-HOJE-MES-BKP.
025300     MOVE WSS-DSIS-DIA           TO DATA-HOJE-DIA-BKP.
025400*
025500     CALL 'MDC00900'             USING REG-BKP.
025600*
025700     IF NOT (RETORNO-OK-BKP OR RETORNO-SEM-BACKUP-BKP)
025800        DISPLAY 'MDC00002 - ERRO NO BACKUP: ' MENSAGEM-BKP
025900        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
026000     END-IF.
026100*
026200     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
026300*
026400     PERFORM RT-GRAVAR-CABECALHO THRU RT-GRAVAR-CABECALHOX.
026500*
026600 RT-INICIALIZARX.
026700     EXIT.
026800*
026900*----------------------------------------------------------------*
027000 RT-ABRIR-ARQUIVOS               SECTION.
027100*  ---> Abre o arquivo de entrada (BACEN) e o relatorio de saida.
027200*----------------------------------------------------------------*
027300*
027400     OPEN INPUT  ARQ-CAMBIO.
027500     IF FS-CAMBIO NOT = '00'
027600        DISPLAY 'MDC00002 - ERRO AO ABRIR ARQ-CAMBIO: ' FS-CAMBIO
027700        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
027800     END-IF.
027900*
028000     OPEN OUTPUT REL-CAMBIO.
028100     IF FS-RELATO NOT = '00'
028200        DISPLAY 'MDC00002 - ERRO AO ABRIR REL-CAMBIO: ' FS-RELATO
028300        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
028400     END-IF.
028500*
028600 RT-ABRIR-ARQUIVOSX.
028700     EXIT.
028800*
028900*----------------------------------------------------------------*
029000 RT-GRAVAR-CABECALHO             SECTION.
029100*  ---> Grava a linha de cabecalho do relatorio de paridades.
029200*----------------------------------------------------------------*
029300*
029400     WRITE REG-RELATO            FROM CAB-CSV
029500                                  AFTER 1 LINE.
029600*
029700 RT-GRAVAR-CABECALHOX.
029800     EXIT.
029900*
030000*----------------------------------------------------------------*
030100 RT-PROCESSAR                    SECTION.
030200*  ---> Le e trata cada linha do arquivo BACEN, ate o fim.
030300*       Nao ha linha de cabecalho a descartar neste layout.
030400*----------------------------------------------------------------*
030500*
030600     PERFORM RT-LER-CAMBIO       THRU RT-LER-CAMBIOX.
030700*
030800 RT-PROCESSAR-LACO.
030900     IF WSS-FIM-CAMBIO
031000        GO TO RT-PROCESSAR-LACO-FIM
031100     END-IF.
031200*
031300     PERFORM RT-TRATAR-CAMBIO    THRU RT-TRATAR-CAMBIOX.
031400*
031500     PERFORM RT-LER-CAMBIO       THRU RT-LER-CAMBIOX.
031600*
031700     GO TO RT-PROCESSAR-LACO.
031800*
031900 RT-PROCESSAR-LACO-FIM.
032000*
032100 RT-PROCESSARX.
032200     EXIT.
032300*
032400*----------------------------------------------------------------*
032500 RT-LER-CAMBIO                   SECTION.
032600*  ---> Le uma linha do arquivo de paridades de cambio.
032700*----------------------------------------------------------------*
032800*
032900     READ ARQ-CAMBIO
033000        AT END
033100           SET WSS-FIM-CAMBIO    TO TRUE
033200     END-READ.
033300*
033400     IF NOT WSS-FIM-CAMBIO
033500        IF FS-CAMBIO NOT = '00'
033600           DISPLAY 'MDC00002 - ERRO DE LEITURA: ' FS-CAMBIO
033700           PERFORM RT-FINALIZAR  THRU RT-FINALIZAR
033800        ELSE
033900           ADD 1                 TO WSS-LINHAS-LIDAS
034000        END-IF
034100     END-IF.
034200*
034300 RT-LER-CAMBIOX.
034400     EXIT.
034500*
034600*----------------------------------------------------------------*
034700 RT-TRATAR-CAMBIO                SECTION.
034800*  ---> Decompoe a linha ";"-delimitada (8 campos, sem cabecalho)
034900*       e converte data e taxas para o layout de saida.
035000*----------------------------------------------------------------*
035100*
035200     IF REG-CAMBIO = SPACES
035300        GO TO RT-TRATAR-CAMBIOX
035400     END-IF.
035500*
035600     INITIALIZE WSS-CAMPOS-CAMBIO.
035700*
035800     UNSTRING REG-CAMBIO         DELIMITED BY ';'
035900        INTO WSS-CC-DT-REF
036000             WSS-CC-COD-MOEDA
036100             WSS-CC-TIPO-MOEDA
036200             WSS-CC-SIGLA-MOEDA
036300             WSS-CC-TX-COMPRA
036400             WSS-CC-TX-VENDA
036500             WSS-CC-PARID-COMPRA
036600             WSS-CC-PARID-VENDA
036700        TALLYING IN WSS-CC-CONT-PONTOVIRG
036800     END-UNSTRING.
036900*
037000     MOVE WSS-CC-DT-REF(1:10)    TO WSS-DATA-BARRA.
037100     MOVE WSS-DTB-ANO            TO REF-ANO.
037200     MOVE WSS-DTB-MES            TO REF-MES.
037300     MOVE WSS-DTB-DIA            TO REF-DIA.
037400*
037500     MOVE WSS-CC-COD-MOEDA(1:3)  TO COD-MOEDA.
037600     MOVE WSS-CC-TIPO-MOEDA(1:1) TO TIPO-MOEDA.
037700     MOVE WSS-CC-SIGLA-MOEDA(1:3) TO SIGLA-MOEDA.
037800*
037900     MOVE WSS-CC-TX-COMPRA       TO WSS-CNV-ENTRADA.
038000     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
038100     IF WSS-CNV-E-NULO
038200        SET E-NULO-TX-COMPRA     TO TRUE
038300     ELSE
038400        MOVE WSS-CNV-VALOR       TO TX-COMPRA
038500     END-IF.
038600*
038700     MOVE WSS-CC-TX-VENDA        TO WSS-CNV-ENTRADA.
038800     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
038900     IF WSS-CNV-E-NULO
039000        SET E-NULO-TX-VENDA      TO TRUE
039100     ELSE
039200        MOVE WSS-CNV-VALOR       TO TX-VENDA
039300     END-IF.
039400*
039500     MOVE WSS-CC-PARID-COMPRA    TO WSS-CNV-ENTRADA.
039600     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
039700     IF WSS-CNV-E-NULO
039800        SET E-NULO-PARID-COMPRA  TO TRUE
039900     ELSE
040000        MOVE WSS-CNV-VALOR       TO PARID-COMPRA
040100     END-IF.
040200*
040300     MOVE WSS-CC-PARID-VENDA     TO WSS-CNV-ENTRADA.
040400     PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX.
040500     IF WSS-CNV-E-NULO
040600        SET E-NULO-PARID-VENDA   TO TRUE
040700     ELSE
040800        MOVE WSS-CNV-VALOR       TO PARID-VENDA
040900     END-IF.
041000*
041100     PERFORM RT-GRAVAR-DETALHE   THRU RT-GRAVAR-DETALHEX.
041200*
041300 RT-TRATAR-CAMBIOX.
041400     EXIT.
041500*
041600*----------------------------------------------------------------*
041700 RT-CONVERTER-DECIMAL            SECTION.
041800*  ---> Converte um campo texto no formato PT-BR (ponto milhar,
041900*       virgula decimal, '--'/branco = nulo) para COMP-3.
042000*       Entrada : WSS-CNV-ENTRADA.  Saida : WSS-CNV-VALOR /
042100*       WSS-CNV-NULO.
042200*----------------------------------------------------------------*
042300*
042400     MOVE 'N'                    TO WSS-CNV-NULO.
042500     MOVE 'N'                    TO WSS-CNV-NEGATIVO.
042600     MOVE ZEROS                  TO WSS-CNV-INT-N
042700                                     WSS-CNV-DEC-N
042800                                     WSS-CNV-VALOR.
042900     MOVE SPACES                 TO WSS-CNV-TXT-INT
043000                                     WSS-CNV-TXT-DEC.
043100*
043200     IF WSS-CNV-ENTRADA = SPACES
043300        SET WSS-CNV-E-NULO       TO TRUE
043400        GO TO RT-CONVERTER-DECIMALX
043500     END-IF.
043600*
043700     IF WSS-CNV-PRIMEIRO = '-' AND WSS-CNV-RESTO(1:1) = '-'
043800        SET WSS-CNV-E-NULO       TO TRUE
043900        GO TO RT-CONVERTER-DECIMALX
044000     END-IF.
044100*
044200     IF WSS-CNV-PRIMEIRO = '-'
044300        SET WSS-CNV-E-NEGATIVO   TO TRUE
044400        MOVE WSS-CNV-RESTO       TO WSS-CNV-ENTRADA
044500     END-IF.
044600*
044700     INSPECT WSS-CNV-ENTRADA     CONVERTING '.' TO SPACE.
044800*
044900     UNSTRING WSS-CNV-ENTRADA    DELIMITED BY ','
045000        INTO WSS-CNV-TXT-INT
045100             WSS-CNV-TXT-DEC
045200     END-UNSTRING.
045300*
045400     MOVE ZEROS                  TO WSS-CNV-TAM.
045500     INSPECT WSS-CNV-TXT-INT     TALLYING WSS-CNV-TAM
045600                                  FOR CHARACTERS BEFORE SPACE.
045700     IF WSS-CNV-TAM > ZEROS
045800        MOVE WSS-CNV-TXT-INT(1:WSS-CNV-TAM)
045900                              TO WSS-CNV-INT-N(10 - WSS-CNV-TAM:
046000                                                   WSS-CNV-TAM)
046100     END-IF.
046200*
046300     MOVE ZEROS                  TO WSS-CNV-DEC-N.
046400     MOVE ZEROS                  TO WSS-CNV-TAM.
046500     INSPECT WSS-CNV-TXT-DEC     TALLYING WSS-CNV-TAM
046600                                  FOR CHARACTERS BEFORE SPACE.
046700     IF WSS-CNV-TAM > ZEROS
046800        MOVE WSS-CNV-TXT-DEC(1:WSS-CNV-TAM)
046900                              TO WSS-CNV-DEC-N(1:WSS-CNV-TAM)
047000     END-IF.
047100*
047200     COMPUTE WSS-CNV-VALOR ROUNDED =
047300             WSS-CNV-INT-N + (WSS-CNV-DEC-N / 100000000000000).
047400*
047500     IF WSS-CNV-E-NEGATIVO
047600        COMPUTE WSS-CNV-VALOR = WSS-CNV-VALOR * -1
047700     END-IF.
047800*
047900 RT-CONVERTER-DECIMALX.
048000     EXIT.
048100*
048200*----------------------------------------------------------------*
048300 RT-GRAVAR-DETALHE               SECTION.
048400*  ---> Move o registro de saida para a linha de relatorio e
048500*       grava.
048600*----------------------------------------------------------------*
048700*
048800     MOVE DT-REFERENCIA          TO DT-REF-CSV.
048900     MOVE COD-MOEDA              TO COD-MOEDA-CSV.
049000     MOVE TIPO-MOEDA             TO TIPO-MOEDA-CSV.
049100     MOVE SIGLA-MOEDA            TO SIGLA-MOEDA-CSV.
049200     MOVE TX-COMPRA              TO TX-COMPRA-CSV.
049300     MOVE TX-VENDA               TO TX-VENDA-CSV.
049400     MOVE PARID-COMPRA           TO PARID-COMPRA-CSV.
049500     MOVE PARID-VENDA            TO PARID-VENDA-CSV.
049600*
049700     WRITE REG-RELATO            FROM DET-CSV
049800                                  AFTER 1 LINE.
049900*
050000     ADD 1                       TO WSS-LINHAS-GRAVADAS.
050100*
050200 RT-GRAVAR-DETALHEX.
050300     EXIT.
050400*
050500*----------------------------------------------------------------*
050600 RT-GRAVAR-AUDITORIA              SECTION.
050700*  ---> Grava a trilha de auditoria ao final do relatorio.
050800*----------------------------------------------------------------*
050900*
051000     MOVE 'RELATORIO DE PARIDADE DE CAMBIO' TO WSS-AUD-TITULO.
051100     MOVE WSS-DSIS-ANO            TO WSS-AUD-REF-ANO.
051200     MOVE WSS-DSIS-MES            TO WSS-AUD-REF-MES.
051300     MOVE WSS-DSIS-DIA            TO WSS-AUD-REF-DIA.
051400     MOVE WSS-DATA-SIS            TO WSS-AUD-CRI-DATA.
051500*
051600     ACCEPT WSS-HORA-SIS          FROM TIME.
051700     MOVE WSS-HORA-SIS            TO WSS-AUD-CRI-HORA.
051800*
051900     ACCEPT WSS-AUD-USUARIO       FROM ENVIRONMENT 'USERNAME'.
052000*
052100     IF CHAVE-DEBUG-LIGADA
052200        DISPLAY 'MDC00002 - LINHAS LIDAS.: ' WSS-LINHAS-LIDAS
052300        DISPLAY 'MDC00002 - LINHAS GRAV..: ' WSS-LINHAS-GRAVADAS
052400        DISPLAY 'MDC00002 - HORA: ' WSS-HSIS-HH ':'
052500                                    WSS-HSIS-MM ':'
052600                                    WSS-HSIS-SS
052700     END-IF.
052800*
052900     STRING 'AUDIT;'             DELIMITED BY SIZE
053000            WSS-AUD-TITULO       DELIMITED BY SIZE
053100            ';'                  DELIMITED BY SIZE
053200            WSS-AUD-DATA-REF     DELIMITED BY SIZE
053300            ';'                  DELIMITED BY SIZE
053400            WSS-AUD-CRIADO-EM    DELIMITED BY SIZE
053500            ';'                  DELIMITED BY SIZE
053600            WSS-AUD-USUARIO      DELIMITED BY SIZE
053700            INTO LIN-AUDITORIA.
053800*
053900     WRITE REG-RELATO            FROM LIN-AUDITORIA
054000                                  AFTER 1 LINE.
054100*
054200 RT-GRAVAR-AUDITORIAX.
054300     EXIT.
054400*
054500*----------------------------------------------------------------*
054600 RT-FECHAR-ARQUIVOS              SECTION.
054700*  ---> Fecha os arquivos de entrada e saida.
054800*----------------------------------------------------------------*
054900*
055000     CLOSE ARQ-CAMBIO
055100           REL-CAMBIO.
055200*
055300 RT-FECHAR-ARQUIVOSX.
055400     EXIT.
055500*
055600*----------------------------------------------------------------*
055700 RT-FINALIZAR                    SECTION.
055800*  ---> Encerra o programa.
055900*----------------------------------------------------------------*
056000*
056100     GOBACK.
