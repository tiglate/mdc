000100*================================================================*
000200*    WS-AUDITOR.CPY                                               *
000300*    BLOCO "AUDITORIA" GRAVADO AO FINAL DE CADA RELATORIO DE      *
000400*    COLETA DE DADOS DE MERCADO (SUBSTITUI A ABA "AUDIT" DO       *
000500*    ANTIGO WORKBOOK EXCEL)                                       *
000600*----------------------------------------------------------------*
000700*Vers Data       Analista        Motivo                           *
000800*B.01 14.07.2024  R.TAVARES       Criacao                         *
000900*----------------------------------------------------------------*
001000 01  WSS-AUDITORIA::.
001100     03  WSS-AUD-TITULO::        PIC  X(040)         VALUE SPACES.
001200     03  WSS-AUD-DATA-REF::.
001300         05  WSS-AUD-REF-ANO::   PIC  9(004)         VALUE ZEROS.
001400         05  WSS-AUD-REF-MES::   PIC  9(002)         VALUE ZEROS.
001500         05  WSS-AUD-REF-DIA::   PIC  9(002)         VALUE ZEROS.
001600     03  WSS-AUD-CRIADO-EM::.
001700         05  WSS-AUD-CRI-DATA::  PIC  9(008)         VALUE ZEROS.
001800         05  WSS-AUD-CRI-HORA::  PIC  9(006)         VALUE ZEROS.
001900     03  WSS-AUD-USUARIO::       PIC  X(020)         VALUE SPACES.
002000     03  FILLER                  PIC  X(010)         VALUE SPACES.
