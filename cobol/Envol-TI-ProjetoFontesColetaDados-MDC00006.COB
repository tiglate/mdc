000100 IDENTIFICATION               DIVISION.
000200*================================================================*
000300 PROGRAM-ID.                  MDC00006.
000400 AUTHOR.                      M.ALVES.
000500 INSTALLATION.                ENVOL-TI PROCESSAMENTO DE DADOS.
000600 DATE-WRITTEN.                12 OUT 1994.
000700 DATE-COMPILED.
000800 SECURITY.                    USO INTERNO - SOMENTE BATCH.
000900*REMARKS.
001000*     *----------------------------------------------------------*
001100*     *#NOME     : MDC00006 ---> AJUSTES DE PREGAO (B3)          *
001200*     *----------------------------------------------------------*
001300*     *#TIPO     : PROGRAMA COBOL - BATCH                        *
001400*     *----------------------------------------------------------*
001500*     *#ANALISTA : M.ALVES                                       *
001600*     *----------------------------------------------------------*
001700*     *#FUNCAO   : LE O ARQUIVO DE AJUSTES DE PREGAO DA B3       *
001800*     *            (TABELA HTML id="tblDadosAjustes", UMA LINHA  *
001900*     *            <TR> POR REGISTRO) E GERA O RELATORIO         *
002000*     *            SEQUENCIAL, COM TRILHA DE AUDITORIA FINAL. A  *
002100*     *            MERCADORIA E HERDADA DA LINHA ANTERIOR QUANDO *
002200*     *            A CELULA HTML E REPARTIDA POR "ROWSPAN" (5    *
002300*     *            CELULAS AO INVES DE 6).                       *
002400*     *----------------------------------------------------------*
002500*----------------------------------------------------------------*
002600*    H I S T O R I C O   D E   A L T E R A C O E S               *
002700*----------------------------------------------------------------*
002800*DATA       AUTOR      CHAMADO      DESCRICAO                    *
002900*----------------------------------------------------------------*
003000*12.10.1994 M.ALVES     OS-0470     Criacao - BOLETIM DE AJUSTES *
003100*                                   DA BOLSA DE MERCADORIAS E    *
003200*                                   FUTUROS (FITA DIARIA BM&F)   *
003300*03.04.1995 J.PAIVA     OS-0507     Tratamento de linha com      *
003400*                                   mercadoria repartida         *
003500*                                   (rowspan)                    *
003600*26.09.1996 C.ROCHA     OS-0544     Migracao fita p/ disco -     *
003700*                                   arquivo sequencial           *
003800*19.11.1998 C.ROCHA     Y2K-1370    Preparacao ANO 2000          *
003900*09.06.1999 C.ROCHA     Y2K-1370    Teste virada de seculo OK    *
004000*17.02.2007 P.FARIAS    OS-0581     Emissao em disco - fim da    *
004100*                                   impressao em formulario      *
004200*28.07.2024 R.TAVARES   MDC-0006    Programa reescrito para o    *
004300*                                   coletor de dados de mercado; *
004400*                                   origem do arquivo passa a ser*
004500*                                   a tabela HTML de ajustes     *
004600*                                   diarios da B3 e inclui backup*
004700*                                   via MDC00900                 *
004800*----------------------------------------------------------------*
004900 ENVIRONMENT                  DIVISION.
005000*================================================================*
005100 CONFIGURATION                SECTION.
005200 SPECIAL-NAMES.
005300     C01                      IS TOP-OF-FORM
005400     CLASS DIGITO             IS "0123456789"
005500     UPSI-0                   ON  STATUS IS CHAVE-DEBUG-LIGADA
005600                              OFF STATUS IS CHAVE-DEBUG-DESLIGADA.
005700*
005800 INPUT-OUTPUT                 SECTION.
005900 FILE-CONTROL.
006000     SELECT ARQ-AJUSTE        ASSIGN TO 'AJUSTE'
006100                              ORGANIZATION IS LINE SEQUENTIAL
006200                              ACCESS MODE IS SEQUENTIAL
006300                              FILE STATUS IS FS-AJUSTE.
006400*
006500     SELECT REL-AJUSTE        ASSIGN TO 'AJUSTE.TXT'
006600                              ORGANIZATION IS LINE SEQUENTIAL
006700                              ACCESS MODE IS SEQUENTIAL
006800                              FILE STATUS IS FS-RELATO.
006900*
007000 DATA                         DIVISION.
007100*================================================================*
007200 FILE                         SECTION.
007300*
007400 FD  ARQ-AJUSTE
007500     LABEL RECORD IS STANDARD.
007600 01  REG-AJUSTE                   PIC  X(400).
007700*
007800 FD  REL-AJUSTE
007900     LABEL RECORD IS STANDARD.
008000 01  REG-RELATO                   PIC  X(200).
008100*
008200 WORKING-STORAGE               SECTION.
008300*================================================================*
008400 77  FILLER                      PIC  X(032)        VALUE
008500     'III WORKING STORAGE SECTION III'.
008600*
008700 77  WSS-FIM-ARQ                 PIC  X(001)         VALUE 'N'.
008800     88  WSS-FIM-AJUSTE                      VALUE 'S'.
008900*
009000 01  WSS-AUXILIARES.
009100*----------------------------------------------------------------*
009200*    VARIAVEIS - FILE STATUS                                     *
009300*----------------------------------------------------------------*
009400     03  FS-AJUSTE               PIC  X(002)         VALUE SPACES.
009500     03  FS-RELATO               PIC  X(002)         VALUE SPACES.
009600*----------------------------------------------------------------*
009700*    CONTADORES                                                  *
009800*----------------------------------------------------------------*
009900     03  WSS-LINHAS-LIDAS        PIC  9(005) COMP-3  VALUE ZEROS.
010000     03  WSS-LINHAS-GRAVADAS     PIC  9(005) COMP-3  VALUE ZEROS.
010100     03  WSS-CONT-CELULAS        PIC  9(002) COMP-3  VALUE ZEROS.
010200     03  FILLER                  PIC  X(010)         VALUE SPACES.
010300*----------------------------------------------------------------*
010400*    MERCADORIA CORRENTE (CARREGADA ENTRE LINHAS "ROWSPAN")      *
010500*----------------------------------------------------------------*
010600 01  WSS-MERCADORIA-ATUAL         PIC  X(060)         VALUE SPACES.
010700*----------------------------------------------------------------*
010800*    REGISTRO DE SAIDA - AJUSTES DE PREGAO (B3)                  *
010900*----------------------------------------------------------------*
011000 COPY 'FD-AJUSTE.CPY'            REPLACING ==::== BY == ==.
011100*----------------------------------------------------------------*
011200*    AREA DE RASPAGEM DA LINHA HTML <TR>...</TR>                 *
011300*----------------------------------------------------------------*
011400 01  WSS-LINHA-HTML               PIC  X(400)         VALUE SPACES.
011500*
011600 01  WSS-CELULAS-HTML.
011700     03  WSS-CEL-1               PIC  X(060)         VALUE SPACES.
011800     03  WSS-CEL-2               PIC  X(060)         VALUE SPACES.
011900     03  WSS-CEL-3               PIC  X(060)         VALUE SPACES.
012000     03  WSS-CEL-4               PIC  X(060)         VALUE SPACES.
012100     03  WSS-CEL-5               PIC  X(060)         VALUE SPACES.
012200     03  WSS-CEL-6               PIC  X(060)         VALUE SPACES.
012300     03  FILLER                  PIC  X(010)         VALUE SPACES.
012400*----------------------------------------------------------------*
012500*    CONVERSOR DE DECIMAL PT-BR (VIRGULA DECIMAL, PONTO MILHAR,  *
012600*    '-' OU BRANCO = ZERO)                                       *
012700*----------------------------------------------------------------*
012800 01  WSS-CONVERSOR.
012900     03  WSS-CNV-ENTRADA         PIC  X(020)         VALUE SPACES.
013000     03  WSS-CNV-ENTRADA-R REDEFINES WSS-CNV-ENTRADA.
013100         05  WSS-CNV-PRIMEIRO     PIC  X(001).
013200         05  WSS-CNV-RESTO        PIC  X(019).
013300     03  WSS-CNV-NEGATIVO        PIC  X(001)         VALUE 'N'.
013400         88  WSS-CNV-E-NEGATIVO              VALUE 'S'.
013500     03  WSS-CNV-TXT-INT         PIC  X(009)         VALUE ZEROS.
013600     03  WSS-CNV-TXT-DEC         PIC  X(014)         VALUE ZEROS.
013700     03  WSS-CNV-TAM             PIC  9(002) COMP    VALUE ZEROS.
013800     03  WSS-CNV-INT-N           PIC  9(009)         VALUE ZEROS.
013900     03  WSS-CNV-DEC-N           PIC  9(014)         VALUE ZEROS.
014000     03  WSS-CNV-VALOR           PIC S9(009)V9(014)
014100                                 COMP-3              VALUE ZEROS.
014200     03  FILLER                  PIC  X(010)         VALUE SPACES.
014300*----------------------------------------------------------------*
014400*    AREA DE RELATORIO                                           *
014500*----------------------------------------------------------------*
014600*  ---> CABECALHO
014700 01  CAB-CSV.
014800     03  FILLER                  PIC  X(100)         VALUE
014900     'Mercadoria;Vencimento;Preço de ajuste anterior;Preço de
015000-    ' ajuste Atual;Variação;Valor do ajuste por contrato (R$)'.
015100*
015200*  ---> DETALHE
015300 01  DET-CSV.
015400     03  MERCADORIA-CSV          PIC  X(060)         VALUE SPACES.
015500     03  FILLER                  PIC  X(001)         VALUE ';'.
015600     03  VENCIMENTO-CSV          PIC  X(010)         VALUE SPACES.
015700     03  FILLER                  PIC  X(001)         VALUE ';'.
015800     03  PRECO-ANT-CSV           PIC -ZZZZZZZZ9.99   VALUE ZEROS.
015900     03  FILLER                  PIC  X(001)         VALUE ';'.
016000     03  PRECO-ATU-CSV           PIC -ZZZZZZZZ9.99   VALUE ZEROS.
016100     03  FILLER                  PIC  X(001)         VALUE ';'.
016200     03  VARIACAO-CSV            PIC -ZZZZZZZZ9.99   VALUE ZEROS.
016300     03  FILLER                  PIC  X(001)         VALUE ';'.
016400     03  VL-AJUSTE-CSV           PIC -ZZZZZZZZ9.99   VALUE ZEROS.
016500     03  FILLER                  PIC  X(010)         VALUE SPACES.
016600*
016700*  ---> TRILHA DE AUDITORIA
016800 COPY 'WS-AUDITOR.CPY'           REPLACING ==::== BY == ==.
016900 01  LIN-AUDITORIA               PIC  X(120)         VALUE SPACES.
017000*----------------------------------------------------------------*
017100*    AREA DE COMUNICACAO COM MDC00900 (BACKUP/DIA UTIL)          *
017200*----------------------------------------------------------------*
017300 COPY 'LK-BACKUP.CPY'            REPLACING ==::== BY == -BKP ==.
017400*
017500 01  WSS-DATA-SIS                PIC  9(008)         VALUE ZEROS.
017600 01  WSS-DATA-SIS-R REDEFINES WSS-DATA-SIS.
017700     03  WSS-DSIS-ANO            PIC  9(004).
017800     03  WSS-DSIS-MES            PIC  9(002).
017900     03  WSS-DSIS-DIA            PIC  9(002).
018000*
018100 01  WSS-HORA-SIS                PIC  9(006)         VALUE ZEROS.
018200 01  WSS-HORA-SIS-R REDEFINES WSS-HORA-SIS.
018300     03  WSS-HSIS-HH             PIC  9(002).
018400     03  WSS-HSIS-MM             PIC  9(002).
018500     03  WSS-HSIS-SS             PIC  9(002).
018600*
018700 01  FILLER                      PIC  X(032)        VALUE
018800     'FFF  FIM DA WORKING-STORAGE  FFF'.
018900*
019000*================================================================*
019100 PROCEDURE                       DIVISION.
019200*================================================================*
019300 RT-PRINCIPAL                    SECTION.
019400*  ---> Processamento principal.
019500*----------------------------------------------------------------*
019600*
019700     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
019800*
019900     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
020000*
020100     PERFORM RT-GRAVAR-AUDITORIA THRU RT-GRAVAR-AUDITORIAX.
020200*
020300     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
020400*
020500     PERFORM RT-FINALIZAR        THRU RT-FINALIZAR.
020600*
020700 RT-PRINCIPALX.
020800     EXIT.
020900*
021000*----------------------------------------------------------------*
021100 RT-INICIALIZAR                  SECTION.
021200*  ---> Inicializa areas, executa backup do relatorio anterior e
021300*       abre os arquivos.
021400*----------------------------------------------------------------*
021500*
021600     INITIALIZE WSS-AUXILIARES
021700                REG-AJUSTE
021800        REPLACING ALPHANUMERIC   BY SPACES
021900                  NUMERIC        BY ZEROS.
022000*
022100     MOVE SPACES                 TO WSS-MERCADORIA-ATUAL.
022200*
022300     ACCEPT WSS-DATA-SIS         FROM DATE YYYYMMDD.
022400*
022500     MOVE SPACES                 TO DIRETORIO-ARQ-BKP.
022600     STRING '.'                  DELIMITED BY SIZE
022700                                  INTO DIRETORIO-ARQ-BKP.
022800     MOVE 'AJUSTE.TXT'           TO NOME-ARQ-BKP.
022900     MOVE 1                      TO DAYS-BACK-BKP.
023000     MOVE 'S'                    TO CONSIDERA-UTIL-BKP.
023100     MOVE 'BRA'                  TO PAIS-FERIADO-BKP.
023200     MOVE WSS-DSIS-ANO           TO DATA-HOJE-ANO-BKP.
023300     MOVE WSS-DSIS-MES           TO DATA-HOJE-MES-BKP.
023400     MOVE WSS-DSIS-DIA           TO DATA-HOJE-DIA-BKP.
023500*
023600     CALL 'MDC00900'             USING REG-BKP.
023700*
023800     IF NOT (RETORNO-OK-BKP OR RETORNO-SEM-BACKUP-BKP)
023900        DISPLAY 'MDC00006 - ERRO NO BACKUP: ' MENSAGEM-BKP
024000        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
024100     END-IF.
024200*
024300     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
024400*
024500     PERFORM RT-GRAVAR-CABECALHO THRU RT-GRAVAR-CABECALHOX.
024600*
024700 RT-INICIALIZARX.
024800     EXIT.
024900*
025000*----------------------------------------------------------------*
025100 RT-ABRIR-ARQUIVOS               SECTION.
025200*  ---> Abre o arquivo de entrada (B3) e o relatorio de saida.
025300*----------------------------------------------------------------*
025400*
025500     OPEN INPUT  ARQ-AJUSTE.
025600     IF FS-AJUSTE NOT = '00'
025700        DISPLAY 'MDC00006 - ERRO AO ABRIR ARQ-AJUSTE: ' FS-AJUSTE
025800        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
025900     END-IF.
026000*
026100     OPEN OUTPUT REL-AJUSTE.
026200     IF FS-RELATO NOT = '00'
026300        DISPLAY 'MDC00006 - ERRO AO ABRIR REL-AJUSTE: ' FS-RELATO
026400        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
026500     END-IF.
026600*
026700 RT-ABRIR-ARQUIVOSX.
026800     EXIT.
026900*
027000*----------------------------------------------------------------*
027100 RT-GRAVAR-CABECALHO             SECTION.
027200*  ---> Grava a linha de cabecalho do relatorio de ajustes.
027300*----------------------------------------------------------------*
027400*
027500     WRITE REG-RELATO            FROM CAB-CSV
027600                                  AFTER 1 LINE.
027700*
027800 RT-GRAVAR-CABECALHOX.
027900     EXIT.
028000*
028100*----------------------------------------------------------------*
028200 RT-PROCESSAR                    SECTION.
028300*  ---> Le e trata cada linha do arquivo, ate o fim. Linhas que
028400*       nao sao uma <TR> de dados (abertura/fecho da tabela,
028500*       cabecalho <TH>) sao descartadas em RT-TRATAR-AJUSTE.
028600*----------------------------------------------------------------*
028700*
028800     PERFORM RT-LER-AJUSTE       THRU RT-LER-AJUSTEX.
028900*
029000 RT-PROCESSAR-LACO.
029100     IF WSS-FIM-AJUSTE
029200        GO TO RT-PROCESSAR-LACO-FIM
029300     END-IF.
029400*
029500     PERFORM RT-TRATAR-AJUSTE    THRU RT-TRATAR-AJUSTEX.
029600*
029700     PERFORM RT-LER-AJUSTE       THRU RT-LER-AJUSTEX.
029800*
029900     GO TO RT-PROCESSAR-LACO.
030000*
030100 RT-PROCESSAR-LACO-FIM.
030200*
030300 RT-PROCESSARX.
030400     EXIT.
030500*
030600*----------------------------------------------------------------*
030700 RT-LER-AJUSTE                   SECTION.
030800*  ---> Le uma linha do arquivo de entrada.
030900*----------------------------------------------------------------*
031000*
031100     READ ARQ-AJUSTE
031200        AT END
031300           SET WSS-FIM-AJUSTE    TO TRUE
031400     END-READ.
031500*
031600     IF NOT WSS-FIM-AJUSTE
031700        IF FS-AJUSTE NOT = '00'
031800           DISPLAY 'MDC00006 - ERRO DE LEITURA: ' FS-AJUSTE
031900           PERFORM RT-FINALIZAR  THRU RT-FINALIZAR
032000        ELSE
032100           ADD 1                 TO WSS-LINHAS-LIDAS
032200        END-IF
032300     END-IF.
032400*
032500 RT-LER-AJUSTEX.
032600     EXIT.
032700*
032800*----------------------------------------------------------------*
032900 RT-TRATAR-AJUSTE                SECTION.
033000*  ---> Raspa uma linha <TR>...</TR> da tabela de ajustes,
033100*       identifica se e uma linha de 6 celulas (nova mercadoria)
033200*       ou 5 celulas (continuacao por rowspan) e grava o
033300*       detalhe correspondente. Qualquer outra quantidade de
033400*       celulas e uma linha fora do padrao - e ignorada, com
033500*       aviso, sem interromper o processamento (nao e erro
033600*       fatal).
033700*----------------------------------------------------------------*
033800*
033900     IF REG-AJUSTE = SPACES
034000        GO TO RT-TRATAR-AJUSTEX
034100     END-IF.
034200*
034300     IF REG-AJUSTE (1:3) NOT = '<TR' AND
034400        REG-AJUSTE (1:4) NOT = ' <TR'
034500        GO TO RT-TRATAR-AJUSTEX
034600     END-IF.
034700*
034800     MOVE ZEROS                  TO WSS-CONT-CELULAS.
034900     INSPECT REG-AJUSTE          TALLYING WSS-CONT-CELULAS
035000                                  FOR ALL '<TD>'.
035100*
035200     IF WSS-CONT-CELULAS NOT = 6 AND WSS-CONT-CELULAS NOT = 5
035300        DISPLAY 'MDC00006 - LINHA FORA DO PADRAO IGNORADA: '
035400                 REG-AJUSTE
035500        GO TO RT-TRATAR-AJUSTEX
035600     END-IF.
035700*
035800     MOVE REG-AJUSTE             TO WSS-LINHA-HTML.
035900     INSPECT WSS-LINHA-HTML      REPLACING ALL '<TR>'  BY SPACES
036000                                            ALL '</TR>' BY SPACES
036100                                            ALL '<TD>'  BY SPACES
036200                                            ALL '</TD>' BY ';'.
036300*
036400     INITIALIZE WSS-CELULAS-HTML.
036500     UNSTRING WSS-LINHA-HTML     DELIMITED BY ';'
036600        INTO WSS-CEL-1
036700             WSS-CEL-2
036800             WSS-CEL-3
036900             WSS-CEL-4
037000             WSS-CEL-5
037100             WSS-CEL-6
037200     END-UNSTRING.
037300*
037400     IF WSS-CONT-CELULAS = 6
037500        MOVE 'N'                 TO MERC-HERDADA
037600        IF WSS-CEL-1 NOT = SPACES
037700           MOVE WSS-CEL-1        TO WSS-MERCADORIA-ATUAL
037800        END-IF
037900        MOVE WSS-MERCADORIA-ATUAL TO MERCADORIA
038000        MOVE WSS-CEL-2           TO VENCIMENTO
038100        MOVE WSS-CEL-3           TO WSS-CNV-ENTRADA
038200        PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX
038300        MOVE WSS-CNV-VALOR       TO PRECO-AJUST-ANT
038400        MOVE WSS-CEL-4           TO WSS-CNV-ENTRADA
038500        PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX
038600        MOVE WSS-CNV-VALOR       TO PRECO-AJUST-ATU
038700        MOVE WSS-CEL-5           TO WSS-CNV-ENTRADA
038800        PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX
038900        MOVE WSS-CNV-VALOR       TO VARIACAO
039000        MOVE WSS-CEL-6           TO WSS-CNV-ENTRADA
039100        PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX
039200        MOVE WSS-CNV-VALOR       TO VL-AJUSTE-CONTR
039300     ELSE
039400        SET MERC-FOI-HERDADA     TO TRUE
039500        MOVE WSS-MERCADORIA-ATUAL TO MERCADORIA
039600        MOVE WSS-CEL-1           TO VENCIMENTO
039700        MOVE WSS-CEL-2           TO WSS-CNV-ENTRADA
039800        PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX
039900        MOVE WSS-CNV-VALOR       TO PRECO-AJUST-ANT
040000        MOVE WSS-CEL-3           TO WSS-CNV-ENTRADA
040100        PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX
040200        MOVE WSS-CNV-VALOR       TO PRECO-AJUST-ATU
040300        MOVE WSS-CEL-4           TO WSS-CNV-ENTRADA
040400        PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX
040500        MOVE WSS-CNV-VALOR       TO VARIACAO
040600        MOVE WSS-CEL-5           TO WSS-CNV-ENTRADA
040700        PERFORM RT-CONVERTER-DECIMAL THRU RT-CONVERTER-DECIMALX
040800        MOVE WSS-CNV-VALOR       TO VL-AJUSTE-CONTR
040900     END-IF.
041000*
041100     PERFORM RT-GRAVAR-DETALHE   THRU RT-GRAVAR-DETALHEX.
041200*
041300 RT-TRATAR-AJUSTEX.
041400     EXIT.
041500*
041600*----------------------------------------------------------------*
041700 RT-CONVERTER-DECIMAL            SECTION.
041800*  ---> Converte WSS-CNV-ENTRADA (texto pt-BR, virgula decimal,
041900*       ponto de milhar, ou '-'/branco = zero) em WSS-CNV-VALOR
042000*       COMP-3.
042100*----------------------------------------------------------------*
042200*
042300     MOVE 'N'                    TO WSS-CNV-NEGATIVO.
042400     MOVE ZEROS                  TO WSS-CNV-INT-N
042500                                     WSS-CNV-DEC-N
042600                                     WSS-CNV-VALOR.
042700     MOVE SPACES                 TO WSS-CNV-TXT-INT
042800                                     WSS-CNV-TXT-DEC.
042900*
043000     IF WSS-CNV-ENTRADA = SPACES OR WSS-CNV-ENTRADA = '-'
043100        GO TO RT-CONVERTER-DECIMALX
043200     END-IF.
043300*
043400     IF WSS-CNV-PRIMEIRO = '-'
043500        SET WSS-CNV-E-NEGATIVO   TO TRUE
043600        MOVE WSS-CNV-RESTO       TO WSS-CNV-ENTRADA
043700     END-IF.
043800*
043900     INSPECT WSS-CNV-ENTRADA     CONVERTING '.' TO SPACE.
044000*
044100     UNSTRING WSS-CNV-ENTRADA    DELIMITED BY ','
044200        INTO WSS-CNV-TXT-INT
044300             WSS-CNV-TXT-DEC
044400     END-UNSTRING.
044500*
044600     MOVE ZEROS                  TO WSS-CNV-TAM.
044700     INSPECT WSS-CNV-TXT-INT     TALLYING WSS-CNV-TAM
044800                                  FOR CHARACTERS BEFORE SPACE.
044900     IF WSS-CNV-TAM > ZEROS
045000        MOVE WSS-CNV-TXT-INT(1:WSS-CNV-TAM)
045100                              TO WSS-CNV-INT-N(10 - WSS-CNV-TAM:
045200                                                    WSS-CNV-TAM)
045300     END-IF.
045400*
045500     MOVE ZEROS                  TO WSS-CNV-DEC-N.
045600     MOVE ZEROS                  TO WSS-CNV-TAM.
045700     INSPECT WSS-CNV-TXT-DEC     TALLYING WSS-CNV-TAM
045800                                  FOR CHARACTERS BEFORE SPACE.
045900     IF WSS-CNV-TAM > ZEROS
046000        MOVE WSS-CNV-TXT-DEC(1:WSS-CNV-TAM)
046100                              TO WSS-CNV-DEC-N(1:WSS-CNV-TAM)
046200     END-IF.
046300*
046400     COMPUTE WSS-CNV-VALOR ROUNDED =
046500             WSS-CNV-INT-N + (WSS-CNV-DEC-N / 100000000000000).
046600*
046700     IF WSS-CNV-E-NEGATIVO
046800        COMPUTE WSS-CNV-VALOR = WSS-CNV-VALOR * -1
046900     END-IF.
047000*
047100 RT-CONVERTER-DECIMALX.
047200     EXIT.
047300*
047400*----------------------------------------------------------------*
047500 RT-GRAVAR-DETALHE               SECTION.
047600*  ---> Monta e grava a linha detalhe do relatorio.
047700*----------------------------------------------------------------*
047800*
047900     MOVE MERCADORIA             TO MERCADORIA-CSV.
048000     MOVE VENCIMENTO             TO VENCIMENTO-CSV.
048100     MOVE PRECO-AJUST-ANT        TO PRECO-ANT-CSV.
048200     MOVE PRECO-AJUST-ATU        TO PRECO-ATU-CSV.
048300     MOVE VARIACAO               TO VARIACAO-CSV.
048400     MOVE VL-AJUSTE-CONTR        TO VL-AJUSTE-CSV.
048500*
048600     WRITE REG-RELATO            FROM DET-CSV AFTER 1 LINE.
048700*
048800     ADD 1                       TO WSS-LINHAS-GRAVADAS.
048900*
049000 RT-GRAVAR-DETALHEX.
049100     EXIT.
049200*
049300*----------------------------------------------------------------*
049400 RT-GRAVAR-AUDITORIA             SECTION.
049500*  ---> Grava a trilha de auditoria ao final do relatorio.
049600*----------------------------------------------------------------*
049700*
049800     MOVE 'RELATORIO DE AJUSTES DE PREGAO B3' TO WSS-AUD-TITULO.
049900     MOVE WSS-DSIS-ANO           TO WSS-AUD-REF-ANO.
050000     MOVE WSS-DSIS-MES           TO WSS-AUD-REF-MES.
050100     MOVE WSS-DSIS-DIA           TO WSS-AUD-REF-DIA.
050200     MOVE WSS-DATA-SIS           TO WSS-AUD-CRI-DATA.
050300*
050400     ACCEPT WSS-HORA-SIS         FROM TIME.
050500     MOVE WSS-HORA-SIS           TO WSS-AUD-CRI-HORA.
050600*
050700     ACCEPT WSS-AUD-USUARIO      FROM ENVIRONMENT 'USERNAME'.
050800*
050900     IF CHAVE-DEBUG-LIGADA
051000        DISPLAY 'MDC00006 - LINHAS LIDAS.: ' WSS-LINHAS-LIDAS
051100        DISPLAY 'MDC00006 - LINHAS GRAV..: ' WSS-LINHAS-GRAVADAS
051200        DISPLAY 'MDC00006 - HORA: ' WSS-HSIS-HH ':'
051300                                    WSS-HSIS-MM ':'
051400                                    WSS-HSIS-SS
051500     END-IF.
051600*
051700     STRING 'AUDIT;'             DELIMITED BY SIZE
051800            WSS-AUD-TITULO       DELIMITED BY SIZE
051900            ';'                  DELIMITED BY SIZE
052000            WSS-AUD-DATA-REF     DELIMITED BY SIZE
052100            ';'                  DELIMITED BY SIZE
052200            WSS-AUD-CRIADO-EM    DELIMITED BY SIZE
052300            ';'                  DELIMITED BY SIZE
052400            WSS-AUD-USUARIO      DELIMITED BY SIZE
052500            INTO LIN-AUDITORIA.
052600*
052700     WRITE REG-RELATO            FROM LIN-AUDITORIA
052800                                  AFTER 1 LINE.
052900*
053000 RT-GRAVAR-AUDITORIAX.
053100     EXIT.
053200*
053300*----------------------------------------------------------------*
053400 RT-FECHAR-ARQUIVOS              SECTION.
053500*  ---> Fecha os arquivos de entrada e saida.
053600*----------------------------------------------------------------*
053700*
053800     CLOSE ARQ-AJUSTE
053900           REL-AJUSTE.
054000*
054100 RT-FECHAR-ARQUIVOSX.
054200     EXIT.
054300*
054400*----------------------------------------------------------------*
054500 RT-FINALIZAR                    SECTION.
054600*  ---> Encerra o programa.
054700*----------------------------------------------------------------*
054800*
054900     GOBACK.
