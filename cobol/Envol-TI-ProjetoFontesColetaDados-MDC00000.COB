000100 IDENTIFICATION               DIVISION.
000200*================================================================*
000300 PROGRAM-ID.                  MDC00000.
000400 AUTHOR.                      M.ALVES.
000500 INSTALLATION.                ENVOL-TI PROCESSAMENTO DE DADOS.
000600 DATE-WRITTEN.                04 JAN 1993.
000700 DATE-COMPILED.
000800 SECURITY.                    USO INTERNO - SOMENTE BATCH.
000900*REMARKS.
001000*     *----------------------------------------------------------*
001100*     *#NOME     : MDC00000 ---> CONTROLADOR DO LOTE DE COLETA   *
001200*     *----------------------------------------------------------*
001300*     *#TIPO     : PROGRAMA COBOL - BATCH - CONTROLE             *
001400*     *----------------------------------------------------------*
001500*     *#ANALISTA : M.ALVES                                       *
001600*     *----------------------------------------------------------*
001700*     *#FUNCAO   : PROGRAMA CONTROLADOR DO LOTE DE COLETA DE     *
001800*     *            DADOS DE MERCADO. EXECUTA, EM SEQUENCIA, CADA *
001900*     *            UM DOS SETE PASSOS DE LEITURA/CONVERSAO/      *
002000*     *            GRAVACAO (TITULOS ANBIMA, PARIDADE CAMBIAL,   *
002100*     *            INDICADORES FINANCEIROS, PTAX, CURVA DE JUROS,*
002200*     *            AJUSTES DE PREGAO B3 E VNA DO TESOURO). A     *
002300*     *            INTERRUPCAO DE UM PASSO POR ERRO FATAL NAO    *
002400*     *            IMPEDE A TENTATIVA DOS DEMAIS - O RETURN-CODE *
002500*     *            FINAL REFLETE O PIOR RESULTADO OBTIDO.        *
002600*     *----------------------------------------------------------*
002700*----------------------------------------------------------------*
002800*    H I S T O R I C O   D E   A L T E R A C O E S               *
002900*----------------------------------------------------------------*
003000*DATA       AUTOR      CHAMADO      DESCRICAO                    *
003100*----------------------------------------------------------------*
003200*04.01.1993 M.ALVES     OS-0140     Criacao - MENU/CONTROLE DO   *
003300*                                   LOTE NOTURNO DE CARTEIRAS    *
003400*21.09.1995 J.PAIVA     OS-0177     Inclusao de 2o passo de      *
003500*                                   processamento no lote noturno*
003600*08.10.1996 C.ROCHA     OS-0214     Retirada da tela de menu -   *
003700*                                   controle passa a ser 100%    *
003800*                                   batch via PROC de JCL        *
003900*25.11.1998 C.ROCHA     Y2K-1040    Preparacao ANO 2000          *
004000*14.06.1999 C.ROCHA     Y2K-1040    Teste virada de seculo OK    *
004100*19.03.2009 P.FARIAS    OS-0251     Padronizacao do RETURN-CODE  *
004200*                                   por severidade entre os      *
004300*                                   passos                       *
004400*30.07.2024 R.TAVARES   MDC-0000    Programa reescrito como      *
004500*                                   controlador do lote do       *
004600*                                   coletor de dados de mercado; *
004700*                                   chama MDC00001 a MDC00007 em *
004800*                                   sequencia fixa               *
004900*----------------------------------------------------------------*
005000 ENVIRONMENT                  DIVISION.
005100*================================================================*
005200 CONFIGURATION                SECTION.
005300 SPECIAL-NAMES.
005400     C01                      IS TOP-OF-FORM
005500     CLASS DIGITO             IS "0123456789"
005600     UPSI-0                   ON  STATUS IS CHAVE-DEBUG-LIGADA
005700                              OFF STATUS IS CHAVE-DEBUG-DESLIGADA.
005800*
005900 DATA                         DIVISION.
006000*================================================================*
006100 WORKING-STORAGE               SECTION.
006200*================================================================*
006300 77  FILLER                      PIC  X(032)        VALUE
006400     'III WORKING STORAGE SECTION III'.
006500*
006600 01  WSS-AUXILIARES.
006700*----------------------------------------------------------------*
006800*    SUBPROGRAMAS DO LOTE - NOME FIXO DE 8 POSICOES              *
006900*----------------------------------------------------------------*
007000     03  WSS-PRG-01              PIC  X(008)    VALUE 'MDC00001'.
007100     03  WSS-PRG-02              PIC  X(008)    VALUE 'MDC00002'.
007200     03  WSS-PRG-03              PIC  X(008)    VALUE 'MDC00003'.
007300     03  WSS-PRG-04              PIC  X(008)    VALUE 'MDC00004'.
007400     03  WSS-PRG-05              PIC  X(008)    VALUE 'MDC00005'.
007500     03  WSS-PRG-06              PIC  X(008)    VALUE 'MDC00006'.
007600     03  WSS-PRG-07              PIC  X(008)    VALUE 'MDC00007'.
007700*----------------------------------------------------------------*
007800*    CONTADORES E CODIGO DE RETORNO AGREGADO                     *
007900*----------------------------------------------------------------*
008000     03  WSS-PASSOS-OK           PIC  9(002) COMP-3  VALUE ZEROS.
008100     03  WSS-PASSOS-ERRO         PIC  9(002) COMP-3  VALUE ZEROS.
008200     03  WSS-RC-PASSO            PIC S9(004) COMP    VALUE ZEROS.
008300     03  WSS-RC-PIOR             PIC S9(004) COMP    VALUE ZEROS.
008400     03  FILLER                  PIC  X(010)         VALUE SPACES.
008500*----------------------------------------------------------------*
008600*    DATA/HORA DO SISTEMA - INICIO E FIM DO LOTE                 *
008700*----------------------------------------------------------------*
008800 01  WSS-DATA-SIS                PIC  9(008)         VALUE ZEROS.
008900 01  WSS-DATA-SIS-R REDEFINES WSS-DATA-SIS.
009000     03  WSS-DSIS-ANO            PIC  9(004).
009100     03  WSS-DSIS-MES            PIC  9(002).
009200     03  WSS-DSIS-DIA            PIC  9(002).
009300*
009400 01  WSS-HORA-INICIO             PIC  9(006)         VALUE ZEROS.
009500 01  WSS-HORA-INICIO-R REDEFINES WSS-HORA-INICIO.
009600     03  WSS-HINI-HH             PIC  9(002).
009700     03  WSS-HINI-MM             PIC  9(002).
009800     03  WSS-HINI-SS             PIC  9(002).
009900*
010000 01  WSS-HORA-FIM                PIC  9(006)         VALUE ZEROS.
010100 01  WSS-HORA-FIM-R REDEFINES WSS-HORA-FIM.
010200     03  WSS-HFIM-HH             PIC  9(002).
010300     03  WSS-HFIM-MM             PIC  9(002).
010400     03  WSS-HFIM-SS             PIC  9(002).
010500*
010600 01  FILLER                      PIC  X(032)        VALUE
010700     'FFF  FIM DA WORKING-STORAGE  FFF'.
010800*
010900*================================================================*
011000 PROCEDURE                       DIVISION.
011100*================================================================*
011200 RT-PRINCIPAL                    SECTION.
011300*  ---> Processamento principal do lote.
011400*----------------------------------------------------------------*
011500*
011600     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
011700*
011800     PERFORM RT-EXECUTAR-PASSO-01 THRU RT-EXECUTAR-PASSO-01X.
011900     PERFORM RT-EXECUTAR-PASSO-02 THRU RT-EXECUTAR-PASSO-02X.
012000     PERFORM RT-EXECUTAR-PASSO-03 THRU RT-EXECUTAR-PASSO-03X.
012100     PERFORM RT-EXECUTAR-PASSO-04 THRU RT-EXECUTAR-PASSO-04X.
012200     PERFORM RT-EXECUTAR-PASSO-05 THRU RT-EXECUTAR-PASSO-05X.
012300     PERFORM RT-EXECUTAR-PASSO-06 THRU RT-EXECUTAR-PASSO-06X.
012400     PERFORM RT-EXECUTAR-PASSO-07 THRU RT-EXECUTAR-PASSO-07X.
012500*
012600     PERFORM RT-FINALIZAR        THRU RT-FINALIZAR.
012700*
012800 RT-PRINCIPALX.
012900     EXIT.
013000*
013100*----------------------------------------------------------------*
013200 RT-INICIALIZAR                  SECTION.
013300*  ---> Inicializa contadores e registra a hora de inicio do
013400*       lote.
013500*----------------------------------------------------------------*
013600*
013700     INITIALIZE WSS-PASSOS-OK
013800                WSS-PASSOS-ERRO
013900                WSS-RC-PASSO
014000                WSS-RC-PIOR.
014100*
014200     ACCEPT WSS-DATA-SIS         FROM DATE YYYYMMDD.
014300     ACCEPT WSS-HORA-INICIO      FROM TIME.
014400*
014500     DISPLAY 'MDC00000 - INICIO DO LOTE DE COLETA - '
014600              WSS-DSIS-DIA '/' WSS-DSIS-MES '/' WSS-DSIS-ANO
014700              ' ' WSS-HINI-HH ':' WSS-HINI-MM ':' WSS-HINI-SS.
014800*
014900 RT-INICIALIZARX.
015000     EXIT.
015100*
015200*----------------------------------------------------------------*
015300 RT-EXECUTAR-PASSO-01             SECTION.
015400*  ---> Passo 1 - Titulos publicos ANBIMA.
015500*----------------------------------------------------------------*
015600*
015700     DISPLAY 'MDC00000 - PASSO 1: TITULOS ANBIMA'.
015800     CALL WSS-PRG-01.
015900     MOVE RETURN-CODE            TO WSS-RC-PASSO.
016000     PERFORM RT-AVALIAR-RETORNO  THRU RT-AVALIAR-RETORNOX.
016100*
016200 RT-EXECUTAR-PASSO-01X.
016300     EXIT.
016400*
016500*----------------------------------------------------------------*
016600 RT-EXECUTAR-PASSO-02             SECTION.
016700*  ---> Passo 2 - Paridade de taxas de cambio BACEN.
016800*----------------------------------------------------------------*
016900*
017000     DISPLAY 'MDC00000 - PASSO 2: PARIDADE CAMBIAL'.
017100     CALL WSS-PRG-02.
017200     MOVE RETURN-CODE            TO WSS-RC-PASSO.
017300     PERFORM RT-AVALIAR-RETORNO  THRU RT-AVALIAR-RETORNOX.
017400*
017500 RT-EXECUTAR-PASSO-02X.
017600     EXIT.
017700*
017800*----------------------------------------------------------------*
017900 RT-EXECUTAR-PASSO-03             SECTION.
018000*  ---> Passo 3 - Indicadores financeiros BACEN.
018100*----------------------------------------------------------------*
018200*
018300     DISPLAY 'MDC00000 - PASSO 3: INDICADORES FINANCEIROS'.
018400     CALL WSS-PRG-03.
018500     MOVE RETURN-CODE            TO WSS-RC-PASSO.
018600     PERFORM RT-AVALIAR-RETORNO  THRU RT-AVALIAR-RETORNOX.
018700*
018800 RT-EXECUTAR-PASSO-03X.
018900     EXIT.
019000*
019100*----------------------------------------------------------------*
019200 RT-EXECUTAR-PASSO-04             SECTION.
019300*  ---> Passo 4 - Cotacoes PTAX.
019400*----------------------------------------------------------------*
019500*
019600     DISPLAY 'MDC00000 - PASSO 4: COTACOES PTAX'.
019700     CALL WSS-PRG-04.
019800     MOVE RETURN-CODE            TO WSS-RC-PASSO.
019900     PERFORM RT-AVALIAR-RETORNO  THRU RT-AVALIAR-RETORNOX.
020000*
020100 RT-EXECUTAR-PASSO-04X.
020200     EXIT.
020300*
020400*----------------------------------------------------------------*
020500 RT-EXECUTAR-PASSO-05             SECTION.
020600*  ---> Passo 5 - Curva de juros (parametros NSS).
020700*----------------------------------------------------------------*
020800*
020900     DISPLAY 'MDC00000 - PASSO 5: CURVA DE JUROS'.
021000     CALL WSS-PRG-05.
021100     MOVE RETURN-CODE            TO WSS-RC-PASSO.
021200     PERFORM RT-AVALIAR-RETORNO  THRU RT-AVALIAR-RETORNOX.
021300*
021400 RT-EXECUTAR-PASSO-05X.
021500     EXIT.
021600*
021700*----------------------------------------------------------------*
021800 RT-EXECUTAR-PASSO-06             SECTION.
021900*  ---> Passo 6 - Ajustes de pregao B3.
022000*----------------------------------------------------------------*
022100*
022200     DISPLAY 'MDC00000 - PASSO 6: AJUSTES DE PREGAO B3'.
022300     CALL WSS-PRG-06.
022400     MOVE RETURN-CODE            TO WSS-RC-PASSO.
022500     PERFORM RT-AVALIAR-RETORNO  THRU RT-AVALIAR-RETORNOX.
022600*
022700 RT-EXECUTAR-PASSO-06X.
022800     EXIT.
022900*
023000*----------------------------------------------------------------*
023100 RT-EXECUTAR-PASSO-07             SECTION.
023200*  ---> Passo 7 - Valor nominal atualizado (VNA) do Tesouro.
023300*----------------------------------------------------------------*
023400*
023500     DISPLAY 'MDC00000 - PASSO 7: VNA DO TESOURO'.
023600     CALL WSS-PRG-07.
023700     MOVE RETURN-CODE            TO WSS-RC-PASSO.
023800     PERFORM RT-AVALIAR-RETORNO  THRU RT-AVALIAR-RETORNOX.
023900*
024000 RT-EXECUTAR-PASSO-07X.
024100     EXIT.
024200*
024300*----------------------------------------------------------------*
024400 RT-AVALIAR-RETORNO               SECTION.
024500*  ---> Acumula o resultado do passo recem-executado: conta
024600*       sucesso/erro e mantem o pior codigo de retorno visto
024700*       ate o momento.
024800*----------------------------------------------------------------*
024900*
025000     IF WSS-RC-PASSO = ZEROS
025100        ADD 1                    TO WSS-PASSOS-OK
025200     ELSE
025300        ADD 1                    TO WSS-PASSOS-ERRO
025400        DISPLAY 'MDC00000 - PASSO RETORNOU RC=' WSS-RC-PASSO
025500     END-IF.
025600*
025700     IF WSS-RC-PASSO > WSS-RC-PIOR
025800        MOVE WSS-RC-PASSO        TO WSS-RC-PIOR
025900     END-IF.
026000*
026100 RT-AVALIAR-RETORNOX.
026200     EXIT.
026300*
026400*----------------------------------------------------------------*
026500 RT-FINALIZAR                     SECTION.
026600*  ---> Registra a hora de fim do lote e encerra com o pior
026700*       codigo de retorno observado entre os sete passos.
026800*----------------------------------------------------------------*
026900*
027000     ACCEPT WSS-HORA-FIM         FROM TIME.
027100*
027200     DISPLAY 'MDC00000 - FIM DO LOTE - PASSOS OK: '
027300              WSS-PASSOS-OK ' PASSOS COM ERRO: ' WSS-PASSOS-ERRO.
027400     DISPLAY 'MDC00000 - HORA FIM: '
027500              WSS-HFIM-HH ':' WSS-HFIM-MM ':' WSS-HFIM-SS.
027600*
027700     MOVE WSS-RC-PIOR            TO RETURN-CODE.
027800*
027900     GOBACK.
