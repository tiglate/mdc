000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     MDC00901.
000500 AUTHOR.                         J.OLIVEIRA.
000600 INSTALLATION.                   ENVOL-TI PROCESSAMENTO DE DADOS.
000700 DATE-WRITTEN.                   04 NOV 1986.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO - SOMENTE BATCH.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : MDC00901 ---> CARGA DO CALENDARIO DE FERIADOS *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : J. OLIVEIRA                                   *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : SUBPROGRAMA CHAMADO POR MDC00900 PARA CARREGAR*
002000*     *            UMA UNICA VEZ, NO INICIO DO JOB, O CALENDARIO *
002100*     *            DE FERIADOS (ARQUIVO FERIADOS.CSV) E RESPONDER*
002200*     *            SE UMA DATA/PAIS INFORMADOS SAO FERIADO.      *
002300*     *----------------------------------------------------------*
002400*----------------------------------------------------------------*
002500*    H I S T O R I C O   D E   A L T E R A C O E S               *
002600*----------------------------------------------------------------*
002700*DATA       AUTOR      CHAMADO      DESCRICAO                    *
002800*----------------------------------------------------------------*
002900*04.11.1986 J.OLIVEIRA  OS-0112     VERSAO ORIGINAL - SUBROTINA  *
003000*                                   DE CALENDARIO BANCARIO P/    *
003100*                                   FECHAMENTO DE CUSTODIA.      *
003200*17.02.1987 J.OLIVEIRA  OS-0139     INCLUSAO DE FERIADOS ESTA-   *
003300*                                   DUAIS (TERCEIRA COLUNA).     *
003400*22.09.1990 M.ALVES     OS-0405     AMPLIADA TABELA DE FERIADOS  *
003500*                                   DE 60 PARA 200 OCORRENCIAS.  *
003600*13.05.1993 M.ALVES     OS-0520     REJEITA LINHA COM MENOS DE 3 *
003700*                                   CAMPOS EM VEZ DE IGNORAR.    *
003800*30.11.1998 C.ROCHA     Y2K-0031    ANO DO FERIADO PASSA DE 2    *
003900*                                   PARA 4 DIGITOS (BUG DO ANO   *
004000*                                   2000) - WSS-FER-DATA AJUSTADA*
004100*08.01.1999 C.ROCHA     Y2K-0031    TESTES DE VIRADA DE SECULO   *
004200*                                   CONCLUIDOS, SEM PENDENCIAS.  *
004300*19.06.2007 P.FARIAS    OS-1187     PASSA A ACEITAR CODIGO DE    *
004400*                                   PAIS COM 3 POSICOES (ISO     *
004500*                                   3166) ALEM DA UF DE 2 POS.   *
004600*14.03.2020 AmarildoMB  PT-2020-09  REUSO DO MODULO NO PROJETO   *
004700*                                   DE RELATORIOS GERENCIAIS.    *
004800*14.07.2024 R.TAVARES   MDC-0007    ADAPTADO PARA O COLETOR DE   *
004900*                                   DADOS DE MERCADO; TABELA     *
005000*                                   AMPLIADA PARA 500 FERIADOS E *
005100*                                   BUSCA PASSA A SER POR PAIS + *
005200*                                   DATA (CALL DE MDC00900).     *
005300*02.09.2024 R.TAVARES   MDC-0014    LINHA MAL FORMADA NO ARQUIVO *
005400*                                   DE FERIADOS PASSA A ABORTAR  *
005500*                                   O JOB (ANTES APENAS LOGAVA). *
005600*----------------------------------------------------------------*
005700*================================================================*
005800 ENVIRONMENT                     DIVISION.
005900*================================================================*
006000 CONFIGURATION                   SECTION.
006100*----------------------------------------------------------------*
006200 SPECIAL-NAMES.
006300     CLASS DIGITO IS "0123456789"
006400     CLASS LETRA-MAIUSCULA IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006500     UPSI-0 ON  STATUS IS CHAVE-DEBUG-LIGADA
006600            OFF STATUS IS CHAVE-DEBUG-DESLIGADA.
006700*----------------------------------------------------------------*
006800 INPUT-OUTPUT                    SECTION.
006900*----------------------------------------------------------------*
007000 FILE-CONTROL.
007100*
007200*  ---> Arquivo de referencia de feriados (carga unica)
007300     SELECT  ARQ-FERIADOS        ASSIGN TO 'FERIADOS'
007400             ORGANIZATION        IS LINE SEQUENTIAL
007500             ACCESS MODE         IS SEQUENTIAL
007600             FILE STATUS         IS FS-FERIADOS.
007700*
007800*================================================================*
007900 DATA                            DIVISION.
008000*================================================================*
008100 FILE                            SECTION.
008200*----------------------------------------------------------------*
008300 FD  ARQ-FERIADOS
008400     LABEL RECORD                IS STANDARD.
008500 COPY 'FD-FERIADO.CPY'           REPLACING ==::== BY == -FDF ==.
008600*
008700*----------------------------------------------------------------*
008800 WORKING-STORAGE                 SECTION.
008900*----------------------------------------------------------------*
009000 77  FILLER                      PIC  X(032)         VALUE
009100     'III  WORKING STORAGE SECTION III'.
009200*
009300 77  WSS-CALENDARIO-CARGA        PIC  X(001)         VALUE 'N'.
009400     88  WSS-CALENDARIO-CARREGADO           VALUE 'S'.
009500*
009600 77  WSS-FIM-FERIADOS            PIC  X(001)         VALUE 'N'.
009700     88  WSS-FIM-ARQ-FERIADOS                VALUE 'S'.
009800*
009900 01  WSS-AUXILIARES.
010000*
010100*----------------------------------------------------------------*
010200*    VARIAVEIS - FILE STATUS                                     *
010300*----------------------------------------------------------------*
010400     03  FS-FERIADOS             PIC  X(002)         VALUE SPACES.
010500         88  FS-FERIADOS-OK                  VALUE '00'.
010600         88  FS-FERIADOS-FIM                 VALUE '10'.
010700*
010800*----------------------------------------------------------------*
010900*    CONTADORES                                                  *
011000*----------------------------------------------------------------*
011100     03  WSS-QTD-FERIADOS        PIC  9(003) COMP-3  VALUE ZEROS.
011200     03  WSS-LINHAS-LIDAS        PIC  9(005) COMP-3  VALUE ZEROS.
011300     03  WSS-LINHAS-REJEITADAS   PIC  9(005) COMP-3  VALUE ZEROS.
011400*
011500*----------------------------------------------------------------*
011600*    AREA DE TRABALHO DA LINHA LIDA                              *
011700*----------------------------------------------------------------*
011800 COPY 'FD-FERIADO.CPY'           REPLACING ==::== BY == -WSF ==.
011900*
012000 01  WSS-FERIADO-DECOMPOSTO.
012100     03  WSS-FER-DATA-ISO        PIC  X(010)         VALUE SPACES.
012200     03  WSS-FER-DATA-R REDEFINES WSS-FER-DATA-ISO.
012300         05  WSS-FER-ISO-ANO     PIC  9(004).
012400         05  FILLER              PIC  X(001).
012500         05  WSS-FER-ISO-MES     PIC  9(002).
012600         05  FILLER              PIC  X(001).
012700         05  WSS-FER-ISO-DIA     PIC  9(002).
012800     03  WSS-FER-PAIS-LIDO       PIC  X(010)         VALUE SPACES.
012900     03  WSS-FER-DESCRICAO       PIC  X(120)         VALUE SPACES.
013000     03  WSS-FER-CONT-VIRGULAS   PIC  9(002) COMP-3  VALUE ZEROS.
013100*
013200*----------------------------------------------------------------*
013300*    TABELA EM MEMORIA DO CALENDARIO DE FERIADOS                 *
013400*    (PERMANECE CARREGADA ENTRE CHAMADAS - WORKING-STORAGE NAO   *
013500*     E REINICIALIZADA PELO RUN-TIME A CADA CALL)                *
013600*----------------------------------------------------------------*
013700 01  WSS-TABELA-FERIADOS.
013800     03  WSS-FERIADO             OCCURS 500 TIMES
013900                                 INDEXED BY WSX-FERIADO.
014000         05  WSS-FER-PAIS-TAB    PIC  X(003).
014100         05  WSS-FER-DATA-TAB    PIC  9(008).
014200*
014300*----------------------------------------------------------------*
014400 01  FILLER                      PIC  X(032)        VALUE
014500     'FFF  FIM DA WORKING-STORAGE  FFF'.
014600*
014700*================================================================*
014800 LINKAGE                         SECTION.
014900*================================================================*
015000 COPY 'LK-FERIADO.CPY'           REPLACING ==::== BY == -LNK ==.
015100*
015200*================================================================*
015300 PROCEDURE                       DIVISION USING REG-LNK.
015400*================================================================*
015500 RT-PRINCIPAL                    SECTION.
015600*  ---> Processamento principal - carrega na 1a. chamada apenas.
015700*----------------------------------------------------------------*
015800*
015900     IF NOT WSS-CALENDARIO-CARREGADO
016000        PERFORM RT-CARREGAR-FERIADOS
016100                                 THRU RT-CARREGAR-FERIADOSX
016200     END-IF.
016300*
016400     IF WSS-CALENDARIO-CARREGADO
016500        MOVE 'S'                 TO CALENDARIO-CARREGADO-LNK
016600        PERFORM RT-LOCALIZAR-FERIADO
016700                                 THRU RT-LOCALIZAR-FERIADOX
016800        MOVE '00'                TO RETORNO-LNK
016900     ELSE
017000        MOVE 'N'                 TO CALENDARIO-CARREGADO-LNK
017100        MOVE 'N'                 TO E-FERIADO-LNK
017200        MOVE '08'                TO RETORNO-LNK
017300     END-IF.
017400*
017500     GOBACK.
017600*
017700 RT-PRINCIPALX.
017800     EXIT.
017900*
018000*----------------------------------------------------------------*
018100 RT-CARREGAR-FERIADOS            SECTION.
018200*  ---> Abre FERIADOS.CSV e carrega a tabela em memoria.
018300*----------------------------------------------------------------*
018400*
018500     OPEN INPUT ARQ-FERIADOS.
018600*
018700     IF FS-FERIADOS-OK
018800        CONTINUE
018900     ELSE
019000*       --->  arquivo de feriados nao encontrado: calendario
019100*             fica "nao carregado" e o chamador decide o que
019200*             fazer (ver BUSINESS RULES - HOLIDAYS NOT AVAILABLE)
019300        GO TO RT-CARREGAR-FERIADOSX
019400     END-IF.
019500*
019600     MOVE ZERO                   TO WSS-QTD-FERIADOS
019700                                     WSS-LINHAS-LIDAS
019800                                     WSS-LINHAS-REJEITADAS.
019900*
020000     PERFORM RT-LER-FERIADO      THRU RT-LER-FERIADOX.
020100*
020200 RT-CARREGAR-LACO.
020300     IF WSS-FIM-ARQ-FERIADOS
020400        GO TO RT-CARREGAR-LACO-FIM
020500     END-IF.
020600     PERFORM RT-TRATAR-FERIADO   THRU RT-TRATAR-FERIADOX.
020700     PERFORM RT-LER-FERIADO      THRU RT-LER-FERIADOX.
020800     GO TO RT-CARREGAR-LACO.
020900*
021000 RT-CARREGAR-LACO-FIM.
021100     CLOSE ARQ-FERIADOS.
021200*
021300     SET WSS-CALENDARIO-CARREGADO TO TRUE.
021400*
021500 RT-CARREGAR-FERIADOSX.
021600     EXIT.
021700*
021800*----------------------------------------------------------------*
021900 RT-LER-FERIADO                  SECTION.
022000*  ---> Le proxima linha do arquivo de feriados.
022100*----------------------------------------------------------------*
022200*
022300     READ ARQ-FERIADOS
022400          INTO REG-WSF
022500       AT END
022600          SET WSS-FIM-ARQ-FERIADOS TO TRUE
022700     END-READ.
022800*
022900     IF FS-FERIADOS-OK OR FS-FERIADOS-FIM
023000        CONTINUE
023100     ELSE
023200*       --->  erro de leitura e' falha fatal da carga
023300        DISPLAY 'MDC00901 - ERRO DE LEITURA EM FERIADOS.CSV - '
023400                 'FILE STATUS ' FS-FERIADOS
023500        MOVE '08'                TO RETORNO-LNK
023600        STOP RUN
023700     END-IF.
023800*
023900     IF NOT WSS-FIM-ARQ-FERIADOS
024000        ADD 1                    TO WSS-LINHAS-LIDAS
024100     END-IF.
024200*
024300 RT-LER-FERIADOX.
024400     EXIT.
024500*
024600*----------------------------------------------------------------*
024700 RT-TRATAR-FERIADO               SECTION.
024800*  ---> Ignora cabecalho/linhas em branco/comentarios; valida e
024900*       grava a linha de dados na tabela em memoria.
025000*----------------------------------------------------------------*
025100*
025200*  --->  linha em branco - ignora
025300     IF LINHA-WSF                EQUAL SPACES
025400        GO TO RT-TRATAR-FERIADOX
025500     END-IF.
025600*
025700*  --->  comentario ('#' na 1a. posicao) - ignora
025800     IF LINHA-WSF (1:1)          EQUAL '#'
025900        GO TO RT-TRATAR-FERIADOX
026000     END-IF.
026100*
026200*  --->  cabecalho ("Date,...") - ignora
026300     IF LINHA-WSF (1:5)          EQUAL 'Date,'
026400        GO TO RT-TRATAR-FERIADOX
026500     END-IF.
026600*
026700     INITIALIZE WSS-FERIADO-DECOMPOSTO
026800        REPLACING ALPHANUMERIC   BY SPACES
026900                  NUMERIC        BY ZEROS.
027000*
027100     UNSTRING LINHA-WSF          DELIMITED BY ','
027200         INTO WSS-FER-DATA-ISO
027300              WSS-FER-PAIS-LIDO
027400              WSS-FER-DESCRICAO
027500         TALLYING IN WSS-FER-CONT-VIRGULAS
027600     END-UNSTRING.
027700*
027800*  --->  menos de 3 campos = linha malformada = falha fatal
027900     IF WSS-FER-CONT-VIRGULAS    LESS THAN 3
028000        ADD 1                    TO WSS-LINHAS-REJEITADAS
028100        DISPLAY 'MDC00901 - LINHA INVALIDA EM FERIADOS.CSV: '
028200                 LINHA-WSF (1:60)
028300        MOVE '08'                TO RETORNO-LNK
028400        STOP RUN
028500     END-IF.
028600*
028700     IF WSS-FER-ISO-ANO          NOT NUMERIC OR
028800        WSS-FER-ISO-MES          NOT NUMERIC OR
028900        WSS-FER-ISO-DIA          NOT NUMERIC
029000        ADD 1                    TO WSS-LINHAS-REJEITADAS
029100        DISPLAY 'MDC00901 - DATA INVALIDA EM FERIADOS.CSV: '
029200                 WSS-FER-DATA-ISO
029300        MOVE '08'                TO RETORNO-LNK
029400        STOP RUN
029500     END-IF.
029600*
029700     INSPECT WSS-FER-PAIS-LIDO   CONVERTING
029800             'abcdefghijklmnopqrstuvwxyz' TO
029900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030000*
030100     ADD 1                       TO WSS-QTD-FERIADOS.
030200*
030300     IF WSS-QTD-FERIADOS          GREATER 500
030400*       --->  tabela cheia - nao e' erro de dados, e' limite de
030500*             dimensionamento; registra e descarta o excedente
030600        DISPLAY 'MDC00901 - TABELA DE FERIADOS CHEIA (500); '
030700                 'LINHA IGNORADA'
030800        SUBTRACT 1               FROM WSS-QTD-FERIADOS
030900        GO TO RT-TRATAR-FERIADOX
031000     END-IF.
031100*
031200     SET WSX-FERIADO             TO WSS-QTD-FERIADOS.
031300     MOVE WSS-FER-PAIS-LIDO (1:3) TO WSS-FER-PAIS-TAB
031400                                     (WSX-FERIADO).
031500     MOVE WSS-FER-ISO-ANO        TO WSS-FER-DATA-TAB (WSX-FERIADO)
031600                                     (1:4).
031700     MOVE WSS-FER-ISO-MES        TO WSS-FER-DATA-TAB (WSX-FERIADO)
031800                                     (5:2).
031900     MOVE WSS-FER-ISO-DIA        TO WSS-FER-DATA-TAB (WSX-FERIADO)
032000                                     (7:2).
032100*
032200 RT-TRATAR-FERIADOX.
032300     EXIT.
032400*
032500*----------------------------------------------------------------*
032600 RT-LOCALIZAR-FERIADO            SECTION.
032700*  ---> Busca sequencial PAIS + DATA na tabela carregada.
032800*----------------------------------------------------------------*
032900*
033000     MOVE 'N'                    TO E-FERIADO-LNK.
033100*
033200*  --->  busca sequencial: a tabela (ate' 500 entradas) nao      *
033300*        justifica indexacao binaria - mantido o mesmo estilo   *
033400*        de varredura linear usado no resto da casa.            *
033500     SET WSX-FERIADO             TO 1.
033600*
033700 RT-LOCALIZAR-LACO.
033800     IF WSX-FERIADO              GREATER WSS-QTD-FERIADOS
033900        GO TO RT-LOCALIZAR-FERIADOX
034000     END-IF.
034100*
034200     IF WSS-FER-PAIS-TAB (WSX-FERIADO) EQUAL PAIS-LNK      AND
034300        WSS-FER-DATA-TAB (WSX-FERIADO) (1:4) EQUAL
034400                              DATA-CONS-ANO-LNK             AND
034500        WSS-FER-DATA-TAB (WSX-FERIADO) (5:2) EQUAL
034600                              DATA-CONS-MES-LNK             AND
034700        WSS-FER-DATA-TAB (WSX-FERIADO) (7:2) EQUAL
034800                              DATA-CONS-DIA-LNK
034900        MOVE 'S'                 TO E-FERIADO-LNK
035000        GO TO RT-LOCALIZAR-FERIADOX
035100     END-IF.
035200*
035300     SET WSX-FERIADO             UP BY 1.
035400     GO TO RT-LOCALIZAR-LACO.
035500*
035600 RT-LOCALIZAR-FERIADOX.
035700     EXIT.
035800*
035900*----------------------------------------------------------------*
036000*                   F I M  D O  P R O G R A M A                  *
036100*----------------------------------------------------------------*
