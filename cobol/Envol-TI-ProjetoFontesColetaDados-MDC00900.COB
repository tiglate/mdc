000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     MDC00900.
000500 AUTHOR.                         J.OLIVEIRA.
000600 INSTALLATION.                   ENVOL-TI PROCESSAMENTO DE DADOS.
000700 DATE-WRITTEN.                   11 NOV 1986.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO - SOMENTE BATCH.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : MDC00900 ---> DIA UTIL / BACKUP DE RELATORIO   *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5            *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : J. OLIVEIRA                                    *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : SUBPROGRAMA CHAMADO PELOS LEITORES MDC0000N,   *
002000*     *            ANTES DA 1A. LINHA DETALHE, PARA CALCULAR A    *
002100*     *            DATA-ALVO DE BACKUP (N DIAS UTEIS PARA TRAS,   *
002200*     *            CONSULTANDO MDC00901 PARA FERIADOS) E MOVER O  *
002300*     *            RELATORIO ANTERIOR PARA O DIRETORIO DE BACKUP. *
002400*     *----------------------------------------------------------*
002500*----------------------------------------------------------------*
002600*    H I S T O R I C O   D E   A L T E R A C O E S                *
002700*----------------------------------------------------------------*
002800*DATA       AUTOR      CHAMADO      DESCRICAO                     *
002900*----------------------------------------------------------------*
003000*11.11.1986 J.OLIVEIRA  OS-0118     VERSAO ORIGINAL - CALCULO DE  *
003100*                                   DIA DA SEMANA (ZELLER) PARA   *
003200*                                   FECHAMENTO DE CUSTODIA.       *
003300*17.02.1987 J.OLIVEIRA  OS-0139     PASSA A DESCONTAR FERIADOS    *
003400*                                   ALEM DE SABADO/DOMINGO.       *
003500*22.09.1990 M.ALVES     OS-0406     CORRIGIDO CALCULO DE ANO      *
003600*                                   BISSEXTO (SECULO NAO MULTIPLO *
003700*                                   DE 400 ESTAVA SENDO ACEITO).  *
003800*13.05.1993 M.ALVES     OS-0521     PASSA A ABORTAR SE CALENDARIO *
003900*                                   DE FERIADOS NAO ESTIVER       *
004000*                                   CARREGADO (ANTES CONSIDERAVA  *
004100*                                   TODO DIA UTIL NESSE CASO).    *
004200*30.11.1998 C.ROCHA     Y2K-0032    ANO DA DATA DE TRABALHO PASSA *
004300*                                   DE 2 PARA 4 DIGITOS (BUG DO   *
004400*                                   ANO 2000).                   *
004500*08.01.1999 C.ROCHA     Y2K-0032    TESTES DE VIRADA DE SECULO    *
004600*                                   CONCLUIDOS, SEM PENDENCIAS.   *
004700*19.06.2007 P.FARIAS    OS-1188     PASSA A ACEITAR CODIGO DE     *
004800*                                   PAIS COM 3 POSICOES (ISO      *
004900*                                   3166) NA CONSULTA DE FERIADO. *
005000*09.03.2020 AmarildoMB  PT-2020-09  INCLUIDA ROTINA DE MOVIMENTA- *
005100*                                   CAO DE ARQUIVO (CBL_RENAME_-  *
005200*                                   FILE), REUSO NO PROJETO DE    *
005300*                                   RELATORIOS GERENCIAIS.        *
005400*14.07.2024 R.TAVARES   MDC-0007    ADAPTADO PARA O COLETOR DE    *
005500*                                   DADOS DE MERCADO; BACKUP      *
005600*                                   GRAVA NO PATH ANO/MES/DIA DO  *
005700*                                   RELATORIO DE SAIDA.           *
005800*02.09.2024 R.TAVARES   MDC-0014    VALIDACAO DE DAYS-BACK <= 0   *
005900*                                   PASSA A SER ERRO FATAL.       *
006000*----------------------------------------------------------------*
006100*================================================================*
006200 ENVIRONMENT                     DIVISION.
006300*================================================================*
006400 CONFIGURATION                   SECTION.
006500*----------------------------------------------------------------*
006600 SPECIAL-NAMES.
006700     CLASS DIGITO IS "0123456789"
006800     UPSI-0 ON  STATUS IS CHAVE-DEBUG-LIGADA
006900            OFF STATUS IS CHAVE-DEBUG-DESLIGADA.
007000*
007100*================================================================*
007200 DATA                            DIVISION.
007300*================================================================*
007400 WORKING-STORAGE                 SECTION.
007500*----------------------------------------------------------------*
007600 77  FILLER                      PIC  X(032)         VALUE
007700     'III  WORKING STORAGE SECTION III'.
007800*
007900*----------------------------------------------------------------*
008000*    TABELA DE DIAS POR MES (FEVEREIRO E' AJUSTADO EM TEMPO DE   *
008100*    EXECUCAO QUANDO O ANO-BASE E' BISSEXTO)                      *
008200*----------------------------------------------------------------*
008300 01  WSS-TABELA-DIAS-MES.
008400     03  FILLER                  PIC  X(024)         VALUE
008500         '312831303130313130313031'.
008600 01  WSS-TABELA-DIAS-MES-R   REDEFINES WSS-TABELA-DIAS-MES.
008700     03  WSS-DIAS-MES-T          PIC  9(002)
008800                                 OCCURS 12 TIMES.
008900*
009000*----------------------------------------------------------------*
009100*    DATA DE TRABALHO DO CALCULO DE DIA UTIL (COPIA DE           *
009200*    DATA-HOJE-LNK, DECREMENTADA UM DIA POR VEZ)                 *
009300*----------------------------------------------------------------*
009400 01  WSS-DATA-CALC.
009500     03  WSS-CALC-ANO            PIC  9(004)         VALUE ZEROS.
009600     03  WSS-CALC-MES            PIC  9(002)         VALUE ZEROS.
009700     03  WSS-CALC-DIA            PIC  9(002)         VALUE ZEROS.
009800 01  WSS-DATA-CALC-R         REDEFINES WSS-DATA-CALC.
009900     03  WSS-DATA-CALC-NUM       PIC  9(008).
010000*
010100*----------------------------------------------------------------*
010200*    AREA DE TRABALHO DO ALGORITMO DE ZELLER (DIA DA SEMANA)     *
010300*----------------------------------------------------------------*
010400 01  WSS-ZELLER.
010500     03  WSS-Z-MES               PIC  9(002) COMP    VALUE ZERO.
010600     03  WSS-Z-ANO-AUX           PIC  9(004) COMP    VALUE ZERO.
010700     03  WSS-Z-SECULO            PIC  9(002) COMP    VALUE ZERO.
010800     03  WSS-Z-ANODOSEC          PIC  9(002) COMP    VALUE ZERO.
010900     03  WSS-Z-TERMO1            PIC  9(004) COMP    VALUE ZERO.
011000     03  WSS-Z-SOMA              PIC S9(006) COMP    VALUE ZERO.
011100     03  WSS-Z-QUOCI             PIC S9(006) COMP    VALUE ZERO.
011200     03  WSS-Z-RESTO             PIC S9(006) COMP    VALUE ZERO.
011300*
011400 01  WSS-DIA-SEMANA              PIC  9(001) COMP    VALUE ZERO.
011500     88  WSS-DIA-FIM-DE-SEMANA           VALUES 0 1.
011600*
011700 01  WSS-ANO-BISSEXTO            PIC  X(001)         VALUE 'N'.
011800     88  WSS-E-BISSEXTO                      VALUE 'S'.
011900*
012000 01  WSS-DIAS-NO-MES             PIC  9(002) COMP-3  VALUE ZERO.
012100 01  WSS-DIAS-CONTADOS           PIC  9(003) COMP-3  VALUE ZERO.
012200*
012300 01  WSS-E-DIA-UTIL              PIC  X(001)         VALUE 'N'.
012400     88  WSS-DIA-E-UTIL                      VALUE 'S'.
012500*
012600*----------------------------------------------------------------*
012700*    AREA DE COMUNICACAO COM MDC00901 (CONSULTA DE FERIADO)      *
012800*----------------------------------------------------------------*
012900 COPY 'LK-FERIADO.CPY'           REPLACING ==::== BY == -FER ==.
013000*
013100*----------------------------------------------------------------*
013200*    CAMINHOS DE ARQUIVO USADOS NAS CHAMADAS CBL_ (MICRO FOCUS)  *
013300*    GRUPO E' LIMPO DE UMA SO VEZ A CADA CALL (VER WSS-CAMINHOS- *
013400*    BLOCO) POIS A WORKING-STORAGE PERMANECE ENTRE CHAMADAS.     *
013500*----------------------------------------------------------------*
013600 01  WSS-CAMINHOS.
013700     03  WSS-ARQ-FONTE            PIC  X(131)        VALUE SPACES.
013800     03  WSS-DIR-ALVO-ANO         PIC  X(131)        VALUE SPACES.
013900     03  WSS-DIR-ALVO-MES         PIC  X(131)        VALUE SPACES.
014000     03  WSS-DIR-ALVO-DIA         PIC  X(131)        VALUE SPACES.
014100     03  WSS-ARQ-ALVO             PIC  X(131)        VALUE SPACES.
014200 01  WSS-CAMINHOS-R           REDEFINES WSS-CAMINHOS.
014300     03  WSS-CAMINHOS-BLOCO       PIC  X(655).
014400*
014500 01  WSS-FILE-DETALHES            PIC  X(036)        VALUE SPACES.
014600*
014700 01  FILLER                      PIC  X(032)        VALUE
014800     'FFF  FIM DA WORKING-STORAGE  FFF'.
014900*
015000*================================================================*
015100 LINKAGE                         SECTION.
015200*================================================================*
015300 COPY 'LK-BACKUP.CPY'            REPLACING ==::== BY == -LNK ==.
015400*
015500*================================================================*
015600 PROCEDURE                       DIVISION USING REG-LNK.
015700*================================================================*
015800 RT-PRINCIPAL                    SECTION.
015900*----------------------------------------------------------------*
016000*
016100     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
016200*
016300     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
016400*
016500     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
016600*
016700     GOBACK.
016800*
016900 RT-PRINCIPALX.
017000     EXIT.
017100*
017200*----------------------------------------------------------------*
017300 RT-INICIALIZAR                  SECTION.
017400*  ---> Zera areas e valida os parametros recebidos do chamador.
017500*----------------------------------------------------------------*
017600*
017700     MOVE ZERO                   TO WSS-DIAS-CONTADOS.
017800     MOVE 'N'                    TO WSS-E-DIA-UTIL.
017900     MOVE SPACES                 TO WSS-CAMINHOS-BLOCO.
018000     MOVE '00'                   TO RETORNO-LNK.
018100     MOVE SPACES                 TO MENSAGEM-LNK.
018200*
018300     PERFORM RT-VALIDAR-PARAMETROS
018400                                 THRU RT-VALIDAR-PARAMETROSX.
018500*
018600     IF RETORNO-PARAM-INVAL-LNK
018700        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
018800     END-IF.
018900*
019000 RT-INICIALIZARX.
019100     EXIT.
019200*
019300*----------------------------------------------------------------*
019400 RT-VALIDAR-PARAMETROS           SECTION.
019500*  ---> DAYS-BACK deve ser um inteiro positivo (RN-BACKUP-003).
019600*----------------------------------------------------------------*
019700*
019800     IF DAYS-BACK-LNK            NOT GREATER ZERO
019900        MOVE '08'                TO RETORNO-LNK
020000        MOVE 'DAYS-BACK invalido - deve ser maior que zero'
020100                                 TO MENSAGEM-LNK
020200     END-IF.
020300*
020400 RT-VALIDAR-PARAMETROSX.
020500     EXIT.
020600*
020700*----------------------------------------------------------------*
020800 RT-PROCESSAR                    SECTION.
020900*  ---> Calcula a data-alvo de backup e, se houver arquivo a     *
021000*       mover, executa a movimentacao.                          *
021100*----------------------------------------------------------------*
021200*
021300     PERFORM RT-CALCULAR-DIA-UTIL
021400                                 THRU RT-CALCULAR-DIA-UTILX.
021500*
021600     IF RETORNO-SEM-FERIADO-LNK
021700        PERFORM RT-FINALIZAR     THRU RT-FINALIZAR
021800     END-IF.
021900*
022000     PERFORM RT-MOVER-ARQUIVO    THRU RT-MOVER-ARQUIVOX.
022100*
022200 RT-PROCESSARX.
022300     EXIT.
022400*
022500*----------------------------------------------------------------*
022600 RT-CALCULAR-DIA-UTIL            SECTION.
022700*  ---> Anda para tras a partir de DATA-HOJE, um dia por vez,    *
022800*       ate' contar DAYS-BACK dias validos; grava o resultado    *
022900*       em DATA-ALVO-LNK/DIAS-CONTADOS-LNK (RN-BACKUP-001).      *
023000*----------------------------------------------------------------*
023100*
023200     MOVE DATA-HOJE-ANO-LNK      TO WSS-CALC-ANO.
023300     MOVE DATA-HOJE-MES-LNK      TO WSS-CALC-MES.
023400     MOVE DATA-HOJE-DIA-LNK      TO WSS-CALC-DIA.
023500     MOVE ZERO                   TO WSS-DIAS-CONTADOS.
023600*
023700 RT-CALC-DIA-UTIL-LACO.
023800     IF WSS-DIAS-CONTADOS        NOT LESS DAYS-BACK-LNK
023900        GO TO RT-CALC-DIA-UTIL-FIM
024000     END-IF.
024100*
024200     PERFORM RT-DECREMENTAR-DIA  THRU RT-DECREMENTAR-DIAX.
024300*
024400     IF UTIL-NAO-LNK
024500*       --->  considerBusinessDays = false: todo dia conta
024600        ADD 1                    TO WSS-DIAS-CONTADOS
024700        GO TO RT-CALC-DIA-UTIL-LACO
024800     END-IF.
024900*
025000     PERFORM RT-TESTAR-DIA-UTIL  THRU RT-TESTAR-DIA-UTILX.
025100*
025200     IF RETORNO-SEM-FERIADO-LNK
025300        GO TO RT-CALC-DIA-UTIL-FIM
025400     END-IF.
025500*
025600     IF WSS-DIA-E-UTIL
025700        ADD 1                    TO WSS-DIAS-CONTADOS
025800     END-IF.
025900*
026000     GO TO RT-CALC-DIA-UTIL-LACO.
026100*
026200 RT-CALC-DIA-UTIL-FIM.
026300     MOVE WSS-CALC-ANO           TO DATA-ALVO-ANO-LNK.
026400     MOVE WSS-CALC-MES           TO DATA-ALVO-MES-LNK.
026500     MOVE WSS-CALC-DIA           TO DATA-ALVO-DIA-LNK.
026600     MOVE WSS-DIAS-CONTADOS      TO DIAS-CONTADOS-LNK.
026700*
026800     IF CHAVE-DEBUG-LIGADA
026900        DISPLAY 'MDC00900 - DATA-ALVO CALCULADA: '
027000                 WSS-DATA-CALC-NUM
027100                 ' DIAS CONTADOS: ' WSS-DIAS-CONTADOS
027200     END-IF.
027300*
027400 RT-CALCULAR-DIA-UTILX.
027500     EXIT.
027600*
027700*----------------------------------------------------------------*
027800 RT-DECREMENTAR-DIA              SECTION.
027900*  ---> Subtrai um dia de WSS-DATA-CALC, com virada de mes/ano.
028000*----------------------------------------------------------------*
028100*
028200     SUBTRACT 1                  FROM WSS-CALC-DIA.
028300*
028400     IF WSS-CALC-DIA             GREATER ZERO
028500        GO TO RT-DECREMENTAR-DIAX
028600     END-IF.
028700*
028800     SUBTRACT 1                  FROM WSS-CALC-MES.
028900*
029000     IF WSS-CALC-MES             GREATER ZERO
029100        CONTINUE
029200     ELSE
029300        MOVE 12                  TO WSS-CALC-MES
029400        SUBTRACT 1               FROM WSS-CALC-ANO
029500     END-IF.
029600*
029700     PERFORM RT-OBTER-DIAS-MES   THRU RT-OBTER-DIAS-MESX.
029800*
029900     MOVE WSS-DIAS-NO-MES        TO WSS-CALC-DIA.
030000*
030100 RT-DECREMENTAR-DIAX.
030200     EXIT.
030300*
030400*----------------------------------------------------------------*
030500 RT-OBTER-DIAS-MES               SECTION.
030600*  ---> Quantidade de dias do mes/ano correntes em WSS-DATA-CALC.
030700*----------------------------------------------------------------*
030800*
030900     MOVE WSS-DIAS-MES-T (WSS-CALC-MES) TO WSS-DIAS-NO-MES.
031000*
031100     IF WSS-CALC-MES             NOT EQUAL 2
031200        GO TO RT-OBTER-DIAS-MESX
031300     END-IF.
031400*
031500     PERFORM RT-TESTAR-BISSEXTO  THRU RT-TESTAR-BISSEXTOX.
031600*
031700     IF WSS-E-BISSEXTO
031800        MOVE 29                  TO WSS-DIAS-NO-MES
031900     END-IF.
032000*
032100 RT-OBTER-DIAS-MESX.
032200     EXIT.
032300*
032400*----------------------------------------------------------------*
032500 RT-TESTAR-BISSEXTO              SECTION.
032600*  ---> Ano bissexto: multiplo de 4 e (nao multiplo de 100 ou    *
032700*       multiplo de 400).                                       *
032800*----------------------------------------------------------------*
032900*
033000     MOVE 'N'                    TO WSS-ANO-BISSEXTO.
033100*
033200     DIVIDE WSS-CALC-ANO         BY 4
033300                                 GIVING WSS-Z-QUOCI
033400                                 REMAINDER WSS-Z-RESTO.
033500*
033600     IF WSS-Z-RESTO              NOT EQUAL ZERO
033700        GO TO RT-TESTAR-BISSEXTOX
033800     END-IF.
033900*
034000     DIVIDE WSS-CALC-ANO         BY 100
034100                                 GIVING WSS-Z-QUOCI
034200                                 REMAINDER WSS-Z-RESTO.
034300*
034400     IF WSS-Z-RESTO              NOT EQUAL ZERO
034500        MOVE 'S'                 TO WSS-ANO-BISSEXTO
034600        GO TO RT-TESTAR-BISSEXTOX
034700     END-IF.
034800*
034900     DIVIDE WSS-CALC-ANO         BY 400
035000                                 GIVING WSS-Z-QUOCI
035100                                 REMAINDER WSS-Z-RESTO.
035200*
035300     IF WSS-Z-RESTO              EQUAL ZERO
035400        MOVE 'S'                 TO WSS-ANO-BISSEXTO
035500     END-IF.
035600*
035700 RT-TESTAR-BISSEXTOX.
035800     EXIT.
035900*
036000*----------------------------------------------------------------*
036100 RT-TESTAR-DIA-UTIL              SECTION.
036200*  ---> Dia util = nao cai em sabado/domingo e nao esta' no      *
036300*       calendario de feriados do pais informado (RN-BACKUP-001,*
036400*       RN-BACKUP-002).                                         *
036500*----------------------------------------------------------------*
036600*
036700     MOVE 'N'                    TO WSS-E-DIA-UTIL.
036800*
036900     PERFORM RT-CALC-DIA-SEMANA  THRU RT-CALC-DIA-SEMANAX.
037000*
037100     IF WSS-DIA-FIM-DE-SEMANA
037200        GO TO RT-TESTAR-DIA-UTILX
037300     END-IF.
037400*
037500     PERFORM RT-CONSULTAR-FERIADO
037600                                 THRU RT-CONSULTAR-FERIADOX.
037700*
037800     IF RETORNO-SEM-FERIADO-LNK
037900        GO TO RT-TESTAR-DIA-UTILX
038000     END-IF.
038100*
038200     IF NOT FERIADO-SIM-FER
038300        MOVE 'S'                 TO WSS-E-DIA-UTIL
038400     END-IF.
038500*
038600 RT-TESTAR-DIA-UTILX.
038700     EXIT.
038800*
038900*----------------------------------------------------------------*
039000 RT-CALC-DIA-SEMANA              SECTION.
039100*  ---> Algoritmo de Zeller; devolve 0 (sabado) ou 1 (domingo)   *
039200*       em WSS-DIA-SEMANA quando a data cai em fim de semana.   *
039300*----------------------------------------------------------------*
039400*
039500     IF WSS-CALC-MES             LESS 3
039600        ADD 12                   TO WSS-CALC-MES GIVING WSS-Z-MES
039700        SUBTRACT 1               FROM WSS-CALC-ANO
039800                                 GIVING WSS-Z-ANO-AUX
039900     ELSE
040000        MOVE WSS-CALC-MES        TO WSS-Z-MES
040100        MOVE WSS-CALC-ANO        TO WSS-Z-ANO-AUX
040200     END-IF.
040300*
040400     DIVIDE WSS-Z-ANO-AUX        BY 100
040500                                 GIVING WSS-Z-SECULO
040600                                 REMAINDER WSS-Z-ANODOSEC.
040700*
040800     COMPUTE WSS-Z-TERMO1 = (13 * (WSS-Z-MES + 1)) / 5.
040900*
041000     COMPUTE WSS-Z-SOMA = WSS-CALC-DIA     + WSS-Z-TERMO1
041100                         + WSS-Z-ANODOSEC
041200                         + (WSS-Z-ANODOSEC / 4)
041300                         + (WSS-Z-SECULO / 4)
041400                         + (5 * WSS-Z-SECULO).
041500*
041600     DIVIDE WSS-Z-SOMA           BY 7
041700                                 GIVING WSS-Z-QUOCI
041800                                 REMAINDER WSS-Z-RESTO.
041900*
042000     MOVE WSS-Z-RESTO            TO WSS-DIA-SEMANA.
042100*
042200 RT-CALC-DIA-SEMANAX.
042300     EXIT.
042400*
042500*----------------------------------------------------------------*
042600 RT-CONSULTAR-FERIADO            SECTION.
042700*  ---> CALL MDC00901 para a data corrente de WSS-DATA-CALC.
042800*----------------------------------------------------------------*
042900*
043000     MOVE PAIS-FERIADO-LNK       TO PAIS-FER.
043100     MOVE WSS-CALC-ANO           TO DATA-CONS-ANO-FER.
043200     MOVE WSS-CALC-MES           TO DATA-CONS-MES-FER.
043300     MOVE WSS-CALC-DIA           TO DATA-CONS-DIA-FER.
043400*
043500     CALL 'MDC00901'             USING REG-FER.
043600*
043700     IF NOT CARREGADO-SIM-FER
043800        MOVE '12'                TO RETORNO-LNK
043900        MOVE 'Calendario de feriados nao carregado para o pais'
044000                                 TO MENSAGEM-LNK
044100     END-IF.
044200*
044300 RT-CONSULTAR-FERIADOX.
044400     EXIT.
044500*
044600*----------------------------------------------------------------*
044700 RT-MOVER-ARQUIVO                SECTION.
044800*  ---> Se o relatorio de saida ja existe em disco, move-o para  *
044900*       <diretorio>/aaaa/mm/dd/<mesmo nome> (RN-BACKUP-004).     *
045000*----------------------------------------------------------------*
045100*
045200     STRING DIRETORIO-ARQ-LNK    DELIMITED BY SPACE
045300            '/'                  DELIMITED BY SIZE
045400            NOME-ARQ-LNK         DELIMITED BY SPACE
045500                                 INTO WSS-ARQ-FONTE.
045600*
045700     CALL 'CBL_CHECK_FILE_EXIST' USING WSS-ARQ-FONTE
045800                                        WSS-FILE-DETALHES.
045900*
046000     IF RETURN-CODE              NOT EQUAL ZERO
046100*       --->  nao ha relatorio anterior - nada a fazer, sem erro
046200        MOVE '04'                TO RETORNO-LNK
046300        MOVE 'Nao havia relatorio anterior para backup'
046400                                 TO MENSAGEM-LNK
046500        GO TO RT-MOVER-ARQUIVOX
046600     END-IF.
046700*
046800     STRING DIRETORIO-ARQ-LNK    DELIMITED BY SPACE
046900            '/'                  DELIMITED BY SIZE
047000            DATA-ALVO-ANO-LNK    DELIMITED BY SIZE
047100                                 INTO WSS-DIR-ALVO-ANO.
047200     CALL 'CBL_CREATE_DIR'       USING WSS-DIR-ALVO-ANO.
047300*
047400     STRING WSS-DIR-ALVO-ANO     DELIMITED BY SPACE
047500            '/'                  DELIMITED BY SIZE
047600            DATA-ALVO-MES-LNK    DELIMITED BY SIZE
047700                                 INTO WSS-DIR-ALVO-MES.
047800     CALL 'CBL_CREATE_DIR'       USING WSS-DIR-ALVO-MES.
047900*
048000     STRING WSS-DIR-ALVO-MES     DELIMITED BY SPACE
048100            '/'                  DELIMITED BY SIZE
048200            DATA-ALVO-DIA-LNK    DELIMITED BY SIZE
048300                                 INTO WSS-DIR-ALVO-DIA.
048400     CALL 'CBL_CREATE_DIR'       USING WSS-DIR-ALVO-DIA.
048500*
048600     STRING WSS-DIR-ALVO-DIA     DELIMITED BY SPACE
048700            '/'                  DELIMITED BY SIZE
048800            NOME-ARQ-LNK         DELIMITED BY SPACE
048900                                 INTO WSS-ARQ-ALVO.
049000*
049100     CALL 'CBL_RENAME_FILE'      USING WSS-ARQ-FONTE
049200                                        WSS-ARQ-ALVO.
049300*
049400     IF RETURN-CODE              NOT EQUAL ZERO
049500        MOVE '16'                TO RETORNO-LNK
049600        MOVE 'Falha ao mover relatorio anterior para o backup'
049700                                 TO MENSAGEM-LNK
049800     END-IF.
049900*
050000 RT-MOVER-ARQUIVOX.
050100     EXIT.
050200*
050300*----------------------------------------------------------------*
050400 RT-FINALIZAR                    SECTION.
050500*  ---> Finaliza o subprograma.
050600*----------------------------------------------------------------*
050700*
050800     GOBACK.
050900*
051000 RT-FINALIZARX.
051100     EXIT.
051200*
051300*----------------------------------------------------------------*
051400*                   F I M  D O  P R O G R A M A                  *
051500*----------------------------------------------------------------*
